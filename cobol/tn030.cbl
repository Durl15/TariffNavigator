000100*>****************************************************************
000200*>                                                               *
000300*>            US Landed-Cost Breakdown Compute Step              *
000400*>                                                               *
000500*>****************************************************************
000600*>
000700 identification          division.
000800*>================================
000900*>
001000*>**
001100      program-id.         tn030.
001200*>**
001300*>    author.              R J Talmadge.
001400*>                         For Harborview Trade Data Corp.
001500*>**
001600*>    installation.        Harborview Trade Data Corp - Tariff Desk.
001700*>**
001800*>    date-written.        18/09/1991.
001900*>**
002000*>    date-compiled.
002100*>**
002200*>    security.            Copyright (C) 1991-2026, Harborview Trade
002300*>                         Data Corp.  All rights reserved.
002400*>**
002500*>    remarks.             US Landed-Cost Calculator.  Pure computation,
002600*>                         no file lookups beyond the request record's
002700*>                         own rate fields - duty, Section 301, HMF,
002800*>                         MPF, insurance, drayage and other fees.
002900*>**
003000*>    version.             See Prog-Name in WS.
003100*>**
003200*>    called modules.      None.
003300*>**
003400*>    files used.
003500*>                         TN-Uslc-Request-File.   Requests in.
003600*>                         TN-Uslc-Result-File.    Breakdowns out.
003700*>**
003800*>    error messages used.
003900*>                         TN301.
004000*>**
004100*> Changes:
004200*> 18/09/91 rjt - 1.00.00 Created - US customs desk wanted landed cost
004300*>                        split out of the general import screen, this
004400*>                        is a pure rate calculation, no master lookup.
004500*> 02/04/94 smk -    .01  MPF clamp corrected, was only clamping the
004600*>                        floor not the ceiling.
004700*> 11/02/98 smk - 1.01.00 Y2K: no date fields in this program, change
004800*>                        logged for the annual Y2K sweep only.
004900*> 03/09/99 smk -    .01  Confirmed clean on 01/01/2000 parallel run.
005000*> 08/05/04 vbc - 1.02.00 Migration to Open Cobol.
005100*> 21/10/11 vbc -    .01  Drayage/other-fees moved off hard literals
005200*>                        into named constants after Finance asked for
005300*>                        a single place to change them.
005400*> 16/04/24 vbc          Copyright notice update superseding all
005500*>                        previous notices.
005600*> 07/01/26 vbc - 2.00.00 Rebuilt per Systems Plan TD-2025-04 -
005700*>                        was the CIS-COBOL date conversion
005800*>                        subroutine, this keeps only its small
005900*>                        self-contained working-storage shape.
006000*>
006100 environment             division.
006200*>================================
006300*>
006400 configuration           section.
006500 special-names.
006600     C01 is TOP-OF-FORM.
006700     CLASS TN-Digits is "0" thru "9".
006800*>
006900 input-output            section.
007000 file-control.
007100     select TN-Uslc-Request-File  assign to "TNUSLI"
007200            organization is sequential
007300            file status   is WS-Req-Status.
007400     select TN-Uslc-Result-File   assign to "TNUSLO"
007500            organization is sequential
007600            file status   is WS-Res-Status.
007700*>
007800 data                    division.
007900*>================================
008000*>
008100 file section.
008200*>
008300 fd  TN-Uslc-Request-File
008400     label records are standard.
008500 copy "wstnusli.cob".
008600*>
008700 fd  TN-Uslc-Result-File
008800     label records are standard.
008900 copy "wstnuslo.cob".
009000*>
009100 working-storage section.
009200*>-----------------------
009300 77  prog-name               pic x(17)     value "tn030 (2.00.00)".
009400 77  WS-Term-Code             pic 9         comp   value zero.
009500*>
009600 01  WS-Data.
009700     03  WS-Req-Status         pic xx.
009800     03  WS-Res-Status         pic xx.
009900     03  WS-Eof-Flag           pic x         value "N".
010000     03  filler                   pic x(4)  value spaces.
010100*>
010200*> Named constants - Finance wanted a single place to change these,
010300*> ticket FM-071 of 21/10/11.
010400*>
010500 01  WS-Constants.
010600     03  WS-Hmf-Rate            pic s9(1)v9(5)  comp-3 value 0.00125.
010700     03  WS-Mpf-Rate            pic s9(1)v9(6)  comp-3 value 0.003464.
010800     03  WS-Mpf-Floor           pic s9(4)v99    comp-3 value 31.67.
010900     03  WS-Mpf-Ceiling         pic s9(4)v99    comp-3 value 614.35.
011000     03  WS-Insurance-Rate      pic s9(1)v9(3)  comp-3 value 0.002.
011100     03  WS-Drayage-Fixed       pic s9(4)v99    comp-3 value 450.00.
011200     03  WS-Other-Fees-Fixed    pic s9(4)v99    comp-3 value 150.00.
011300     03  filler                   pic x(4)  value spaces.
011400*>
011500 01  WS-Calc-Work.
011600     03  WS-Applicable-Rate     pic s9(3)v99    comp-3 value zero.
011700     03  WS-Duty                pic s9(10)v99   comp-3 value zero.
011800     03  WS-Section-301         pic s9(10)v99   comp-3 value zero.
011900     03  WS-Hmf                 pic s9(8)v99    comp-3 value zero.
012000     03  WS-Mpf                 pic s9(8)v99    comp-3 value zero.
012100     03  WS-Insurance           pic s9(8)v99    comp-3 value zero.
012200     03  WS-Total-Landed        pic s9(12)v99   comp-3 value zero.
012300     03  filler                   pic x(4)  value spaces.
012400*>
012500 01  WS-Run-Date-Raw             pic 9(6).
012600 01  WS-Run-Date.
012700     03  WS-Run-Yy                pic 99.
012800     03  WS-Run-Mm                pic 99.
012900     03  WS-Run-Dd                pic 99.
013000     03  filler                   pic x(4)  value spaces.
013100 01  WS-Date-Formats.
013200     03  WS-Date               pic x(10)   value "99/99/9999".
013300     03  WS-UK redefines WS-Date.
013400         05  WS-Days           pic 99.
013500         05  filler            pic x.
013600         05  WS-Month          pic 99.
013700         05  filler            pic x.
013800         05  WS-Year           pic 9(4).
013900     03  WS-USA redefines WS-Date.
014000         05  WS-USA-Month      pic 99.
014100         05  filler            pic x.
014200         05  WS-USA-Days       pic 99.
014300         05  filler            pic x.
014400         05  filler            pic 9(4).
014500     03  WS-Intl redefines WS-Date.
014600         05  WS-Intl-Year      pic 9(4).
014700         05  filler            pic x.
014800         05  WS-Intl-Month     pic 99.
014900         05  filler            pic x.
015000         05  WS-Intl-Days      pic 99.
015100*>
015200 01  Error-Messages.
015300     03  TN301   pic x(39) value "TN301 US landed-cost request file err -".
015400*>
015500 procedure division.
015600*>******************
015700*>
015800 aa000-Main                  section.
015900*>**********************************
016000     accept    WS-Run-Date-Raw from date.
016100     perform   zz070-Window-Century.
016200     perform   aa010-Open-Files.
016300     perform   bb000-Process-Requests.
016400     perform   aa090-Close-Files.
016500     goback    returning WS-Term-Code.
016600*>
016700 aa000-Exit.  exit section.
016800*>
016900 aa010-Open-Files            section.
017000*>**********************************
017100     open      input  TN-Uslc-Request-File.
017200     if        WS-Req-Status not = "00"
017300               display TN301 WS-Req-Status
017400               move 1 to WS-Term-Code
017500               goback  returning WS-Term-Code
017600     end-if.
017700     open      output TN-Uslc-Result-File.
017800*>
017900 aa010-Exit.  exit section.
018000*>
018100 aa090-Close-Files           section.
018200*>**********************************
018300     close     TN-Uslc-Request-File.
018400     close     TN-Uslc-Result-File.
018500*>
018600 aa090-Exit.  exit section.
018700*>
018800 zz070-Window-Century        section.
018900*>**********************************
019000     move      WS-Run-Date-Raw(1:2) to WS-Run-Yy.
019100     move      WS-Run-Date-Raw(3:2) to WS-Run-Mm.
019200     move      WS-Run-Date-Raw(5:2) to WS-Run-Dd.
019300     move      WS-Run-Dd to WS-Days.
019400     move      WS-Run-Mm to WS-Month.
019500     move      WS-Run-Yy to WS-Year.
019600*>
019700 zz070-Exit.  exit section.
019800*>
019900 bb000-Process-Requests      section.
020000*>**********************************
020100     perform   bb001-Read-Request-Row until WS-Eof-Flag = "Y".
020200*>
020300 bb000-Exit.  exit section.
020400*>
020500 bb001-Read-Request-Row      section.
020600*>**********************************
020700     read      TN-Uslc-Request-File
020800               at end move "Y" to WS-Eof-Flag
020900     end-read.
021000     if        WS-Eof-Flag not = "Y"
021100               perform bb010-Calculate-Landed-Cost
021200               perform bb090-Write-Result-Record
021300     end-if.
021400*>
021500 bb001-Exit.  exit section.
021600*>
021700 bb010-Calculate-Landed-Cost section.
021800*>**********************************
021900     if        TN-Usr-Fta-Supplied-Flag = "Y"
022000               move TN-Usr-Fta-Rate to WS-Applicable-Rate
022100     else
022200               move TN-Usr-General-Rate to WS-Applicable-Rate
022300     end-if.
022400     compute   WS-Duty rounded =
022500               TN-Usr-Customs-Value * WS-Applicable-Rate / 100.
022600     if        TN-Usr-Origin-Country = "CN"
022700     and       TN-Usr-Sect301-Supplied = "Y"
022800               compute WS-Section-301 rounded =
022900                       TN-Usr-Customs-Value * TN-Usr-Sect301-Rate
023000     else
023100               move zero to WS-Section-301
023200     end-if.
023300     compute   WS-Hmf rounded =
023400               TN-Usr-Customs-Value * WS-Hmf-Rate.
023500     compute   WS-Mpf rounded =
023600               TN-Usr-Customs-Value * WS-Mpf-Rate.
023700     if        WS-Mpf < WS-Mpf-Floor
023800               move WS-Mpf-Floor to WS-Mpf
023900     end-if.
024000     if        WS-Mpf > WS-Mpf-Ceiling
024100               move WS-Mpf-Ceiling to WS-Mpf
024200     end-if.
024300     compute   WS-Insurance rounded =
024400               (TN-Usr-Customs-Value + TN-Usr-Freight) * WS-Insurance-Rate.
024500     compute   WS-Total-Landed rounded =
024600               TN-Usr-Customs-Value + WS-Duty + WS-Section-301 +
024700               WS-Hmf + WS-Mpf + TN-Usr-Freight + WS-Insurance +
024800               WS-Drayage-Fixed + WS-Other-Fees-Fixed.
024900     move      TN-Usr-Customs-Value   to TN-Usb-Customs-Value.
025000     move      WS-Duty                to TN-Usb-Duty.
025100     move      WS-Section-301         to TN-Usb-Section-301.
025200     move      WS-Hmf                 to TN-Usb-Hmf.
025300     move      WS-Mpf                 to TN-Usb-Mpf.
025400     move      TN-Usr-Freight         to TN-Usb-Freight.
025500     move      WS-Insurance           to TN-Usb-Insurance.
025600     move      WS-Drayage-Fixed       to TN-Usb-Drayage.
025700     move      WS-Other-Fees-Fixed    to TN-Usb-Other-Fees.
025800     move      WS-Total-Landed        to TN-Usb-Total-Landed-Cost.
025900     if        WS-Section-301 = zero
026000               move "STANDARD ROUTING" to TN-Usb-Recommendation
026100     else
026200               move "CONSIDER ALT SOURCING" to TN-Usb-Recommendation
026300     end-if.
026400*>
026500 bb010-Exit.  exit section.
026600*>
026700 bb090-Write-Result-Record   section.
026800*>**********************************
026900     write     TN-Uslc-Breakdown-Record.
027000     if        WS-Res-Status not = "00"
027100               display "TN302 write error on uslc result -" WS-Res-Status
027200     end-if.
027300*>
027400 bb090-Exit.  exit section.
