000100*>****************************************************************
000200*>                                                               *
000300*>            Calculation History Export - Print Step            *
000400*>                                                               *
000500*>****************************************************************
000600*>
000700 identification          division.
000800*>================================
000900*>
001000*>**
001100      program-id.         tn060.
001200*>**
001300*>    author.              R J Talmadge.
001400*>                         For Harborview Trade Data Corp.
001500*>**
001600*>    installation.        Harborview Trade Data Corp - Tariff Desk.
001700*>**
001800*>    date-written.        14/07/1995.
001900*>**
002000*>    date-compiled.
002100*>**
002200*>    security.            Copyright (C) 1995-2026, Harborview Trade
002300*>                         Data Corp.  All rights reserved.
002400*>**
002500*>    remarks.             Calculation-History Export.  Reads the
002600*>                         Saved-Calculation file and prints one
002700*>                         detail line per saved calculation, in a
002800*>                         column layout suitable for loading into a
002900*>                         spreadsheet (U8 export run).
003000*>**
003100*>    version.             See Prog-Name in WS.
003200*>**
003300*>    called modules.      None.
003400*>**
003500*>    files used.
003600*>                         TN-Saved-Calc-File.    Saved calcs in.
003700*>                         TN-Calc-History-File.  Print output, 132.
003800*>**
003900*>    error messages used.
004000*>                         TN601.
004100*>**
004200*> Changes:
004300*> 14/07/95 rjt - 1.00.00 Created - Accounting wanted a flat listing
004400*>                        of every saved calculation for their own
004500*>                        spreadsheet reconciliation, this is that
004600*>                        listing.
004700*> 08/01/97 smk -    .01  FTA-Eligible column now prints Yes/No rather
004800*>                        than the raw Y/N flag, Accounting found the
004900*>                        raw flag confusing on the printed copy.
005000*> 11/02/98 smk - 1.01.00 Y2K: run-date windowing added, see zz070.
005100*> 30/08/99 smk -    .01  Confirmed clean on 01/01/2000 parallel run.
005200*> 09/11/04 vbc - 1.02.00 Migration to Open Cobol.
005300*> 16/04/24 vbc          Copyright notice update superseding all
005400*>                        previous notices.
005500*> 12/01/26 vbc - 2.00.00 Rebuilt per Systems Plan TD-2025-04 for
005600*>                        the Tariff Desk's calculation-history export
005700*>                        - was the Employee Vacation Report, kept
005800*>                        its single-level detail-only Report Writer
005900*>                        skeleton.
006000*>
006100 environment             division.
006200*>================================
006300*>
006400 configuration           section.
006500 special-names.
006600     C01 is TOP-OF-FORM.
006700     CLASS TN-Digits is "0" thru "9".
006800*>
006900 input-output            section.
007000 file-control.
007100     select TN-Saved-Calc-File    assign to "TNSAVE"
007200            organization is sequential
007300            file status   is WS-Sav-Status.
007400     select TN-Calc-History-File  assign to "TNHIST"
007500            organization is line sequential
007600            file status   is WS-Hist-Status.
007700*>
007800 data                    division.
007900*>================================
008000*>
008100 file section.
008200*>
008300 fd  TN-Saved-Calc-File
008400     label records are standard.
008500 copy "wstnsav.cob".
008600*>
008700 fd  TN-Calc-History-File
008800     label records are standard
008900     reports are Calc-History-Report.
009000*>
009100 working-storage section.
009200*>-----------------------
009300 77  prog-name               pic x(17)     value "tn060 (2.00.00)".
009400 77  WS-Term-Code             pic 9         comp   value zero.
009500*>
009600 01  WS-Data.
009700     03  WS-Sav-Status         pic xx.
009800     03  WS-Hist-Status        pic xx.
009900     03  WS-Eof-Flag           pic x         value "N".
010000     03  WS-Rec-Count           pic 9(7)      comp   value zero.
010100     03  filler                   pic x(4)  value spaces.
010200*>
010300 01  WS-Print-Work.
010400     03  WS-Fta-Eligible-Text   pic x(3)      value spaces.
010500     03  WS-Print-Date           pic x(10)     value spaces.
010600     03  WS-Print-Date-R redefines WS-Print-Date.
010700         05  WS-Print-Days      pic xx.
010800         05  filler             pic x.
010900         05  WS-Print-Month     pic xx.
011000         05  filler             pic x.
011100         05  WS-Print-Year      pic x(4).
011200*>
011300 01  WS-Run-Date-Raw             pic 9(6).
011400 01  WS-Run-Date.
011500     03  WS-Run-Yy                pic 99.
011600     03  WS-Run-Mm                pic 99.
011700     03  WS-Run-Dd                pic 99.
011800     03  filler                   pic x(4)  value spaces.
011900 01  WS-Date-Formats.
012000     03  WS-Date               pic x(10)   value "99/99/9999".
012100     03  WS-UK redefines WS-Date.
012200         05  WS-Days           pic 99.
012300         05  filler            pic x.
012400         05  WS-Month          pic 99.
012500         05  filler            pic x.
012600         05  WS-Year           pic 9(4).
012700     03  WS-USA redefines WS-Date.
012800         05  WS-USA-Month      pic 99.
012900         05  filler            pic x.
013000         05  WS-USA-Days       pic 99.
013100         05  filler            pic x.
013200         05  filler            pic 9(4).
013300     03  WS-Intl redefines WS-Date.
013400         05  WS-Intl-Year      pic 9(4).
013500         05  filler            pic x.
013600         05  WS-Intl-Month     pic 99.
013700         05  filler            pic x.
013800         05  WS-Intl-Days      pic 99.
013900*>
014000 01  Error-Messages.
014100     03  TN601   pic x(36) value "TN601 Saved-calc file not found -".
014200*>
014300 report section.
014400*>****************
014500*>
014600 RD  Calc-History-Report
014700     control      Final
014800     Page Limit   56
014900     Heading      1
015000     First Detail 5
015100     Last  Detail 54
015200     Footing      55.
015300*>
015400 01  Rpt-History-Heading  Type Page Heading.
015500     03  line  1.
015600         05  col   1     pic x(30)   value "Harborview Trade Data Corp.".
015700         05  col  60     pic x(10)   source WS-Date.
015800     03  line  2.
015900         05  col   1     pic x(17)   source Prog-Name.
016000         05  col  40     pic x(36)   value "Calculation History Export".
016100     03  line  4.
016200         05  col   1                 value "Date".
016300         05  col  12                 value "HS Code".
016400         05  col  23                 value "Description".
016500         05  col  55                 value "Or".
016600         05  col  59                 value "De".
016700         05  col  63                 value "CIF Value".
016800         05  col  76                 value "Cur".
016900         05  col  81                 value "Duty".
017000         05  col  92                 value "VAT".
017100         05  col 102                 value "Total Cost".
017200         05  col 115                 value "FTA".
017300         05  col 120                 value "FTA Savings".
017400*>
017500 01  Rpt-History-Detail  type is detail.
017600     03  line + 1.
017700         05  col   1     pic x(10)         source WS-Print-Date.
017800         05  col  12     pic x(10)         source TN-Sav-Hs-Code.
017900         05  col  23     pic x(30)         source TN-Sav-Product-Descr.
018000         05  col  55     pic x(2)          source TN-Sav-Origin-Country.
018100         05  col  59     pic x(2)          source TN-Sav-Dest-Country.
018200         05  col  63     pic z,zzz,zz9.99  source TN-Sav-Cif-Value.
018300         05  col  76     pic x(3)          source TN-Sav-Currency.
018400         05  col  81     pic z,zzz,zz9.99  source TN-Sav-Customs-Duty.
018500         05  col  92     pic z,zzz,zz9.99  source TN-Sav-Vat-Amount.
018600         05  col 102     pic z,zzz,zz9.99  source TN-Sav-Total-Cost.
018700         05  col 115     pic x(3)          source WS-Fta-Eligible-Text.
018800         05  col 120     pic z,zzz,zz9.99  source TN-Sav-Fta-Savings.
018900*>
019000 01  type control Footing Final.
019100     03  line + 2.
019200         05  col   1     pic x(30)          value "Total calculations exported :".
019300         05  col  32     pic zz,zz9         source WS-Rec-Count.
019400*>
019500 procedure division.
019600*>******************
019700*>
019800 aa000-Main                  section.
019900*>**********************************
020000     accept    WS-Run-Date-Raw from date.
020100     perform   zz070-Window-Century.
020200     perform   aa010-Open-Files.
020300     initiate  Calc-History-Report.
020400     perform   bb001-Read-Saved-Calc until WS-Eof-Flag = "Y".
020500     terminate Calc-History-Report.
020600     perform   aa090-Close-Files.
020700     goback    returning WS-Term-Code.
020800*>
020900 aa000-Exit.  exit section.
021000*>
021100 aa010-Open-Files            section.
021200*>**********************************
021300     open      input  TN-Saved-Calc-File.
021400     if        WS-Sav-Status not = "00"
021500               display TN601 WS-Sav-Status
021600               move 1 to WS-Term-Code
021700               goback  returning WS-Term-Code
021800     end-if.
021900     open      output TN-Calc-History-File.
022000*>
022100 aa010-Exit.  exit section.
022200*>
022300 aa090-Close-Files           section.
022400*>**********************************
022500     close     TN-Saved-Calc-File.
022600     close     TN-Calc-History-File.
022700*>
022800 aa090-Exit.  exit section.
022900*>
023000 zz070-Window-Century        section.
023100*>**********************************
023200     move      WS-Run-Date-Raw(1:2) to WS-Run-Yy.
023300     move      WS-Run-Date-Raw(3:2) to WS-Run-Mm.
023400     move      WS-Run-Date-Raw(5:2) to WS-Run-Dd.
023500     move      WS-Run-Dd to WS-Days.
023600     move      WS-Run-Mm to WS-Month.
023700     move      WS-Run-Yy to WS-Year.
023800*>
023900 zz070-Exit.  exit section.
024000*>
024100 bb001-Read-Saved-Calc       section.
024200*>**********************************
024300     read      TN-Saved-Calc-File
024400               at end move "Y" to WS-Eof-Flag
024500     end-read.
024600     if        WS-Eof-Flag not = "Y"
024700               perform bb010-Format-Print-Date
024800               if   TN-Sav-Fta-Eligible-Flag = "Y"
024900                    move "Yes" to WS-Fta-Eligible-Text
025000               else
025100                    move "No" to WS-Fta-Eligible-Text
025200               end-if
025300               generate Rpt-History-Detail
025400               add  1 to WS-Rec-Count
025500     end-if.
025600*>
025700 bb001-Exit.  exit section.
025800*>
025900 bb010-Format-Print-Date     section.
026000*>**********************************
026100*> Created-Date is "YYYY-MM-DD HH:MM:SS" - pull the date part and
026200*> rearrange to the house dd/mm/ccyy print form.
026300*>
026400     move      TN-Sav-Created-Date(9:2)  to WS-Print-Days.
026500     move      TN-Sav-Created-Date(6:2)  to WS-Print-Month.
026600     move      TN-Sav-Created-Date(1:4)  to WS-Print-Year.
026700     move      "/" to WS-Print-Date(3:1).
026800     move      "/" to WS-Print-Date(6:1).
026900*>
027000 bb010-Exit.  exit section.
