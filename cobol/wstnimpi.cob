000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For Import-Cost       *
000400*>           Request Input File             *
000500*>*******************************************
000600*>  Field total 32 bytes, padded to 60.
000700*>
000800*> 06/01/26 vbc - Created per Systems Plan TD-2025-04 for the
000900*>                new import-cost request input.
001000*> 14/01/26 vbc - Added Origin-Country so a single request can also
001100*>                drive the U4 FTA-check without a second input file.
001200*>
001300 01  TN-Import-Request-Record.
001400     03  TN-Imp-Hs-Code           pic x(10).
001500     03  TN-Imp-Dest-Country      pic x(2).
001600     03  TN-Imp-Origin-Country    pic x(2).
001700     03  TN-Imp-Cif-Value         pic s9(10)v99.
001800     03  TN-Imp-From-Currency     pic x(3).
001900     03  TN-Imp-To-Currency       pic x(3).
002000     03  filler                  pic x(28).
002100*>
