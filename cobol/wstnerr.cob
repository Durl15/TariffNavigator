000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For Validation        *
000400*>     Error Output File.                   *
000500*>*******************************************
000600*>  Field total 85 bytes, padded to 90.
000700*>
000800*> 05/01/26 vbc - Created per Systems Plan TD-2025-04 for the
000900*>                tariff validation error queue.
001000*>
001100 01  TN-Valid-Error-Record.
001200     03  TN-Err-Row-Number        pic 9(5).
001300     03  TN-Err-Sku               pic x(20).
001400     03  TN-Err-Message           pic x(60).
001500     03  filler                  pic x(5).
001600*>
