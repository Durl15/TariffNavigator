000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For Notification      *
000400*>     Output File (U7 Change monitor).      *
000500*>*******************************************
000600*>  Field total 114 bytes, padded to 132.
000700*>
000800*> 11/01/26 vbc - Created per Systems Plan TD-2025-04 for the new
000900*>                Watchlist notification feed.
001000*>
001100 01  TN-Notification-Record.
001200     03  TN-Ntf-User-Id            pic x(12).
001300     03  TN-Ntf-Watchlist-Id       pic x(12).
001400     03  TN-Ntf-Title              pic x(40).
001500     03  TN-Ntf-Message            pic x(60).
001600     03  filler                   pic x(8).
001700*>
