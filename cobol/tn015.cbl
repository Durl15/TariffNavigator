000100*>****************************************************************
000200*>                                                               *
000300*>          Portfolio Tariff Impact Report - Print Step          *
000400*>                                                               *
000500*>            Uses RW (Report Writer for prints)                 *
000600*>                                                               *
000700*>****************************************************************
000800*>
000900 identification          division.
001000*>================================
001100*>
001200*>**
001300      program-id.         tn015.
001400*>**
001500*>    author.              R J Talmadge.
001600*>                         For Harborview Trade Data Corp.
001700*>**
001800*>    installation.        Harborview Trade Data Corp - Tariff Desk.
001900*>**
002000*>    date-written.        21/03/1989.
002100*>**
002200*>    date-compiled.
002300*>**
002400*>    security.            Copyright (C) 1989-2026, Harborview Trade
002500*>                         Data Corp.  All rights reserved.
002600*>**
002700*>    remarks.             Portfolio Impact Report.
002800*>                         Reads the Calculated-Items file written by
002900*>                         tn010, prints the item detail, the Category
003000*>                         group summary, the Origin-Country group
003100*>                         summary and the portfolio final totals.
003200*>                         Uses Report Writer.
003300*>**
003400*>    version.             See Prog-Name in WS.
003500*>**
003600*>    called modules.      None.
003700*>**
003800*>    files used.
003900*>                         TN-Calc-Item-File.       Calculated items in.
004000*>                         TN-Portfolio-Report.     Print output, 132.
004100*>**
004200*>    error messages used.
004300*>                         TN101 - TN102.
004400*>**
004500*> Changes:
004600*> 21/03/89 rjt - 1.00.00 Created - portfolio print step for the new
004700*>                        harmonized-system tariff desk.
004800*> 05/12/89 rjt -    .01  Category-table capacity raised 20 -> 50 after
004900*>                        Housewares split into six sub-categories
005000*>                        (ticket HV-031).
005100*> 14/08/92 rjt -    .02  Origin-Country summary section added, Finance
005200*>                        wanted exposure visible by country of origin
005300*>                        as well as by category (memo FM-109).
005400*> 03/02/94 smk -    .03  Category-table search changed from a flat
005500*>                        scan that stopped at 50 to an insert-or-bump,
005600*>                        duplicate-category items were landing in
005700*>                        separate rows.
005800*> 23/09/95 smk - 1.01.00 Weighted-average margin now revenue weighted,
005900*>                        matches the tn010 change of the same date.
006000*> 11/02/98 smk - 1.02.00 Y2K: run-date windowing added, see zz070.
006100*> 30/08/99 smk -    .01  Confirmed clean on 01/01/2000 parallel run.
006200*> 17/05/02 vbc - 1.03.00 Migration to Open Cobol.
006300*> 09/07/07 vbc -    .01  Category bubble-sort was comparing on the
006400*>                        whole 20-byte field including trailing
006500*>                        spaces - harmless but slow; left as is other
006600*>                        than a comment, not worth the risk of a
006700*>                        change this close to year end close-down.
006800*> 16/04/24 vbc          Copyright notice update superseding all
006900*>                        previous notices.
007000*> 04/01/26 vbc - 2.00.00 Rebuilt per Systems Plan TD-2025-04 for
007100*>                        the Tariff Desk's new landed-cost system -
007200*>                        was Check Register, re-purposed from
007300*>                        pyrgstr's Report Writer skeleton.
007400*> 22/01/26 vbc -    .01  Origin-table capacity confirmed adequate at 7
007500*>                        fixed origin countries, left at 10 for spare.
007600*>
007700 environment             division.
007800*>================================
007900*>
008000 configuration           section.
008100 special-names.
008200     C01 is TOP-OF-FORM.
008300     CLASS TN-Digits is "0" thru "9".
008400*>
008500 input-output            section.
008600 file-control.
008700     select TN-Calc-Item-File    assign to "TNCALC"
008800            organization is sequential
008900            file status   is WS-Calc-Status.
009000     select TN-Portfolio-Report  assign to "TNPORT"
009100            organization is line sequential
009200            file status   is WS-Port-Status.
009300*>
009400 data                    division.
009500*>================================
009600*>
009700 file section.
009800*>
009900 fd  TN-Calc-Item-File
010000     label records are standard.
010100 copy "wstncalc.cob".
010200*>
010300 fd  TN-Portfolio-Report
010400     label records are standard
010500     reports are Portfolio-Impact-Report.
010600*>
010700 working-storage section.
010800*>-----------------------
010900 77  prog-name               pic x(17)     value "tn015 (2.00.00)".
011000 77  WS-Term-Code             pic 9         comp   value zero.
011100*>
011200 01  WS-Data.
011300     03  WS-Calc-Status       pic xx.
011400     03  WS-Port-Status       pic xx.
011500     03  WS-Eof-Flag           pic x         value "N".
011600     03  WS-Cat-Idx              binary-long   value zero.
011700     03  WS-Org-Idx              binary-long   value zero.
011800     03  WS-Scan-Idx              binary-long   value zero.
011900     03  WS-Swap-Idx              binary-long   value zero.
012000     03  WS-Found-Switch         pic x         value "N".
012100         88  Cat-Row-Found                value "Y".
012200         88  Cat-Row-Not-Found            value "N".
012300     03  filler                   pic x(4)  value spaces.
012400*>
012500*> Category group-total table - Business Rule U2 roll-up by category.
012600*>
012700 01  WS-Category-Table.
012800     03  WS-Cat-Tbl-Count         pic 9(3)       comp   value zero.
012900     03  WS-Cat-Tbl-Entry         occurs 50 times.
013000         05  WS-Cat-Key           pic x(20)      value spaces.
013100         05  WS-Cat-Items         pic 9(7)       comp-3 value zero.
013200         05  WS-Cat-Exposure      pic s9(14)v99  comp-3 value zero.
013300         05  WS-Cat-Revenue       pic s9(14)v99  comp-3 value zero.
013400         05  WS-Cat-Margin-Wtd    pic s9(16)v9999 comp-3 value zero.
013500     03  filler                   pic x(4)  value spaces.
013600*>
013700*> Origin-Country group-total table - same roll-up, keyed by origin.
013800*>
013900 01  WS-Origin-Table.
014000     03  WS-Org-Tbl-Count         pic 9         comp   value zero.
014100     03  WS-Org-Tbl-Entry         occurs 10 times.
014200         05  WS-Org-Key           pic x(2)       value spaces.
014300         05  WS-Org-Items         pic 9(7)       comp-3 value zero.
014400         05  WS-Org-Exposure      pic s9(14)v99  comp-3 value zero.
014500         05  WS-Org-Revenue       pic s9(14)v99  comp-3 value zero.
014600         05  WS-Org-Margin-Wtd    pic s9(16)v9999 comp-3 value zero.
014700     03  filler                   pic x(4)  value spaces.
014800*>
014900*> Portfolio-wide accumulators, carried across the whole run.
015000*>
015100 01  WS-Portfolio-Totals.
015200     03  WS-Port-Items            pic 9(7)       comp-3 value zero.
015300     03  WS-Port-Total-Exposure   pic s9(14)v99  comp-3 value zero.
015400     03  WS-Port-Total-Revenue    pic s9(14)v99  comp-3 value zero.
015500     03  WS-Port-Total-Landed     pic s9(14)v99  comp-3 value zero.
015600     03  WS-Port-Margin-Wtd       pic s9(16)v9999 comp-3 value zero.
015700     03  WS-Port-Neg-Margin-Cnt   pic 9(7)       comp-3 value zero.
015800     03  WS-Port-Zero-Tariff-Cnt  pic 9(7)       comp-3 value zero.
015900     03  filler                   pic x(4)  value spaces.
016000*>
016100*> Per-item working fields.
016200*>
016300 01  WS-Item-Work.
016400     03  WS-Item-Revenue          pic s9(14)v99  comp-3 value zero.
016500     03  WS-Group-Avg-Margin      pic s9(3)v99   comp-3 value zero.
016600     03  filler                   pic x(4)  value spaces.
016700*>
016800*> Bubble-sort work areas, Category and Origin tables are small so a
016900*> simple in-memory sort is used rather than re-reading a sorted file.
017000*>
017100 01  WS-Sort-Work.
017200     03  WS-Cat-Hold             pic x(20)      value spaces.
017300     03  WS-Cat-Hold-Items       pic 9(7)       comp-3 value zero.
017400     03  WS-Cat-Hold-Exposure    pic s9(14)v99  comp-3 value zero.
017500     03  WS-Cat-Hold-Revenue     pic s9(14)v99  comp-3 value zero.
017600     03  WS-Cat-Hold-Margin-Wtd  pic s9(16)v9999 comp-3 value zero.
017700     03  WS-Org-Hold             pic x(2)       value spaces.
017800     03  WS-Org-Hold-Items       pic 9(7)       comp-3 value zero.
017900     03  WS-Org-Hold-Exposure    pic s9(14)v99  comp-3 value zero.
018000     03  WS-Org-Hold-Revenue     pic s9(14)v99  comp-3 value zero.
018100     03  WS-Org-Hold-Margin-Wtd  pic s9(16)v9999 comp-3 value zero.
018200     03  filler                   pic x(4)  value spaces.
018300*>
018400*> Run-date conversion block - house style, kept from tn010.
018500*>
018600 01  WS-Run-Date-Raw             pic 9(6).
018700 01  WS-Run-Date.
018800     03  WS-Run-Yy                pic 99.
018900     03  WS-Run-Mm                pic 99.
019000     03  WS-Run-Dd                pic 99.
019100     03  filler                   pic x(4)  value spaces.
019200 01  WS-Date-Formats.
019300     03  WS-Date               pic x(10)   value "99/99/9999".
019400     03  WS-UK redefines WS-Date.
019500         05  WS-Days           pic 99.
019600         05  filler            pic x.
019700         05  WS-Month          pic 99.
019800         05  filler            pic x.
019900         05  WS-Year           pic 9(4).
020000     03  WS-USA redefines WS-Date.
020100         05  WS-USA-Month      pic 99.
020200         05  filler            pic x.
020300         05  WS-USA-Days       pic 99.
020400         05  filler            pic x.
020500         05  filler            pic 9(4).
020600     03  WS-Intl redefines WS-Date.
020700         05  WS-Intl-Year      pic 9(4).
020800         05  filler            pic x.
020900         05  WS-Intl-Month     pic 99.
021000         05  filler            pic x.
021100         05  WS-Intl-Days      pic 99.
021200*>
021300 01  Error-Messages.
021400     03  TN101   pic x(40) value "TN101 Calculated-items file not found -".
021500     03  TN102   pic x(37) value "TN102 Category table full - skipped -".
021600*>
021700 report section.
021800*>****************
021900*>
022000 RD  Portfolio-Impact-Report
022100     control      Final
022200     Page Limit   56
022300     Heading      1
022400     First Detail 5
022500     Last  Detail 54
022600     Footing      55.
022700*>
022800 01  Rpt-Page-Heading  type Page Heading.
022900     03  line  1.
023000         05  col   1     pic x(30)   value "Harborview Trade Data Corp.".
023100         05  col  60     pic x(10)   source WS-Date.
023200     03  line  2.
023300         05  col   1     pic x(17)   source Prog-Name.
023400         05  col  40     pic x(30)   value "Portfolio Tariff Impact Report".
023500     03  line  4.
023600         05  col   1                 value "SKU".
023700         05  col  22                 value "HS Code".
023800         05  col  33                 value "Or".
023900         05  col  37                 value "Rate".
024000         05  col  46                 value "Tariff Cost".
024100         05  col  60                 value "Landed Cost".
024200         05  col  74                 value "Margin %".
024300         05  col  86                 value "Annual Exposure".
024400*>
024500 01  Rpt-Item-Detail type is detail.
024600     03  line + 1.
024700         05  col   1     pic x(20)   source TN-Calc-Sku.
024800         05  col  22     pic x(10)   source TN-Calc-Hs-Code.
024900         05  col  33     pic x(2)    source TN-Calc-Origin-Country.
025000         05  col  37     pic zz9.99  source TN-Calc-Applied-Rate.
025100         05  col  46     pic z,zzz,zz9.99  source TN-Calc-Tariff-Cost.
025200         05  col  60     pic z,zzz,zz9.99  source TN-Calc-Landed-Cost.
025300         05  col  74     pic -zz9.99       source TN-Calc-Margin-Percent.
025400         05  col  86     pic z,zzz,zzz,zz9.99 source TN-Calc-Annual-Exposure.
025500*>
025600 01  Rpt-Category-Heading type is detail.
025700     03  line + 2.
025800         05  col   1     pic x(46)  value "Category Group Summary".
025900     03  line + 1.
026000         05  col   1                value "Category".
026100         05  col  23                value "Items".
026200         05  col  34                value "Tariff Exposure".
026300         05  col  54                value "Revenue".
026400         05  col  70                value "Wtd Avg Margin %".
026500*>
026600 01  Rpt-Category-Line type is detail.
026700     03  line + 1.
026800         05  col   1     pic x(20)          source WS-Cat-Key (WS-Cat-Idx).
026900         05  col  23     pic zz,zz9         source WS-Cat-Items (WS-Cat-Idx).
027000         05  col  34     pic z,zzz,zzz,zz9.99 source WS-Cat-Exposure (WS-Cat-Idx).
027100         05  col  54     pic z,zzz,zzz,zz9.99 source WS-Cat-Revenue (WS-Cat-Idx).
027200         05  col  78     pic -zz9.99        source WS-Group-Avg-Margin.
027300*>
027400 01  Rpt-Origin-Heading type is detail.
027500     03  line + 2.
027600         05  col   1     pic x(46)  value "Origin-Country Group Summary".
027700     03  line + 1.
027800         05  col   1                value "Or".
027900         05  col  23                value "Items".
028000         05  col  34                value "Tariff Exposure".
028100         05  col  54                value "Revenue".
028200         05  col  70                value "Wtd Avg Margin %".
028300*>
028400 01  Rpt-Origin-Line type is detail.
028500     03  line + 1.
028600         05  col   1     pic x(2)           source WS-Org-Key (WS-Org-Idx).
028700         05  col  23     pic zz,zz9         source WS-Org-Items (WS-Org-Idx).
028800         05  col  34     pic z,zzz,zzz,zz9.99 source WS-Org-Exposure (WS-Org-Idx).
028900         05  col  54     pic z,zzz,zzz,zz9.99 source WS-Org-Revenue (WS-Org-Idx).
029000         05  col  78     pic -zz9.99        source WS-Group-Avg-Margin.
029100*>
029200 01  type control Footing Final.
029300     03  line + 2.
029400         05  col   1                pic x(20) value "Portfolio Totals :".
029500     03  line + 1.
029600         05  col   1                value "Items validated".
029700         05  col  30      pic zz,zz9         source WS-Port-Items.
029800     03  line + 1.
029900         05  col   1                value "Total annual tariff exposure".
030000         05  col  30      pic z,zzz,zzz,zzz,zz9.99 source WS-Port-Total-Exposure.
030100     03  line + 1.
030200         05  col   1                value "Total revenue".
030300         05  col  30      pic z,zzz,zzz,zzz,zz9.99 source WS-Port-Total-Revenue.
030400     03  line + 1.
030500         05  col   1                value "Total landed cost".
030600         05  col  30      pic z,zzz,zzz,zzz,zz9.99 source WS-Port-Total-Landed.
030700     03  line + 1.
030800         05  col   1                value "Weighted average margin %".
030900         05  col  30      pic -zz9.99        source WS-Group-Avg-Margin.
031000     03  line + 1.
031100         05  col   1                value "Negative-margin item count".
031200         05  col  30      pic zz,zz9         source WS-Port-Neg-Margin-Cnt.
031300     03  line + 1.
031400         05  col   1                value "Zero-tariff item count".
031500         05  col  30      pic zz,zz9         source WS-Port-Zero-Tariff-Cnt.
031600*>
031700 procedure division.
031800*>******************
031900*>
032000 aa000-Main                  section.
032100*>**********************************
032200     accept    WS-Run-Date-Raw from date.
032300     perform   zz070-Window-Century.
032400     perform   aa010-Open-Files.
032500     initiate  Portfolio-Impact-Report.
032600     perform   bb001-Read-Calc-Row until WS-Eof-Flag = "Y".
032700     perform   bb050-Print-Category-Groups.
032800     perform   bb060-Print-Origin-Groups.
032900     terminate Portfolio-Impact-Report.
033000     perform   aa090-Close-Files.
033100     goback    returning WS-Term-Code.
033200*>
033300 aa000-Exit.  exit section.
033400*>
033500 aa010-Open-Files            section.
033600*>**********************************
033700     open      input  TN-Calc-Item-File.
033800     if        WS-Calc-Status not = "00"
033900               display TN101 WS-Calc-Status
034000               goback  returning 1
034100     end-if.
034200     open      output TN-Portfolio-Report.
034300*>
034400 aa010-Exit.  exit section.
034500*>
034600 aa090-Close-Files           section.
034700*>**********************************
034800     close     TN-Calc-Item-File.
034900     close     TN-Portfolio-Report.
035000*>
035100 aa090-Exit.  exit section.
035200*>
035300 zz070-Window-Century        section.
035400*>**********************************
035500*> Derives a 4-digit year from the 2-digit ACCEPT FROM DATE year, same
035600*> fix as tn010's zz070 of 11/02/98.
035700*>
035800     move      WS-Run-Date-Raw(1:2) to WS-Run-Yy.
035900     move      WS-Run-Date-Raw(3:2) to WS-Run-Mm.
036000     move      WS-Run-Date-Raw(5:2) to WS-Run-Dd.
036100     move      WS-Run-Dd to WS-Days.
036200     move      WS-Run-Mm to WS-Month.
036300     move      WS-Run-Yy to WS-Year.
036400*>
036500 zz070-Exit.  exit section.
036600*>
036700 bb001-Read-Calc-Row         section.
036800*>**********************************
036900     read      TN-Calc-Item-File
037000               at end move "Y" to WS-Eof-Flag
037100     end-read.
037200     if        WS-Eof-Flag not = "Y"
037300               generate Rpt-Item-Detail
037400               perform  bb010-Accumulate-Portfolio
037500               perform  bb020-Accumulate-Category
037600               perform  bb030-Accumulate-Origin
037700     end-if.
037800*>
037900 bb001-Exit.  exit section.
038000*>
038100 bb010-Accumulate-Portfolio  section.
038200*>**********************************
038300     compute   WS-Item-Revenue rounded =
038400               TN-Calc-Retail-Price * TN-Calc-Annual-Volume.
038500     add       1 to WS-Port-Items.
038600     add       TN-Calc-Annual-Exposure to WS-Port-Total-Exposure.
038700     add       WS-Item-Revenue         to WS-Port-Total-Revenue.
038800     compute   WS-Port-Total-Landed rounded =
038900               WS-Port-Total-Landed +
039000               (TN-Calc-Landed-Cost * TN-Calc-Annual-Volume).
039100     compute   WS-Port-Margin-Wtd rounded =
039200               WS-Port-Margin-Wtd +
039300               (TN-Calc-Margin-Percent * WS-Item-Revenue).
039400     if        TN-Calc-Margin-Percent < zero
039500               add 1 to WS-Port-Neg-Margin-Cnt
039600     end-if.
039700     if        TN-Calc-Tariff-Cost = zero
039800               add 1 to WS-Port-Zero-Tariff-Cnt
039900     end-if.
040000*>
040100 bb010-Exit.  exit section.
040200*>
040300 bb020-Accumulate-Category   section.
040400*>**********************************
040500     perform   zz020-Find-Category-Slot.
040600     if        Cat-Row-Found
040700               add 1 to WS-Cat-Items (WS-Cat-Idx)
040800               add TN-Calc-Annual-Exposure to WS-Cat-Exposure (WS-Cat-Idx)
040900               add WS-Item-Revenue to WS-Cat-Revenue (WS-Cat-Idx)
041000               compute WS-Cat-Margin-Wtd (WS-Cat-Idx) rounded =
041100                       WS-Cat-Margin-Wtd (WS-Cat-Idx) +
041200                       (TN-Calc-Margin-Percent * WS-Item-Revenue)
041300     end-if.
041400*>
041500 bb020-Exit.  exit section.
041600*>
041700 bb030-Accumulate-Origin     section.
041800*>**********************************
041900     perform   zz030-Find-Origin-Slot.
042000     if        Cat-Row-Found
042100               add 1 to WS-Org-Items (WS-Org-Idx)
042200               add TN-Calc-Annual-Exposure to WS-Org-Exposure (WS-Org-Idx)
042300               add WS-Item-Revenue to WS-Org-Revenue (WS-Org-Idx)
042400               compute WS-Org-Margin-Wtd (WS-Org-Idx) rounded =
042500                       WS-Org-Margin-Wtd (WS-Org-Idx) +
042600                       (TN-Calc-Margin-Percent * WS-Item-Revenue)
042700     end-if.
042800*>
042900 bb030-Exit.  exit section.
043000*>
043100 zz020-Find-Category-Slot    section.
043200*>**********************************
043300*> Blank Category was already substituted with UNCATEGORIZED by tn010.
043400*> Linear scan, insert-or-bump - the table is small (<= 50 categories).
043500*>
043600     set       Cat-Row-Not-Found to true.
043700     move      1 to WS-Scan-Idx.
043800     perform   zz021-Scan-Category-Row
043900               until Cat-Row-Found or WS-Scan-Idx > WS-Cat-Tbl-Count.
044000     if        Cat-Row-Not-Found
044100               if   WS-Cat-Tbl-Count >= 50
044200                    display TN102 TN-Calc-Category
044300                    go to zz020-Exit
044400               end-if
044500               add  1 to WS-Cat-Tbl-Count
044600               move WS-Cat-Tbl-Count to WS-Cat-Idx
044700               move TN-Calc-Category to WS-Cat-Key (WS-Cat-Idx)
044800               set  Cat-Row-Found to true
044900     end-if.
045000*>
045100 zz020-Exit.  exit section.
045200*>
045300 zz021-Scan-Category-Row     section.
045400*>**********************************
045500     if        WS-Cat-Key (WS-Scan-Idx) = TN-Calc-Category
045600               move WS-Scan-Idx to WS-Cat-Idx
045700               set  Cat-Row-Found to true
045800     else
045900               add  1 to WS-Scan-Idx
046000     end-if.
046100*>
046200 zz021-Exit.  exit section.
046300*>
046400 zz030-Find-Origin-Slot      section.
046500*>**********************************
046600*> Same insert-or-bump idiom as zz020, table is bounded to 10 rows -
046700*> only 7 origin countries pass validation in bb010 of tn010.
046800*>
046900     set       Cat-Row-Not-Found to true.
047000     move      1 to WS-Scan-Idx.
047100     perform   zz031-Scan-Origin-Row
047200               until Cat-Row-Found or WS-Scan-Idx > WS-Org-Tbl-Count.
047300     if        Cat-Row-Not-Found
047400               if   WS-Org-Tbl-Count >= 10
047500                    go to zz030-Exit
047600               end-if
047700               add  1 to WS-Org-Tbl-Count
047800               move WS-Org-Tbl-Count to WS-Org-Idx
047900               move TN-Calc-Origin-Country to WS-Org-Key (WS-Org-Idx)
048000               set  Cat-Row-Found to true
048100     end-if.
048200*>
048300 zz030-Exit.  exit section.
048400*>
048500 zz031-Scan-Origin-Row       section.
048600*>**********************************
048700     if        WS-Org-Key (WS-Scan-Idx) = TN-Calc-Origin-Country
048800               move WS-Scan-Idx to WS-Org-Idx
048900               set  Cat-Row-Found to true
049000     else
049100               add  1 to WS-Scan-Idx
049200     end-if.
049300*>
049400 zz031-Exit.  exit section.
049500*>
049600 bb050-Print-Category-Groups section.
049700*>**********************************
049800     perform   zz040-Sort-Category-Table.
049900     generate  Rpt-Category-Heading.
050000     move      1 to WS-Cat-Idx.
050100     perform   bb051-Print-One-Category
050200               until WS-Cat-Idx > WS-Cat-Tbl-Count.
050300*>
050400 bb050-Exit.  exit section.
050500*>
050600 bb051-Print-One-Category    section.
050700*>**********************************
050800     if        WS-Cat-Revenue (WS-Cat-Idx) > zero
050900               compute WS-Group-Avg-Margin rounded =
051000                       WS-Cat-Margin-Wtd (WS-Cat-Idx) /
051100                       WS-Cat-Revenue (WS-Cat-Idx)
051200     else
051300               move zero to WS-Group-Avg-Margin
051400     end-if.
051500     generate  Rpt-Category-Line.
051600     add       1 to WS-Cat-Idx.
051700*>
051800 bb051-Exit.  exit section.
051900*>
052000 bb060-Print-Origin-Groups   section.
052100*>**********************************
052200     perform   zz050-Sort-Origin-Table.
052300     generate  Rpt-Origin-Heading.
052400     move      1 to WS-Org-Idx.
052500     perform   bb061-Print-One-Origin
052600               until WS-Org-Idx > WS-Org-Tbl-Count.
052700     if        WS-Port-Total-Revenue > zero
052800               compute WS-Group-Avg-Margin rounded =
052900                       WS-Port-Margin-Wtd / WS-Port-Total-Revenue
053000     else
053100               move zero to WS-Group-Avg-Margin
053200     end-if.
053300*>
053400 bb060-Exit.  exit section.
053500*>
053600 bb061-Print-One-Origin      section.
053700*>**********************************
053800     if        WS-Org-Revenue (WS-Org-Idx) > zero
053900               compute WS-Group-Avg-Margin rounded =
054000                       WS-Org-Margin-Wtd (WS-Org-Idx) /
054100                       WS-Org-Revenue (WS-Org-Idx)
054200     else
054300               move zero to WS-Group-Avg-Margin
054400     end-if.
054500     generate  Rpt-Origin-Line.
054600     add       1 to WS-Org-Idx.
054700*>
054800 bb061-Exit.  exit section.
054900*>
055000 zz040-Sort-Category-Table   section.
055100*>**********************************
055200*> Simple ascending bubble-sort on Category key, table capped at 50
055300*> rows so the O(n**2) cost is not worth a SORT step for - per 09/07/07
055400*> change note above, compares the full 20-byte field.
055500*>
055600     move      1 to WS-Cat-Idx.
055700     perform   zz041-Bubble-Category-Pass
055800               until WS-Cat-Idx >= WS-Cat-Tbl-Count.
055900*>
056000 zz040-Exit.  exit section.
056100*>
056200 zz041-Bubble-Category-Pass  section.
056300*>**********************************
056400     move      WS-Cat-Idx to WS-Scan-Idx.
056500     move      1 to WS-Swap-Idx.
056600     perform   zz042-Bubble-Category-Scan
056700               until WS-Swap-Idx = 0.
056800     add       1 to WS-Cat-Idx.
056900*>
057000 zz041-Exit.  exit section.
057100*>
057200 zz042-Bubble-Category-Scan  section.
057300*>**********************************
057400     move      0 to WS-Swap-Idx.
057500     move      1 to WS-Scan-Idx.
057600     perform   zz043-Bubble-Category-Compare
057700               until WS-Scan-Idx >= WS-Cat-Tbl-Count.
057800*>
057900 zz042-Exit.  exit section.
058000*>
058100 zz043-Bubble-Category-Compare section.
058200*>**********************************
058300     if        WS-Cat-Key (WS-Scan-Idx) > WS-Cat-Key (WS-Scan-Idx + 1)
058400               move WS-Cat-Key          (WS-Scan-Idx)     to WS-Cat-Hold
058500               move WS-Cat-Items        (WS-Scan-Idx)     to WS-Cat-Hold-Items
058600               move WS-Cat-Exposure     (WS-Scan-Idx)     to WS-Cat-Hold-Exposure
058700               move WS-Cat-Revenue      (WS-Scan-Idx)     to WS-Cat-Hold-Revenue
058800               move WS-Cat-Margin-Wtd   (WS-Scan-Idx)     to WS-Cat-Hold-Margin-Wtd
058900               move WS-Cat-Key          (WS-Scan-Idx + 1) to WS-Cat-Key (WS-Scan-Idx)
059000               move WS-Cat-Items        (WS-Scan-Idx + 1) to WS-Cat-Items (WS-Scan-Idx)
059100               move WS-Cat-Exposure     (WS-Scan-Idx + 1) to WS-Cat-Exposure (WS-Scan-Idx)
059200               move WS-Cat-Revenue      (WS-Scan-Idx + 1) to WS-Cat-Revenue (WS-Scan-Idx)
059300               move WS-Cat-Margin-Wtd   (WS-Scan-Idx + 1) to WS-Cat-Margin-Wtd (WS-Scan-Idx)
059400               move WS-Cat-Hold             to WS-Cat-Key (WS-Scan-Idx + 1)
059500               move WS-Cat-Hold-Items       to WS-Cat-Items (WS-Scan-Idx + 1)
059600               move WS-Cat-Hold-Exposure    to WS-Cat-Exposure (WS-Scan-Idx + 1)
059700               move WS-Cat-Hold-Revenue     to WS-Cat-Revenue (WS-Scan-Idx + 1)
059800               move WS-Cat-Hold-Margin-Wtd  to WS-Cat-Margin-Wtd (WS-Scan-Idx + 1)
059900               move 1 to WS-Swap-Idx
060000     end-if.
060100     add       1 to WS-Scan-Idx.
060200*>
060300 zz043-Exit.  exit section.
060400*>
060500 zz050-Sort-Origin-Table     section.
060600*>**********************************
060700*> Same bubble-sort idiom as zz040, on the Origin-Country key.
060800*>
060900     move      1 to WS-Org-Idx.
061000     perform   zz051-Bubble-Origin-Pass
061100               until WS-Org-Idx >= WS-Org-Tbl-Count.
061200*>
061300 zz050-Exit.  exit section.
061400*>
061500 zz051-Bubble-Origin-Pass    section.
061600*>**********************************
061700     move      1 to WS-Swap-Idx.
061800     perform   zz052-Bubble-Origin-Scan
061900               until WS-Swap-Idx = 0.
062000     add       1 to WS-Org-Idx.
062100*>
062200 zz051-Exit.  exit section.
062300*>
062400 zz052-Bubble-Origin-Scan    section.
062500*>**********************************
062600     move      0 to WS-Swap-Idx.
062700     move      1 to WS-Scan-Idx.
062800     perform   zz053-Bubble-Origin-Compare
062900               until WS-Scan-Idx >= WS-Org-Tbl-Count.
063000*>
063100 zz052-Exit.  exit section.
063200*>
063300 zz053-Bubble-Origin-Compare section.
063400*>**********************************
063500     if        WS-Org-Key (WS-Scan-Idx) > WS-Org-Key (WS-Scan-Idx + 1)
063600               move WS-Org-Key          (WS-Scan-Idx)     to WS-Org-Hold
063700               move WS-Org-Items        (WS-Scan-Idx)     to WS-Org-Hold-Items
063800               move WS-Org-Exposure     (WS-Scan-Idx)     to WS-Org-Hold-Exposure
063900               move WS-Org-Revenue      (WS-Scan-Idx)     to WS-Org-Hold-Revenue
064000               move WS-Org-Margin-Wtd   (WS-Scan-Idx)     to WS-Org-Hold-Margin-Wtd
064100               move WS-Org-Key          (WS-Scan-Idx + 1) to WS-Org-Key (WS-Scan-Idx)
064200               move WS-Org-Items        (WS-Scan-Idx + 1) to WS-Org-Items (WS-Scan-Idx)
064300               move WS-Org-Exposure     (WS-Scan-Idx + 1) to WS-Org-Exposure (WS-Scan-Idx)
064400               move WS-Org-Revenue      (WS-Scan-Idx + 1) to WS-Org-Revenue (WS-Scan-Idx)
064500               move WS-Org-Margin-Wtd   (WS-Scan-Idx + 1) to WS-Org-Margin-Wtd (WS-Scan-Idx)
064600               move WS-Org-Hold             to WS-Org-Key (WS-Scan-Idx + 1)
064700               move WS-Org-Hold-Items       to WS-Org-Items (WS-Scan-Idx + 1)
064800               move WS-Org-Hold-Exposure    to WS-Org-Exposure (WS-Scan-Idx + 1)
064900               move WS-Org-Hold-Revenue     to WS-Org-Revenue (WS-Scan-Idx + 1)
065000               move WS-Org-Hold-Margin-Wtd  to WS-Org-Margin-Wtd (WS-Scan-Idx + 1)
065100               move 1 to WS-Swap-Idx
065200     end-if.
065300     add       1 to WS-Scan-Idx.
065400*>
065500 zz053-Exit.  exit section.
