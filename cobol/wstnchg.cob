000100*>*******************************************
000200*>                                          *
000300*>  Working-Storage Record For Tariff       *
000400*>     Change Detection (U7 intermediate).   *
000500*>*******************************************
000600*>
000700*> 11/01/26 vbc - Created per Systems Plan TD-2025-04 for the rate-
000800*>                change detection work area.
000900*>
001000 01  TN-Change-Record.
001100     03  TN-Chg-Change-Type        pic x(12)     value "RATE-UPDATE".
001200     03  TN-Chg-Hs-Code            pic x(10).
001300     03  TN-Chg-Country            pic x(2).
001400     03  TN-Chg-Old-Mfn-Rate       pic s9(3)v99.
001500     03  TN-Chg-New-Mfn-Rate       pic s9(3)v99.
001600     03  TN-Chg-Notify-Count       pic 9(5)      comp.
001700     03  TN-Chg-Notified-Flag      pic x.
001800     03  filler                   pic x(5).
001900*>
