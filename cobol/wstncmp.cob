000100*>*******************************************
000200*>                                          *
000300*>  Working-Storage Table For Comparison    *
000400*>     Result Items (U6).                   *
000500*>     Holds the Saved-Calc fields for each  *
000600*>     of the 2-5 calculations being         *
000700*>     compared plus the ranking metrics.    *
000800*>*******************************************
000900*>
001000*> 09/01/26 vbc - Created per Systems Plan TD-2025-04 for the new
001100*>                comparison engine and side-by-side report.
001200*> 15/01/26 vbc - Added the Calc-R redefines so the compare and
001300*>                rank paragraphs can address the Saved-Calc
001400*>                fields directly instead of unstringing x(200).
001410*> 27/01/26 vbc - Calc-R money/rate fields repacked comp-3 to match
001420*>                the 27/01/26 wstnsav.cob repack - redefines had
001430*>                gone byte-for-byte stale against the packed layout.
001500*>
001600 01  TN-Comparison-Table.
001700     03  TN-Cmp-Count              pic 9         comp    value zero.
001800     03  TN-Cmp-Item   occurs 5 times indexed by TN-Cmp-Idx.
001900         05  TN-Cmp-Calc           pic x(200).   *> copy of Saved-Calc-Record
002000         05  TN-Cmp-Calc-R redefines TN-Cmp-Calc.
002100             07  TN-Cmp-Calc-Id        pic x(12).
002200             07  TN-Cmp-Calc-Name      pic x(20).
002300             07  TN-Cmp-Hs-Code        pic x(10).
002400             07  TN-Cmp-Product-Descr  pic x(30).
002500             07  TN-Cmp-Origin-Country pic x(2).
002600             07  TN-Cmp-Dest-Country   pic x(2).
002700             07  TN-Cmp-Cif-Value      pic s9(10)v99  comp-3.
002800             07  TN-Cmp-Currency       pic x(3).
002900             07  TN-Cmp-Customs-Duty   pic s9(10)v99  comp-3.
003000             07  TN-Cmp-Vat-Amount     pic s9(10)v99  comp-3.
003100             07  TN-Cmp-Total-Cost     pic s9(10)v99  comp-3.
003200             07  TN-Cmp-Duty-Rate      pic s9(3)v99   comp-3.
003300             07  TN-Cmp-Fta-Eligible   pic x.
003400             07  TN-Cmp-Fta-Savings    pic s9(10)v99  comp-3.
003500             07  TN-Cmp-Created-Date   pic x(19).
003600             07  filler                pic x(63).
003700         05  TN-Cmp-Rank           pic 9(2)      comp.
003800         05  TN-Cmp-Vs-Average     pic s9(10)v99.
003900         05  TN-Cmp-Vs-Avg-Pct     pic s9(3)v9.
004000         05  TN-Cmp-Best-Flag      pic x.
004100         05  TN-Cmp-Worst-Flag     pic x.
004200*>
