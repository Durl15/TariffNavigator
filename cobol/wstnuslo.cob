000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For US Landed-Cost    *
000400*>           Breakdown Output File          *
000500*>*******************************************
000600*>  Field total 82 bytes, padded to 100.
000700*>
000800*> 07/01/26 vbc - Created per Systems Plan TD-2025-04 for the new
000900*>                US landed-cost breakdown output.
001000*>
001100 01  TN-Uslc-Breakdown-Record.
001200     03  TN-Usb-Customs-Value     pic s9(10)v99.
001300     03  TN-Usb-Duty              pic s9(10)v99.
001400     03  TN-Usb-Section-301       pic s9(10)v99.
001500     03  TN-Usb-Hmf               pic s9(8)v99.
001600     03  TN-Usb-Mpf               pic s9(8)v99.
001700     03  TN-Usb-Freight           pic s9(8)v99.
001800     03  TN-Usb-Insurance         pic s9(8)v99.
001900     03  TN-Usb-Drayage           pic s9(8)v99.
002000     03  TN-Usb-Other-Fees        pic s9(8)v99.
002100     03  TN-Usb-Total-Landed-Cost pic s9(12)v99.
002200     03  TN-Usb-Recommendation    pic x(20).
002300     03  filler                  pic x(18).
002400*>
