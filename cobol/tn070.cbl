000100*>****************************************************************
000200*>                                                               *
000300*>              Best-Rate Tariff Lookup Run (U10)                *
000400*>                                                               *
000500*>****************************************************************
000600*>
000700 identification          division.
000800*>================================
000900*>
001000*>**
001100      program-id.         tn070.
001200*>**
001300*>    author.              R J Talmadge.
001400*>                         For Harborview Trade Data Corp.
001500*>**
001600*>    installation.        Harborview Trade Data Corp - Tariff Desk.
001700*>**
001800*>    date-written.        02/03/1983.
001900*>**
002000*>    date-compiled.
002100*>**
002200*>    security.            Copyright (C) 1983-2026, Harborview Trade
002300*>                         Data Corp.  All rights reserved.
002400*>**
002500*>    remarks.             Best-Rate Lookup.  For each request
002600*>                         (hs-code, origin, destination, value)
002700*>                         scans the Tariff Rate-Row file for every
002800*>                         row matching the key and selects the
002900*>                         lowest duty rate on offer - MFN, USMCA,
003000*>                         RCEP, GSP, whatever is cheapest wins.
003100*>**
003200*>    version.             See Prog-Name in WS.
003300*>**
003400*>    called modules.      None.
003500*>**
003600*>    files used.
003700*>                         TN-Rate-Request-File.  Requests in.
003800*>                         TN-Rate-Row-File.      Rate rows in,
003900*>                                                 sorted by key then
004000*>                                                 rate ascending.
004100*>                         TN-Best-Rate-File.     Results out.
004200*>**
004300*>    error messages used.
004400*>                         TN701, TN702.
004500*>**
004600*> Changes:
004700*> 02/03/83 rjt - 1.00.00 Created - the desk was hand-checking three
004800*>                        preference schemes against MFN for every
004900*>                        quote, this run does all four in one pass.
005000*> 19/07/86 rjt -    .01  Added GSP to the rate-type list, customs
005100*>                        broker flagged a missed GSP-eligible lane.
005200*> 11/02/98 smk - 1.01.00 Y2K: run-date windowing added, see zz070.
005300*> 30/08/99 smk -    .01  Confirmed clean on 01/01/2000 parallel run.
005400*> 14/05/03 smk - 1.02.00 No-match requests now write an error record
005500*>                        instead of being silently dropped - Tariff
005600*>                        Desk kept asking why some quotes vanished.
005700*> 09/11/04 vbc - 1.03.00 Migration to Open Cobol.
005800*> 16/04/24 vbc          Copyright notice update superseding all
005900*>                        previous notices.
006000*> 18/01/26 vbc - 2.00.00 Rebuilt per Systems Plan TD-2025-04 -
006100*>                        was the Mod-11 check-digit routine, kept
006200*>                        its table/loop-and-compare scan shape for
006300*>                        the rate-row file instead.
006400*> 26/01/26 vbc -    .01  Ticket HV-2237: Best-Rate-File's Duty-Rate
006500*>                        output was PIC S9(3)V99 against a S9(8)V99
006600*>                        source in wstnrtb - any rate of 1000 or
006700*>                        more truncated silently on the move in
006800*>                        bb010-Find-Best-Rate.  Widened to match
006900*>                        the rate-row layout.
007000*>
007100 environment             division.
007200*>================================
007300*>
007400 configuration           section.
007500 special-names.
007600     C01 is TOP-OF-FORM.
007700     CLASS TN-Digits is "0" thru "9".
007800*>
007900 input-output            section.
008000 file-control.
008100     select TN-Rate-Request-File  assign to "TNRRQ"
008200            organization is sequential
008300            file status   is WS-Rrq-Status.
008400     select TN-Rate-Row-File      assign to "TNRROW"
008500            organization is sequential
008600            file status   is WS-Rrow-Status.
008700     select TN-Best-Rate-File     assign to "TNRRES"
008800            organization is sequential
008900            file status   is WS-Brr-Status.
009000*>
009100 data                    division.
009200*>================================
009300*>
009400 file section.
009500*>
009600 fd  TN-Rate-Request-File
009700     label records are standard.
009800 01  TN-Rate-Request-Record.
009900     03  TN-Rrq-Hs-Code          pic x(10).
010000     03  TN-Rrq-Country-Origin   pic x(2).
010100     03  TN-Rrq-Country-Dest     pic x(2).
010200     03  TN-Rrq-Value            pic s9(10)v99.
010300     03  filler                 pic x(16).
010400*>
010500 fd  TN-Rate-Row-File
010600     label records are standard.
010700 copy "wstnrtb.cob".
010800*>
010900 fd  TN-Best-Rate-File
011000     label records are standard.
011100 01  TN-Best-Rate-Record.
011200     03  TN-Brr-Hs-Code          pic x(10).
011300     03  TN-Brr-Country-Origin   pic x(2).
011400     03  TN-Brr-Country-Dest     pic x(2).
011500     03  TN-Brr-Rate-Type        pic x(10).
011600     03  TN-Brr-Duty-Rate        pic s9(8)v99.
011700     03  TN-Brr-Estimated-Duty   pic s9(10)v99.
011800     03  TN-Brr-Found-Flag       pic x.
011900     03  filler                 pic x(15).
012000*>
012100 working-storage section.
012200*>-----------------------
012300 77  prog-name               pic x(17)     value "tn070 (2.00.00)".
012400 77  WS-Term-Code             pic 9         comp   value zero.
012500*>
012600 01  WS-Data.
012700     03  WS-Rrq-Status          pic xx.
012800     03  WS-Rrow-Status         pic xx.
012900     03  WS-Brr-Status          pic xx.
013000     03  WS-Req-Eof              pic x         value "N".
013100     03  WS-Row-Eof              pic x         value "N".
013200     03  WS-Req-Count             pic 9(7)      comp   value zero.
013300     03  WS-No-Match-Count        pic 9(7)      comp   value zero.
013400     03  filler                   pic x(4)  value spaces.
013500*>
013600 01  WS-Row-Work.
013700     03  WS-Row-Held-Flag         pic x         value "N".
013800     03  WS-Held-Hs-Code          pic x(10).
013900     03  WS-Held-Origin           pic x(2).
014000     03  WS-Held-Dest             pic x(2).
014100     03  WS-Held-Rate-Type        pic x(10).
014200     03  WS-Held-Duty-Rate        pic s9(8)v99.
014300     03  filler                   pic x(4)  value spaces.
014400*>
014500 01  WS-Compare-Keys.
014600     03  WS-Req-Key.
014700         05  WS-Req-Key-Hs        pic x(10).
014800         05  WS-Req-Key-Or        pic x(2).
014900         05  WS-Req-Key-De        pic x(2).
015000     03  WS-Row-Key.
015100         05  WS-Row-Key-Hs        pic x(10).
015200         05  WS-Row-Key-Or        pic x(2).
015300         05  WS-Row-Key-De        pic x(2).
015400     03  filler                   pic x(4)  value spaces.
015500*>
015600 01  WS-Run-Date-Raw             pic 9(6).
015700 01  WS-Run-Date.
015800     03  WS-Run-Yy                pic 99.
015900     03  WS-Run-Mm                pic 99.
016000     03  WS-Run-Dd                pic 99.
016100     03  filler                   pic x(4)  value spaces.
016200 01  WS-Date-Formats.
016300     03  WS-Date               pic x(10)   value "99/99/9999".
016400     03  WS-UK redefines WS-Date.
016500         05  WS-Days           pic 99.
016600         05  filler            pic x.
016700         05  WS-Month          pic 99.
016800         05  filler            pic x.
016900         05  WS-Year           pic 9(4).
017000     03  WS-USA redefines WS-Date.
017100         05  WS-USA-Month      pic 99.
017200         05  filler            pic x.
017300         05  WS-USA-Days       pic 99.
017400         05  filler            pic x.
017500         05  filler            pic 9(4).
017600     03  WS-Intl redefines WS-Date.
017700         05  WS-Intl-Year      pic 9(4).
017800         05  filler            pic x.
017900         05  WS-Intl-Month     pic 99.
018000         05  filler            pic x.
018100         05  WS-Intl-Days      pic 99.
018200*>
018300 01  Error-Messages.
018400     03  TN701   pic x(36) value "TN701 Rate-row file not found    -".
018500     03  TN702   pic x(36) value "TN702 No rate row matches request -".
018600*>
018700 procedure division.
018800*>******************
018900*>
019000 aa000-Main                  section.
019100*>**********************************
019200     accept    WS-Run-Date-Raw from date.
019300     perform   zz070-Window-Century.
019400     perform   aa010-Open-Files.
019500     perform   bb001-Read-Row-Ahead.
019600     perform   bb001-Read-Request until WS-Req-Eof = "Y".
019700     perform   aa090-Close-Files.
019800     goback    returning WS-Term-Code.
019900*>
020000 aa000-Exit.  exit section.
020100*>
020200 aa010-Open-Files            section.
020300*>**********************************
020400     open      input  TN-Rate-Request-File.
020500     open      input  TN-Rate-Row-File.
020600     if        WS-Rrow-Status not = "00"
020700               display TN701 WS-Rrow-Status
020800               move 1 to WS-Term-Code
020900               goback  returning WS-Term-Code
021000     end-if.
021100     open      output TN-Best-Rate-File.
021200*>
021300 aa010-Exit.  exit section.
021400*>
021500 aa090-Close-Files           section.
021600*>**********************************
021700     close     TN-Rate-Request-File.
021800     close     TN-Rate-Row-File.
021900     close     TN-Best-Rate-File.
022000     display   "TN070 RUN TOTALS -" upon console.
022100     display   "  REQUESTS READ      " WS-Req-Count upon console.
022200     display   "  NO-MATCH REQUESTS  " WS-No-Match-Count upon console.
022300*>
022400 aa090-Exit.  exit section.
022500*>
022600 zz070-Window-Century        section.
022700*>**********************************
022800     move      WS-Run-Date-Raw(1:2) to WS-Run-Yy.
022900     move      WS-Run-Date-Raw(3:2) to WS-Run-Mm.
023000     move      WS-Run-Date-Raw(5:2) to WS-Run-Dd.
023100     move      WS-Run-Dd to WS-Days.
023200     move      WS-Run-Mm to WS-Month.
023300     move      WS-Run-Yy to WS-Year.
023400*>
023500 zz070-Exit.  exit section.
023600*>
023700 bb001-Read-Request          section.
023800*>**********************************
023900     read      TN-Rate-Request-File
024000               at end move "Y" to WS-Req-Eof
024100     end-read.
024200     if        WS-Req-Eof not = "Y"
024300               add  1 to WS-Req-Count
024400               perform bb010-Find-Best-Rate
024500     end-if.
024600*>
024700 bb001-Exit.  exit section.
024800*>
024900 bb001-Read-Row-Ahead        section.
025000*>**********************************
025100*> Primes the rate-row hold area with the first row of the file, so
025200*> bb010 always has a row in hand (or an eof flag) before it starts
025300*> comparing against a request key.
025400*>
025500     read      TN-Rate-Row-File
025600               at end move "Y" to WS-Row-Eof
025700     end-read.
025800     if        WS-Row-Eof not = "Y"
025900               move "Y" to WS-Row-Held-Flag
026000               move TN-Rrw-Hs-Code        to WS-Held-Hs-Code
026100               move TN-Rrw-Country-Origin to WS-Held-Origin
026200               move TN-Rrw-Country-Dest   to WS-Held-Dest
026300               move TN-Rrw-Rate-Type      to WS-Held-Rate-Type
026400               move TN-Rrw-Duty-Rate      to WS-Held-Duty-Rate
026500     else
026600               move "N" to WS-Row-Held-Flag
026700     end-if.
026800*>
026900 bb001-Exit.  exit section.
027000*>
027100 bb010-Find-Best-Rate        section.
027200*>**********************************
027300*> The rate-row file is sorted ascending by key then by rate, so the
027400*> FIRST row whose key matches the request key is already the best
027500*> (lowest) rate on offer for that lane - no table, no comparison of
027600*> rates needed, just skip rows that sort before the request key and
027700*> stop at the first one that matches.
027800*>
027900     move      TN-Rrq-Hs-Code        to WS-Req-Key-Hs.
028000     move      TN-Rrq-Country-Origin to WS-Req-Key-Or.
028100     move      TN-Rrq-Country-Dest   to WS-Req-Key-De.
028200     move      "N" to TN-Brr-Found-Flag.
028300*>
028400     perform   zz010-Skip-To-Key.
028500*>
028600     if        WS-Row-Held-Flag = "Y"
028700               move WS-Held-Hs-Code    to WS-Row-Key-Hs
028800               move WS-Held-Origin     to WS-Row-Key-Or
028900               move WS-Held-Dest       to WS-Row-Key-De
029000               if   WS-Row-Key = WS-Req-Key
029100                    move "Y" to TN-Brr-Found-Flag
029200                    move WS-Held-Hs-Code    to TN-Brr-Hs-Code
029300                    move WS-Held-Origin     to TN-Brr-Country-Origin
029400                    move WS-Held-Dest       to TN-Brr-Country-Dest
029500                    move WS-Held-Rate-Type  to TN-Brr-Rate-Type
029600                    move WS-Held-Duty-Rate  to TN-Brr-Duty-Rate
029700                    compute TN-Brr-Estimated-Duty rounded =
029800                            TN-Rrq-Value * WS-Held-Duty-Rate / 100
029900               end-if
030000     end-if.
030100*>
030200     if        TN-Brr-Found-Flag = "N"
030300               display TN702 TN-Rrq-Hs-Code
030400               add  1 to WS-No-Match-Count
030500               move TN-Rrq-Hs-Code        to TN-Brr-Hs-Code
030600               move TN-Rrq-Country-Origin to TN-Brr-Country-Origin
030700               move TN-Rrq-Country-Dest   to TN-Brr-Country-Dest
030800               move spaces to TN-Brr-Rate-Type
030900               move zero  to TN-Brr-Duty-Rate
031000               move zero  to TN-Brr-Estimated-Duty
031100     end-if.
031200*>
031300     write     TN-Best-Rate-Record.
031400     if        WS-Brr-Status not = "00"
031500               display "TN070 WRITE ERROR " WS-Brr-Status upon console
031600     end-if.
031700*>
031800 bb010-Exit.  exit section.
031900*>
032000 zz010-Skip-To-Key           section.
032100*>**********************************
032200*> Reads ahead past every row whose key sorts before the request
032300*> key, leaving the hold area either on the first matching row or
032400*> past it (no match for this request).
032500*>
032600     if        WS-Row-Held-Flag = "Y"
032700               move WS-Held-Hs-Code to WS-Row-Key-Hs
032800               move WS-Held-Origin  to WS-Row-Key-Or
032900               move WS-Held-Dest    to WS-Row-Key-De
033000     end-if.
033100     perform   zz011-Test-Row-Before-Key
033200               until WS-Row-Held-Flag = "N"
033300                  or WS-Row-Key not < WS-Req-Key.
033400*>
033500 zz010-Exit.  exit section.
033600*>
033700 zz011-Test-Row-Before-Key   section.
033800*>**********************************
033900     move      WS-Held-Hs-Code to WS-Row-Key-Hs.
034000     move      WS-Held-Origin  to WS-Row-Key-Or.
034100     move      WS-Held-Dest    to WS-Row-Key-De.
034200     if        WS-Row-Key < WS-Req-Key
034300               read TN-Rate-Row-File
034400                    at end move "Y" to WS-Row-Eof
034500               end-read
034600               if   WS-Row-Eof not = "Y"
034700                    move TN-Rrw-Hs-Code        to WS-Held-Hs-Code
034800                    move TN-Rrw-Country-Origin to WS-Held-Origin
034900                    move TN-Rrw-Country-Dest   to WS-Held-Dest
035000                    move TN-Rrw-Rate-Type      to WS-Held-Rate-Type
035100                    move TN-Rrw-Duty-Rate      to WS-Held-Duty-Rate
035200               else
035300                    move "N" to WS-Row-Held-Flag
035400               end-if
035500     end-if.
035600*>
035700 zz011-Exit.  exit section.
