000100*>****************************************************************
000200*>                                                               *
000300*>       Saved-Calculation Comparison & Side-By-Side Report      *
000400*>                                                               *
000500*>****************************************************************
000600*>
000700 identification          division.
000800*>================================
000900*>
001000*>**
001100      program-id.         tn040.
001200*>**
001300*>    author.              R J Talmadge.
001400*>                         For Harborview Trade Data Corp.
001500*>**
001600*>    installation.        Harborview Trade Data Corp - Tariff Desk.
001700*>**
001800*>    date-written.        09/02/1993.
001900*>**
002000*>    date-compiled.
002100*>**
002200*>    security.            Copyright (C) 1993-2026, Harborview Trade
002300*>                         Data Corp.  All rights reserved.
002400*>**
002500*>    remarks.             Comparison Engine & Side-By-Side Report.
002600*>                         Reads 2-5 Saved-Calculation records
002700*>                         selected by the Calc-Id request file,
002800*>                         classifies the comparison, ranks by total
002900*>                         cost and prints the side-by-side report.
003000*>**
003100*>    version.             See Prog-Name in WS.
003200*>**
003300*>    called modules.      None.
003400*>**
003500*>    files used.
003600*>                         TN-Compare-Request-File. Calc-Ids wanted.
003700*>                         TN-Saved-Calc-File.      Saved calcs, keyed.
003800*>                         TN-Compare-Report-File.  Print output, 132.
003900*>**
004000*>    error messages used.
004100*>                         TN401 - TN404.
004200*>**
004300*> Changes:
004400*> 09/02/93 rjt - 1.00.00 Created - merchandising wanted a side-by-side
004500*>                        print of up to five alternative sourcing
004600*>                        calculations, was a manual spreadsheet job.
004700*> 17/08/94 smk -    .01  Spread-percent now zero rather than abending
004800*>                        on a divide-by-zero when average cost is nil.
004900*> 25/11/96 smk -    .02  Comparison-type classification added per
005000*>                        Merchandising's request (memo MC-045).
005100*> 11/02/98 smk - 1.01.00 Y2K: run-date windowing added, see zz070.
005200*> 02/09/99 smk -    .01  Confirmed clean on 01/01/2000 parallel run.
005300*> 19/06/05 vbc - 1.02.00 Migration to Open Cobol.
005400*> 14/02/10 vbc -    .01  Tie-break on rank now keeps input order
005500*>                        rather than calc-id order, matches what
005600*>                        Merchandising actually expected.
005700*> 16/04/24 vbc          Copyright notice update superseding all
005800*>                        previous notices.
005900*> 09/01/26 vbc - 2.00.00 Reworked the Saved-Calculation side-by-
006000*>                        side print per the Merchandising Systems
006100*>                        RFP (MSR-118) to compare HS/FTA options
006200*>                        on one sheet instead of five print-outs.
006300*> 23/01/26 vbc -    .01  Ticket HV-2231: comparison table printed
006400*>                        only 4 of the 12 metrics Merchandising
006500*>                        asked for, and every column on those 4
006600*>                        showed the Calc-Id five times over
006700*>                        instead of the metric value. Added the
006800*>                        missing Route/Product/CIF/Duty/VAT/
006900*>                        vs-Average/FTA rows and a calc-header
007000*>                        row, and wired each row to the field it
007100*>                        is actually supposed to print.
007200*> 26/01/26 vbc -    .02  Ticket HV-2235: duty-rate min/max/avg
007300*>                        (Merchandising's original ask, memo
007400*>                        MC-045) was never accumulated - Total-
007500*>                        Cost had its summary but Duty-Rate did
007600*>                        not.  Added the same min/max/avg pattern
007700*>                        for Duty-Rate, counting only calcs that
007800*>                        carry a non-zero rate, and printed it on
007900*>                        the footing under Cost spread.
008000*> 27/01/26 vbc -    .03  Ticket HV-2239: Saved-Calc-File dropped
008100*>                        back to indexed/random for the by-id
008200*>                        lookup, which Systems standards does not
008300*>                        want on this file.  Reworked the read as
008400*>                        a single sequential pass - wanted ids off
008500*>                        the request file are held in a small
008600*>                        table and matched against each Saved-Calc
008700*>                        record as it comes off the file, same as
008800*>                        the watchlist scan in tn050.
008900*>
009000 environment             division.
009100*>================================
009200*>
009300 configuration           section.
009400 special-names.
009500     C01 is TOP-OF-FORM.
009600     CLASS TN-Digits is "0" thru "9".
009700*>
009800 input-output            section.
009900 file-control.
010000     select TN-Compare-Request-File assign to "TNCMPI"
010100            organization is sequential
010200            file status   is WS-Creq-Status.
010300     select TN-Saved-Calc-File      assign to "TNSAVE"
010400            organization is sequential
010500            file status   is WS-Sav-Status.
010600     select TN-Compare-Report-File  assign to "TNCMPO"
010700            organization is line sequential
010800            file status   is WS-Cmpo-Status.
010900*>
011000 data                    division.
011100*>================================
011200*>
011300 file section.
011400*>
011500 fd  TN-Compare-Request-File
011600     label records are standard.
011700 01  TN-Compare-Request-Record.
011800     03  TN-Creq-Calc-Id          pic x(12).
011900     03  filler                  pic x(8).
012000*>
012100 fd  TN-Saved-Calc-File
012200     label records are standard.
012300 copy "wstnsav.cob".
012400*>
012500 fd  TN-Compare-Report-File
012600     label records are standard
012700     reports are Side-By-Side-Report.
012800*>
012900 working-storage section.
013000*>-----------------------
013100 77  prog-name               pic x(17)     value "tn040 (2.00.00)".
013200 77  WS-Term-Code             pic 9         comp   value zero.
013300*>
013400 copy "wstncmp.cob".
013500*>
013600 01  WS-Data.
013700     03  WS-Creq-Status        pic xx.
013800     03  WS-Cmpo-Status        pic xx.
013900     03  WS-Sav-Status          pic xx.
014000     03  WS-Eof-Flag           pic x         value "N".
014100     03  WS-Col-Idx              binary-long   value zero.
014200     03  WS-Distinct-Hs          binary-long   value zero.
014300     03  WS-Distinct-Dest        binary-long   value zero.
014400     03  WS-Scan-Idx             binary-long   value zero.
014500     03  WS-Swap-Idx             binary-long   value zero.
014600     03  filler                   pic x(4)  value spaces.
014700*>
014800*> Calc-Ids wanted off the request file, held here while the Saved-
014900*> Calc file is read once start to finish - no indexed access, the
015000*> match is a straight table scan same as the watchlist table in
015100*> tn050.  Built-order is kept so the side-by-side report prints in
015200*> the order Merchandising asked for, not the order the file held
015300*> them.
015400*>
015500 01  WS-Want-Table.
015600     03  WS-Want-Count          binary-long   value zero.
015700     03  WS-Want-Idx            binary-long   value zero.
015800     03  WS-Want-Entry  occurs 5 times.
015900         05  WS-Want-Id         pic x(12).
016000         05  WS-Want-Found      pic x          value "N".
016100         05  WS-Want-Rec        pic x(200).
016200*>
016300 01  WS-Calc-Work.
016400     03  WS-Min-Cost            pic s9(10)v99  comp-3 value zero.
016500     03  WS-Max-Cost            pic s9(10)v99  comp-3 value zero.
016600     03  WS-Avg-Cost            pic s9(10)v99  comp-3 value zero.
016700     03  WS-Sum-Cost            pic s9(10)v99  comp-3 value zero.
016800     03  WS-Spread              pic s9(10)v99  comp-3 value zero.
016900     03  WS-Spread-Pct          pic s9(3)v9    comp-3 value zero.
017000     03  WS-Min-Duty-Rate       pic s9(3)v99   comp-3 value zero.
017100     03  WS-Max-Duty-Rate       pic s9(3)v99   comp-3 value zero.
017200     03  WS-Avg-Duty-Rate       pic s9(3)v99   comp-3 value zero.
017300     03  WS-Sum-Duty-Rate       pic s9(5)v99   comp-3 value zero.
017400     03  WS-Duty-Rate-Count     binary-long           value zero.
017500     03  WS-Duty-Rate-Seen      pic x          value "N".
017600     03  WS-Total-Fta-Savings   pic s9(10)v99  comp-3 value zero.
017700     03  WS-Has-Fta-Eligible    pic x          value "N".
017800     03  WS-Comparison-Type     pic x(26)      value spaces.
017900     03  WS-Hs-Hold             pic x(10)      value spaces.
018000     03  WS-Dest-Hold           pic x(2)       value spaces.
018100     03  WS-Swap-Rec            pic x(200)     value spaces.
018200     03  WS-Swap-Rank           pic 9(2)       comp value zero.
018300     03  WS-Swap-Vs-Avg         pic s9(10)v99  comp-3 value zero.
018400     03  WS-Swap-Vs-Avg-Pct     pic s9(3)v9    comp-3 value zero.
018500     03  WS-Swap-Best           pic x          value space.
018600     03  WS-Swap-Worst          pic x          value space.
018700     03  WS-Edit-Money          pic z,zzz,zz9.99-.
018800     03  WS-Edit-Pct            pic +zz9.9.
018900     03  WS-Edit-Rank           pic z9.
019000     03  filler                   pic x(4)  value spaces.
019100*>
019200*> One print line is shared by every metric row on the side-by-
019300*> side report - each row paragraph clears it, loads the label
019400*> and the 2-5 calculation columns for that metric, then
019500*> generates the line.
019600*>
019700 01  WS-Print-Row.
019800     03  WS-Pr-Label            pic x(22).
019900     03  WS-Pr-Col  occurs 5 times
020000                           pic x(15).
020100     03  filler                   pic x(4)  value spaces.
020200*>
020300 01  WS-Run-Date-Raw             pic 9(6).
020400 01  WS-Run-Date.
020500     03  WS-Run-Yy                pic 99.
020600     03  WS-Run-Mm                pic 99.
020700     03  WS-Run-Dd                pic 99.
020800     03  filler                   pic x(4)  value spaces.
020900 01  WS-Date-Formats.
021000     03  WS-Date               pic x(10)   value "99/99/9999".
021100     03  WS-UK redefines WS-Date.
021200         05  WS-Days           pic 99.
021300         05  filler            pic x.
021400         05  WS-Month          pic 99.
021500         05  filler            pic x.
021600         05  WS-Year           pic 9(4).
021700     03  WS-USA redefines WS-Date.
021800         05  WS-USA-Month      pic 99.
021900         05  filler            pic x.
022000         05  WS-USA-Days       pic 99.
022100         05  filler            pic x.
022200         05  filler            pic 9(4).
022300     03  WS-Intl redefines WS-Date.
022400         05  WS-Intl-Year      pic 9(4).
022500         05  filler            pic x.
022600         05  WS-Intl-Month     pic 99.
022700         05  filler            pic x.
022800         05  WS-Intl-Days      pic 99.
022900*>
023000 01  Error-Messages.
023100     03  TN401   pic x(39) value "TN401 Compare-request file not found -".
023200     03  TN402   pic x(36) value "TN402 Fewer than 2 calc-ids given -".
023300     03  TN403   pic x(33) value "TN403 More than 5 calc-ids given-".
023400     03  TN404   pic x(30) value "TN404 Calc-id not on file -".
023500*>
023600 report section.
023700*>****************
023800*>
023900 RD  Side-By-Side-Report
024000     control      Final
024100     Page Limit   44
024200     Heading      1
024300     First Detail 6
024400     Last  Detail 40
024500     Footing      41.
024600*>
024700 01  Rpt-Page-Heading type Page Heading.
024800     03  line  1.
024900         05  col   1  pic x(30)  value "Harborview Trade Data Corp.".
025000         05  col  60  pic x(10)  source WS-Date.
025100     03  line  2.
025200         05  col   1  pic x(17)  source Prog-Name.
025300         05  col  40  pic x(30)  value "Comparison Side-By-Side Report".
025400     03  line  4.
025500         05  col   1  pic x(26)  source WS-Comparison-Type.
025600*>
025700 01  Rpt-Metric-Row type is detail.
025800     03  line + 1.
025900         05  col   1              pic x(22)   source WS-Pr-Label.
026000         05  col  24              pic x(15)   source WS-Pr-Col (1).
026100         05  col  40              pic x(15)   source WS-Pr-Col (2).
026200         05  col  56              pic x(15)   source WS-Pr-Col (3).
026300         05  col  72              pic x(15)   source WS-Pr-Col (4).
026400         05  col  88              pic x(15)   source WS-Pr-Col (5).
026500*>
026600 01  type control Footing Final.
026700     03  line + 2.
026800         05  col   1  pic x(20)            value "Best cost".
026900         05  col  24  pic z,zzz,zz9.99-    source WS-Min-Cost.
027000     03  line + 1.
027100         05  col   1  pic x(20)            value "Worst cost".
027200         05  col  24  pic z,zzz,zz9.99-    source WS-Max-Cost.
027300     03  line + 1.
027400         05  col   1  pic x(20)            value "Average cost".
027500         05  col  24  pic z,zzz,zz9.99-    source WS-Avg-Cost.
027600     03  line + 1.
027700         05  col   1  pic x(20)            value "Cost spread".
027800         05  col  24  pic z,zzz,zz9.99-    source WS-Spread.
027900         05  col  40  pic zz9.9-           source WS-Spread-Pct.
028000     03  line + 1.
028100         05  col   1  pic x(20)            value "Duty rate - min/max".
028200         05  col  24  pic zz9.99-          source WS-Min-Duty-Rate.
028300         05  col  40  pic zz9.99-          source WS-Max-Duty-Rate.
028400     03  line + 1.
028500         05  col   1  pic x(20)            value "Duty rate - average".
028600         05  col  24  pic zz9.99-          source WS-Avg-Duty-Rate.
028700     03  line + 1.
028800         05  col   1  pic x(26)            value "Total FTA savings".
028900         05  col  24  pic z,zzz,zz9.99-    source WS-Total-Fta-Savings.
029000*>
029100 procedure division.
029200*>******************
029300*>
029400 aa000-Main                  section.
029500*>**********************************
029600     accept    WS-Run-Date-Raw from date.
029700     perform   zz070-Window-Century.
029800     perform   aa010-Open-Files.
029900     perform   bb000-Load-Selected-Calcs.
030000     if        TN-Cmp-Count >= 2
030100               perform bb010-Classify-Comparison
030200               perform bb020-Compute-Metrics
030300               perform bb030-Sort-By-Total-Cost
030400               perform bb040-Assign-Ranks
030500               perform bb050-Print-Report
030600     end-if.
030700     perform   aa090-Close-Files.
030800     goback    returning WS-Term-Code.
030900*>
031000 aa000-Exit.  exit section.
031100*>
031200 aa010-Open-Files            section.
031300*>**********************************
031400     open      input  TN-Compare-Request-File.
031500     if        WS-Creq-Status not = "00"
031600               display TN401 WS-Creq-Status
031700               move 1 to WS-Term-Code
031800               goback  returning WS-Term-Code
031900     end-if.
032000     open      input  TN-Saved-Calc-File.
032100     open      output TN-Compare-Report-File.
032200*>
032300 aa010-Exit.  exit section.
032400*>
032500 aa090-Close-Files           section.
032600*>**********************************
032700     close     TN-Compare-Request-File.
032800     close     TN-Saved-Calc-File.
032900     close     TN-Compare-Report-File.
033000*>
033100 aa090-Exit.  exit section.
033200*>
033300 zz070-Window-Century        section.
033400*>**********************************
033500     move      WS-Run-Date-Raw(1:2) to WS-Run-Yy.
033600     move      WS-Run-Date-Raw(3:2) to WS-Run-Mm.
033700     move      WS-Run-Date-Raw(5:2) to WS-Run-Dd.
033800     move      WS-Run-Dd to WS-Days.
033900     move      WS-Run-Mm to WS-Month.
034000     move      WS-Run-Yy to WS-Year.
034100*>
034200 zz070-Exit.  exit section.
034300*>
034400 bb000-Load-Selected-Calcs   section.
034500*>**********************************
034600     move      zero to TN-Cmp-Count.
034700     move      zero to WS-Want-Count.
034800     perform   bb001-Read-Request-Row until WS-Eof-Flag = "Y".
034900     if        WS-Want-Count < 2
035000               display TN402 WS-Want-Count
035100     else
035200               perform bb002-Scan-Saved-Calcs
035300               perform bb003-Build-Compare-Table
035400     end-if.
035500*>
035600 bb000-Exit.  exit section.
035700*>
035800 bb001-Read-Request-Row      section.
035900*>**********************************
036000     read      TN-Compare-Request-File
036100               at end move "Y" to WS-Eof-Flag
036200     end-read.
036300     if        WS-Eof-Flag not = "Y"
036400               if   WS-Want-Count >= 5
036500                    display TN403 TN-Creq-Calc-Id
036600               else
036700                    add  1 to WS-Want-Count
036800                    move TN-Creq-Calc-Id to WS-Want-Id (WS-Want-Count)
036900               end-if
037000     end-if.
037100*>
037200 bb001-Exit.  exit section.
037300*>
037400*> Saved-Calc file is read once, start to finish - every record is
037500*> checked against the wanted-id table built above, same idiom as
037600*> the watchlist scan in tn050.  Matches are held in the table slot
037700*> so bb003 below can rebuild the comparison table in the order the
037800*> calc-ids were requested, not the order the file happened to hold
037900*> them.
038000*>
038100 bb002-Scan-Saved-Calcs      section.
038200*>**********************************
038300     move      "N" to WS-Eof-Flag.
038400     perform   zz011-Read-Saved-Calc.
038500     perform   zz012-Check-One-Record
038600               until WS-Eof-Flag = "Y".
038700*>
038800 bb002-Exit.  exit section.
038900*>
039000 zz011-Read-Saved-Calc       section.
039100*>**********************************
039200     read      TN-Saved-Calc-File
039300               at end move "Y" to WS-Eof-Flag
039400     end-read.
039500*>
039600 zz011-Exit.  exit section.
039700*>
039800 zz012-Check-One-Record      section.
039900*>**********************************
040000     move      1 to WS-Want-Idx.
040100     perform   zz013-Match-One-Want
040200               until WS-Want-Idx > WS-Want-Count.
040300     perform   zz011-Read-Saved-Calc.
040400*>
040500 zz012-Exit.  exit section.
040600*>
040700 zz013-Match-One-Want        section.
040800*>**********************************
040900     if        WS-Want-Found (WS-Want-Idx) = "N"
041000       and     TN-Sav-Calc-Id = WS-Want-Id (WS-Want-Idx)
041100               move "Y" to WS-Want-Found (WS-Want-Idx)
041200               move TN-Saved-Calc-Record to WS-Want-Rec (WS-Want-Idx)
041300     end-if.
041400     add       1 to WS-Want-Idx.
041500*>
041600 zz013-Exit.  exit section.
041700*>
041800 bb003-Build-Compare-Table   section.
041900*>**********************************
042000     move      1 to WS-Want-Idx.
042100     perform   zz014-Add-One-Want
042200               until WS-Want-Idx > WS-Want-Count.
042300*>
042400 bb003-Exit.  exit section.
042500*>
042600 zz014-Add-One-Want          section.
042700*>**********************************
042800     if        WS-Want-Found (WS-Want-Idx) = "Y"
042900               add  1 to TN-Cmp-Count
043000               move WS-Want-Rec (WS-Want-Idx) to TN-Cmp-Calc (TN-Cmp-Count)
043100     else
043200               display TN404 WS-Want-Id (WS-Want-Idx)
043300     end-if.
043400     add       1 to WS-Want-Idx.
043500*>
043600 zz014-Exit.  exit section.
043700*>
043800 bb010-Classify-Comparison   section.
043900*>**********************************
044000     move      1 to WS-Col-Idx.
044100     move      1 to WS-Distinct-Hs.
044200     move      1 to WS-Distinct-Dest.
044300     move      TN-Cmp-Hs-Code (1)   to WS-Hs-Hold.
044400     move      TN-Cmp-Dest-Country (1) to WS-Dest-Hold.
044500     move      2 to WS-Col-Idx.
044600     perform   zz010-Scan-Distinct-Keys
044700               until WS-Col-Idx > TN-Cmp-Count.
044800     evaluate  true
044900         when  WS-Distinct-Hs = 1 and WS-Distinct-Dest > 1
045000               move "SAME-HS-DIFFERENT-COUNTRIES" to WS-Comparison-Type
045100         when  WS-Distinct-Hs > 1 and WS-Distinct-Dest = 1
045200               move "DIFFERENT-HS-SAME-COUNTRY" to WS-Comparison-Type
045300         when  other
045400               move "MIXED" to WS-Comparison-Type
045500     end-evaluate.
045600*>
045700 bb010-Exit.  exit section.
045800*>
045900 zz010-Scan-Distinct-Keys    section.
046000*>**********************************
046100     if        TN-Cmp-Hs-Code (WS-Col-Idx) not = WS-Hs-Hold
046200               add 1 to WS-Distinct-Hs
046300     end-if.
046400     if        TN-Cmp-Dest-Country (WS-Col-Idx) not = WS-Dest-Hold
046500               add 1 to WS-Distinct-Dest
046600     end-if.
046700     add       1 to WS-Col-Idx.
046800*>
046900 zz010-Exit.  exit section.
047000*>
047100 bb020-Compute-Metrics       section.
047200*>**********************************
047300     move      TN-Cmp-Total-Cost (1) to WS-Min-Cost.
047400     move      TN-Cmp-Total-Cost (1) to WS-Max-Cost.
047500     move      zero to WS-Sum-Cost.
047600     move      zero to WS-Total-Fta-Savings.
047700     move      "N"  to WS-Has-Fta-Eligible.
047800     move      zero to WS-Sum-Duty-Rate.
047900     move      zero to WS-Min-Duty-Rate.
048000     move      zero to WS-Max-Duty-Rate.
048100     move      zero to WS-Duty-Rate-Count.
048200     move      "N"  to WS-Duty-Rate-Seen.
048300     move      1 to WS-Col-Idx.
048400     perform   zz020-Accumulate-One-Calc
048500               until WS-Col-Idx > TN-Cmp-Count.
048600     compute   WS-Avg-Cost rounded = WS-Sum-Cost / TN-Cmp-Count.
048700     compute   WS-Spread = WS-Max-Cost - WS-Min-Cost.
048800     if        WS-Avg-Cost > zero
048900               compute WS-Spread-Pct rounded =
049000                       WS-Spread / WS-Avg-Cost * 100
049100     else
049200               move zero to WS-Spread-Pct
049300     end-if.
049400     if        WS-Duty-Rate-Count > zero
049500               compute WS-Avg-Duty-Rate rounded =
049600                       WS-Sum-Duty-Rate / WS-Duty-Rate-Count
049700     else
049800               move zero to WS-Avg-Duty-Rate
049900     end-if.
050000*>
050100 bb020-Exit.  exit section.
050200*>
050300 zz020-Accumulate-One-Calc   section.
050400*>**********************************
050500     if        TN-Cmp-Total-Cost (WS-Col-Idx) < WS-Min-Cost
050600               move TN-Cmp-Total-Cost (WS-Col-Idx) to WS-Min-Cost
050700     end-if.
050800     if        TN-Cmp-Total-Cost (WS-Col-Idx) > WS-Max-Cost
050900               move TN-Cmp-Total-Cost (WS-Col-Idx) to WS-Max-Cost
051000     end-if.
051100     add       TN-Cmp-Total-Cost (WS-Col-Idx) to WS-Sum-Cost.
051200     if        TN-Cmp-Fta-Eligible (WS-Col-Idx) = "Y"
051300               add  TN-Cmp-Fta-Savings (WS-Col-Idx) to WS-Total-Fta-Savings
051400               move "Y" to WS-Has-Fta-Eligible
051500     end-if.
051600     if        TN-Cmp-Duty-Rate (WS-Col-Idx) not = zero
051700               add 1 to WS-Duty-Rate-Count
051800               add TN-Cmp-Duty-Rate (WS-Col-Idx) to WS-Sum-Duty-Rate
051900               if   WS-Duty-Rate-Seen = "N"
052000                    move TN-Cmp-Duty-Rate (WS-Col-Idx) to WS-Min-Duty-Rate
052100                    move TN-Cmp-Duty-Rate (WS-Col-Idx) to WS-Max-Duty-Rate
052200                    move "Y" to WS-Duty-Rate-Seen
052300               else
052400                    if TN-Cmp-Duty-Rate (WS-Col-Idx) < WS-Min-Duty-Rate
052500                       move TN-Cmp-Duty-Rate (WS-Col-Idx) to WS-Min-Duty-Rate
052600                    end-if
052700                    if TN-Cmp-Duty-Rate (WS-Col-Idx) > WS-Max-Duty-Rate
052800                       move TN-Cmp-Duty-Rate (WS-Col-Idx) to WS-Max-Duty-Rate
052900                    end-if
053000               end-if
053100     end-if.
053200     add       1 to WS-Col-Idx.
053300*>
053400 zz020-Exit.  exit section.
053500*>
053600*> Bubble-sort the comparison table ascending by Total-Cost, same
053700*> idiom as tn015's category sort - table is never more than 5 rows.
053800*>
053900 bb030-Sort-By-Total-Cost    section.
054000*>**********************************
054100     move      1 to WS-Col-Idx.
054200     perform   zz030-Bubble-Pass
054300               until WS-Col-Idx >= TN-Cmp-Count.
054400*>
054500 bb030-Exit.  exit section.
054600*>
054700 zz030-Bubble-Pass           section.
054800*>**********************************
054900     move      1 to WS-Swap-Idx.
055000     perform   zz031-Bubble-Scan
055100               until WS-Swap-Idx = 0.
055200     add       1 to WS-Col-Idx.
055300*>
055400 zz030-Exit.  exit section.
055500*>
055600 zz031-Bubble-Scan           section.
055700*>**********************************
055800     move      0 to WS-Swap-Idx.
055900     move      1 to WS-Scan-Idx.
056000     perform   zz032-Bubble-Compare
056100               until WS-Scan-Idx >= TN-Cmp-Count.
056200*>
056300 zz031-Exit.  exit section.
056400*>
056500 zz032-Bubble-Compare        section.
056600*>**********************************
056700     if        TN-Cmp-Total-Cost (WS-Scan-Idx) >
056800               TN-Cmp-Total-Cost (WS-Scan-Idx + 1)
056900               move TN-Cmp-Calc (WS-Scan-Idx)     to WS-Swap-Rec
057000               move TN-Cmp-Calc (WS-Scan-Idx + 1) to TN-Cmp-Calc (WS-Scan-Idx)
057100               move WS-Swap-Rec                   to TN-Cmp-Calc (WS-Scan-Idx + 1)
057200               move 1 to WS-Swap-Idx
057300     end-if.
057400     add       1 to WS-Scan-Idx.
057500*>
057600 zz032-Exit.  exit section.
057700*>
057800 bb040-Assign-Ranks          section.
057900*>**********************************
058000     move      1 to WS-Col-Idx.
058100     perform   bb041-Assign-One-Rank
058200               until WS-Col-Idx > TN-Cmp-Count.
058300*>
058400 bb040-Exit.  exit section.
058500*>
058600 bb041-Assign-One-Rank       section.
058700*>**********************************
058800     move      WS-Col-Idx to TN-Cmp-Rank (WS-Col-Idx).
058900     compute   TN-Cmp-Vs-Average (WS-Col-Idx) =
059000               TN-Cmp-Total-Cost (WS-Col-Idx) - WS-Avg-Cost.
059100     if        WS-Avg-Cost > zero
059200               compute TN-Cmp-Vs-Avg-Pct (WS-Col-Idx) rounded =
059300                       TN-Cmp-Vs-Average (WS-Col-Idx) / WS-Avg-Cost * 100
059400     else
059500               move zero to TN-Cmp-Vs-Avg-Pct (WS-Col-Idx)
059600     end-if.
059700     move      "N" to TN-Cmp-Best-Flag (WS-Col-Idx).
059800     move      "N" to TN-Cmp-Worst-Flag (WS-Col-Idx).
059900     if        WS-Col-Idx = 1
060000               move "Y" to TN-Cmp-Best-Flag (WS-Col-Idx)
060100     end-if.
060200     if        WS-Col-Idx = TN-Cmp-Count
060300               move "Y" to TN-Cmp-Worst-Flag (WS-Col-Idx)
060400     end-if.
060500     add       1 to WS-Col-Idx.
060600*>
060700 bb041-Exit.  exit section.
060800*>
060900*> 23/01/26 vbc - HV-2231 - twelve metric rows, each wired to its
061000*>                own field, plus a calc-header row.  See Changes.
061100 bb050-Print-Report          section.
061200*>**********************************
061300     initiate  Side-By-Side-Report.
061400     perform   zz100-Print-Header-Row.
061500     perform   zz102-Print-Type-Row.
061600     perform   zz103-Print-Hscode-Row.
061700     perform   zz105-Print-Route-Row.
061800     perform   zz107-Print-Product-Row.
061900     perform   zz109-Print-Cif-Row.
062000     perform   zz111-Print-Duty-Row.
062100     perform   zz113-Print-Vat-Row.
062200     perform   zz115-Print-Total-Row.
062300     perform   zz117-Print-Rank-Row.
062400     perform   zz119-Print-Vsavg-Row.
062500     perform   zz121-Print-Fta-Elig-Row.
062600     perform   zz123-Print-Fta-Save-Row.
062700     terminate Side-By-Side-Report.
062800*>
062900 bb050-Exit.  exit section.
063000*>
063100*> Header row - identifies each column by rank and calc name so
063200*> the metric rows below can be read off against the right calc.
063300*>
063400 zz100-Print-Header-Row      section.
063500*>**********************************
063600     move      spaces to WS-Print-Row.
063700     move      "Calculation" to WS-Pr-Label.
063800     move      1 to WS-Col-Idx.
063900     perform   zz101-Fill-One-Header
064000               until WS-Col-Idx > TN-Cmp-Count.
064100     generate  Rpt-Metric-Row.
064200*>
064300 zz100-Exit.  exit section.
064400*>
064500 zz101-Fill-One-Header       section.
064600*>**********************************
064700     move      TN-Cmp-Rank (WS-Col-Idx) to WS-Edit-Rank.
064800     string    "#" delimited by size
064900               WS-Edit-Rank delimited by size
065000               ": " delimited by size
065100               TN-Cmp-Calc-Name (WS-Col-Idx) (1:10) delimited by size
065200               into WS-Pr-Col (WS-Col-Idx)
065300     end-string.
065400     add       1 to WS-Col-Idx.
065500*>
065600 zz101-Exit.  exit section.
065700*>
065800 zz102-Print-Type-Row        section.
065900*>**********************************
066000     move      spaces to WS-Print-Row.
066100     move      "Comparison Type" to WS-Pr-Label.
066200     move      WS-Comparison-Type to WS-Pr-Col (1).
066300     generate  Rpt-Metric-Row.
066400*>
066500 zz102-Exit.  exit section.
066600*>
066700 zz103-Print-Hscode-Row      section.
066800*>**********************************
066900     move      spaces to WS-Print-Row.
067000     move      "HS Code" to WS-Pr-Label.
067100     move      1 to WS-Col-Idx.
067200     perform   zz104-Fill-One-Hscode
067300               until WS-Col-Idx > TN-Cmp-Count.
067400     generate  Rpt-Metric-Row.
067500*>
067600 zz103-Exit.  exit section.
067700*>
067800 zz104-Fill-One-Hscode       section.
067900*>**********************************
068000     move      TN-Cmp-Hs-Code (WS-Col-Idx) to WS-Pr-Col (WS-Col-Idx).
068100     add       1 to WS-Col-Idx.
068200*>
068300 zz104-Exit.  exit section.
068400*>
068500 zz105-Print-Route-Row       section.
068600*>**********************************
068700     move      spaces to WS-Print-Row.
068800     move      "Route" to WS-Pr-Label.
068900     move      1 to WS-Col-Idx.
069000     perform   zz106-Fill-One-Route
069100               until WS-Col-Idx > TN-Cmp-Count.
069200     generate  Rpt-Metric-Row.
069300*>
069400 zz105-Exit.  exit section.
069500*>
069600 zz106-Fill-One-Route        section.
069700*>**********************************
069800     string    TN-Cmp-Origin-Country (WS-Col-Idx) delimited by size
069900               "->"                               delimited by size
070000               TN-Cmp-Dest-Country (WS-Col-Idx)    delimited by size
070100               into WS-Pr-Col (WS-Col-Idx)
070200     end-string.
070300     add       1 to WS-Col-Idx.
070400*>
070500 zz106-Exit.  exit section.
070600*>
070700 zz107-Print-Product-Row     section.
070800*>**********************************
070900     move      spaces to WS-Print-Row.
071000     move      "Product" to WS-Pr-Label.
071100     move      1 to WS-Col-Idx.
071200     perform   zz108-Fill-One-Product
071300               until WS-Col-Idx > TN-Cmp-Count.
071400     generate  Rpt-Metric-Row.
071500*>
071600 zz107-Exit.  exit section.
071700*>
071800 zz108-Fill-One-Product      section.
071900*>**********************************
072000     move      TN-Cmp-Product-Descr (WS-Col-Idx) (1:15)
072100               to WS-Pr-Col (WS-Col-Idx).
072200     add       1 to WS-Col-Idx.
072300*>
072400 zz108-Exit.  exit section.
072500*>
072600 zz109-Print-Cif-Row         section.
072700*>**********************************
072800     move      spaces to WS-Print-Row.
072900     move      "CIF Value" to WS-Pr-Label.
073000     move      1 to WS-Col-Idx.
073100     perform   zz110-Fill-One-Cif
073200               until WS-Col-Idx > TN-Cmp-Count.
073300     generate  Rpt-Metric-Row.
073400*>
073500 zz109-Exit.  exit section.
073600*>
073700 zz110-Fill-One-Cif          section.
073800*>**********************************
073900     move      TN-Cmp-Cif-Value (WS-Col-Idx) to WS-Edit-Money.
074000     move      WS-Edit-Money to WS-Pr-Col (WS-Col-Idx).
074100     add       1 to WS-Col-Idx.
074200*>
074300 zz110-Exit.  exit section.
074400*>
074500 zz111-Print-Duty-Row        section.
074600*>**********************************
074700     move      spaces to WS-Print-Row.
074800     move      "Customs Duty" to WS-Pr-Label.
074900     move      1 to WS-Col-Idx.
075000     perform   zz112-Fill-One-Duty
075100               until WS-Col-Idx > TN-Cmp-Count.
075200     generate  Rpt-Metric-Row.
075300*>
075400 zz111-Exit.  exit section.
075500*>
075600 zz112-Fill-One-Duty         section.
075700*>**********************************
075800     move      TN-Cmp-Customs-Duty (WS-Col-Idx) to WS-Edit-Money.
075900     move      WS-Edit-Money to WS-Pr-Col (WS-Col-Idx).
076000     add       1 to WS-Col-Idx.
076100*>
076200 zz112-Exit.  exit section.
076300*>
076400 zz113-Print-Vat-Row         section.
076500*>**********************************
076600     move      spaces to WS-Print-Row.
076700     move      "VAT" to WS-Pr-Label.
076800     move      1 to WS-Col-Idx.
076900     perform   zz114-Fill-One-Vat
077000               until WS-Col-Idx > TN-Cmp-Count.
077100     generate  Rpt-Metric-Row.
077200*>
077300 zz113-Exit.  exit section.
077400*>
077500 zz114-Fill-One-Vat          section.
077600*>**********************************
077700     move      TN-Cmp-Vat-Amount (WS-Col-Idx) to WS-Edit-Money.
077800     move      WS-Edit-Money to WS-Pr-Col (WS-Col-Idx).
077900     add       1 to WS-Col-Idx.
078000*>
078100 zz114-Exit.  exit section.
078200*>
078300 zz115-Print-Total-Row       section.
078400*>**********************************
078500     move      spaces to WS-Print-Row.
078600     move      "TOTAL COST" to WS-Pr-Label.
078700     move      1 to WS-Col-Idx.
078800     perform   zz116-Fill-One-Total
078900               until WS-Col-Idx > TN-Cmp-Count.
079000     generate  Rpt-Metric-Row.
079100*>
079200 zz115-Exit.  exit section.
079300*>
079400 zz116-Fill-One-Total        section.
079500*>**********************************
079600     move      TN-Cmp-Total-Cost (WS-Col-Idx) to WS-Edit-Money.
079700     move      WS-Edit-Money to WS-Pr-Col (WS-Col-Idx).
079800     add       1 to WS-Col-Idx.
079900*>
080000 zz116-Exit.  exit section.
080100*>
080200*> Rank carries the (BEST)/(WORST) suffix straight off the flags
080300*> bb041 set when ranks were assigned - no re-testing cost here.
080400*>
080500 zz117-Print-Rank-Row        section.
080600*>**********************************
080700     move      spaces to WS-Print-Row.
080800     move      "Rank" to WS-Pr-Label.
080900     move      1 to WS-Col-Idx.
081000     perform   zz118-Fill-One-Rank
081100               until WS-Col-Idx > TN-Cmp-Count.
081200     generate  Rpt-Metric-Row.
081300*>
081400 zz117-Exit.  exit section.
081500*>
081600 zz118-Fill-One-Rank         section.
081700*>**********************************
081800     move      TN-Cmp-Rank (WS-Col-Idx) to WS-Edit-Rank.
081900     evaluate  true
082000         when  TN-Cmp-Best-Flag (WS-Col-Idx) = "Y"
082100               string WS-Edit-Rank delimited by size
082200                      " (BEST)"     delimited by size
082300                      into WS-Pr-Col (WS-Col-Idx)
082400               end-string
082500         when  TN-Cmp-Worst-Flag (WS-Col-Idx) = "Y"
082600               string WS-Edit-Rank delimited by size
082700                      " (WORST)"    delimited by size
082800                      into WS-Pr-Col (WS-Col-Idx)
082900               end-string
083000         when  other
083100               move WS-Edit-Rank to WS-Pr-Col (WS-Col-Idx)
083200     end-evaluate.
083300     add       1 to WS-Col-Idx.
083400*>
083500 zz118-Exit.  exit section.
083600*>
083700 zz119-Print-Vsavg-Row       section.
083800*>**********************************
083900     move      spaces to WS-Print-Row.
084000     move      "vs Average" to WS-Pr-Label.
084100     move      1 to WS-Col-Idx.
084200     perform   zz120-Fill-One-Vsavg
084300               until WS-Col-Idx > TN-Cmp-Count.
084400     generate  Rpt-Metric-Row.
084500*>
084600 zz119-Exit.  exit section.
084700*>
084800 zz120-Fill-One-Vsavg        section.
084900*>**********************************
085000     move      TN-Cmp-Vs-Avg-Pct (WS-Col-Idx) to WS-Edit-Pct.
085100     move      WS-Edit-Pct to WS-Pr-Col (WS-Col-Idx).
085200     add       1 to WS-Col-Idx.
085300*>
085400 zz120-Exit.  exit section.
085500*>
085600 zz121-Print-Fta-Elig-Row    section.
085700*>**********************************
085800     move      spaces to WS-Print-Row.
085900     move      "FTA Eligible" to WS-Pr-Label.
086000     move      1 to WS-Col-Idx.
086100     perform   zz122-Fill-One-Fta-Elig
086200               until WS-Col-Idx > TN-Cmp-Count.
086300     generate  Rpt-Metric-Row.
086400*>
086500 zz121-Exit.  exit section.
086600*>
086700 zz122-Fill-One-Fta-Elig     section.
086800*>**********************************
086900     if        TN-Cmp-Fta-Eligible (WS-Col-Idx) = "Y"
087000               move "Yes" to WS-Pr-Col (WS-Col-Idx)
087100     else
087200               move "No" to WS-Pr-Col (WS-Col-Idx)
087300     end-if.
087400     add       1 to WS-Col-Idx.
087500*>
087600 zz122-Exit.  exit section.
087700*>
087800 zz123-Print-Fta-Save-Row    section.
087900*>**********************************
088000     move      spaces to WS-Print-Row.
088100     move      "FTA Savings" to WS-Pr-Label.
088200     move      1 to WS-Col-Idx.
088300     perform   zz124-Fill-One-Fta-Save
088400               until WS-Col-Idx > TN-Cmp-Count.
088500     generate  Rpt-Metric-Row.
088600*>
088700 zz123-Exit.  exit section.
088800*>
088900 zz124-Fill-One-Fta-Save     section.
089000*>**********************************
089100     move      TN-Cmp-Fta-Savings (WS-Col-Idx) to WS-Edit-Money.
089200     move      WS-Edit-Money to WS-Pr-Col (WS-Col-Idx).
089300     add       1 to WS-Col-Idx.
089400*>
089500 zz124-Exit.  exit section.
