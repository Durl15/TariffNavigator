000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For HS Tariff Code    *
000400*>           Master File                    *
000500*>     One record per HS code per           *
000600*>     destination country.                 *
000700*>     Sorted ascending by CODE + COUNTRY.  *
000800*>*******************************************
000900*>  Field total 137 bytes, padded to 200.
001000*>
001100*> 04/01/26 vbc - Created per Systems Plan TD-2025-04 for the new
001200*>                Tariff Master file.
001300*> 19/01/26 vbc - Widened Fta-Countries from x(20) to x(30) - KR,MX,CA
001400*>                 list was truncating.
001410*> 27/01/26 vbc - Rate fields repacked comp-3, house habit for a
001420*>                numeric field held on disk - were left DISPLAY
001430*>                by mistake in the 04/01/26 rebuild.
001500*>
001600 01  TN-Tariff-Master-Record.
001700     03  TN-Mstr-Code             pic x(10).      *> digits only, no dots
001800     03  TN-Mstr-Description      pic x(50).
001900     03  TN-Mstr-Country          pic x(2).       *> CN, EU, US etc
002000     03  TN-Mstr-Mfn-Rate         pic s9(3)v99  comp-3.  *> most favoured nation %
002100     03  TN-Mstr-General-Rate     pic s9(3)v99  comp-3.  *> non-MFN general duty %
002200     03  TN-Mstr-Vat-Rate         pic s9(3)v99  comp-3.
002300     03  TN-Mstr-Consumption-Tax  pic s9(3)v99  comp-3.
002400     03  TN-Mstr-Fta-Rate         pic s9(3)v99  comp-3.  *> preferential FTA duty %
002500     03  TN-Mstr-Fta-Name         pic x(30).
002600     03  TN-Mstr-Fta-Countries    pic x(30).       *> "KR,MX,CA" comma list
002700     03  filler                  pic x(63).
002800*>
