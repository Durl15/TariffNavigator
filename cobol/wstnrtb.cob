000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For Tariff Rate-Row   *
000400*>     Input File (U10 Best-Rate lookup).   *
000500*>     Sorted ascending by key then rate.   *
000600*>*******************************************
000700*>  Field total 38 bytes, padded to 40.
000800*>
000900*> 10/01/26 vbc - Created per Systems Plan TD-2025-04 for the
001000*>                sorted rate-row lookup file.
001100*>
001200 01  TN-Rate-Row-Record.
001300     03  TN-Rrw-Hs-Code            pic x(10).
001400     03  TN-Rrw-Country-Origin     pic x(2).
001500     03  TN-Rrw-Country-Dest       pic x(2).
001600     03  TN-Rrw-Rate-Type          pic x(10).     *> MFN/USMCA/RCEP/GSP
001700     03  TN-Rrw-Duty-Rate          pic s9(8)v99.
001800     03  filler                   pic x(2).
001900*>
