000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For Saved             *
000400*>     Calculation File                     *
000500*>     Input to the Comparison engine and   *
000600*>     the Calculation-History export.      *
000700*>*******************************************
000800*>  Field total 142 bytes, padded to 200.
000900*>
001000*> 08/01/26 vbc - Created per Systems Plan TD-2025-04 for the new
001100*>                Saved-Calculation file.
001110*> 27/01/26 vbc - Cif-Value thru Fta-Savings repacked comp-3, house
001120*>                habit for a numeric field held on disk - were left
001130*>                DISPLAY by mistake in the 08/01/26 rebuild.
001200*>
001300 01  TN-Saved-Calc-Record.
001400     03  TN-Sav-Calc-Id            pic x(12).
001500     03  TN-Sav-Calc-Name          pic x(20).
001600     03  TN-Sav-Hs-Code            pic x(10).
001700     03  TN-Sav-Product-Descr      pic x(30).
001800     03  TN-Sav-Origin-Country     pic x(2).
001900     03  TN-Sav-Dest-Country       pic x(2).
002000     03  TN-Sav-Cif-Value          pic s9(10)v99  comp-3.
002100     03  TN-Sav-Currency           pic x(3).
002200     03  TN-Sav-Customs-Duty       pic s9(10)v99  comp-3.
002300     03  TN-Sav-Vat-Amount         pic s9(10)v99  comp-3.
002400     03  TN-Sav-Total-Cost        pic s9(10)v99  comp-3.
002500     03  TN-Sav-Duty-Rate          pic s9(3)v99   comp-3.
002600     03  TN-Sav-Fta-Eligible-Flag  pic x.
002700     03  TN-Sav-Fta-Savings        pic s9(10)v99  comp-3.
002800     03  TN-Sav-Created-Date       pic x(19).
002900     03  filler                   pic x(58).
003000*>
