000100*>*******************************************
000200*>                                          *
000300*>  Fixed Currency Exchange-Rate Table      *
000400*>     Used by U3 Import-Cost calculator    *
000500*>     when From-Currency <> To-Currency.   *
000600*>     Unknown pair defaults to rate 1.     *
000700*>*******************************************
000800*>
000900*> 12/01/26 vbc - Created per Systems Plan TD-2025-04 for the new
001000*>                currency exchange-rate table.
001100*> 29/01/26 vbc - Added CNY->EUR and EUR->CNY pairs per finance memo.
001200*>
001300 01  TN-Fx-Rate-Table.
001400     03  filler    pic x(8)  value "USDCNY".
001500     03  filler    pic s9(5)v9(4)  value 7.2000.
001600     03  filler    pic x(8)  value "USDEUR".
001700     03  filler    pic s9(5)v9(4)  value 0.9200.
001800     03  filler    pic x(8)  value "USDJPY".
001900     03  filler    pic s9(5)v9(4)  value 150.0000.
002000     03  filler    pic x(8)  value "USDGBP".
002100     03  filler    pic s9(5)v9(4)  value 0.7900.
002200     03  filler    pic x(8)  value "USDKRW".
002300     03  filler    pic s9(5)v9(4)  value 1330.0000.
002400     03  filler    pic x(8)  value "CNYUSD".
002500     03  filler    pic s9(5)v9(4)  value 0.1400.
002600     03  filler    pic x(8)  value "CNYEUR".
002700     03  filler    pic s9(5)v9(4)  value 0.1300.
002800     03  filler    pic x(8)  value "EURUSD".
002900     03  filler    pic s9(5)v9(4)  value 1.0900.
003000     03  filler    pic x(8)  value "EURCNY".
003100     03  filler    pic s9(5)v9(4)  value 7.8000.
003200 01  TN-Fx-Rate-Table-R redefines TN-Fx-Rate-Table.
003300     03  TN-Fx-Entry        occurs 9 times.
003400         05  TN-Fx-Pair     pic x(6).
003500         05  filler         pic x(2).
003600         05  TN-Fx-Rate     pic s9(5)v9(4).
003700*>
