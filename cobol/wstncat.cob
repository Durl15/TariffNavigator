000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For Catalog Item      *
000400*>           Input File                     *
000500*>     Sequential, one item per record.     *
000600*>*******************************************
000700*>  Field total 107 bytes, no filler pad - Sku/Name/Category widths
000800*>  are tied to run book note RB-014 (source feed truncates wider
000900*>  CSV fields to these fixed widths on the way in); money and
000910*>  quantity fields are repacked comp-3 on the way in, house habit
000920*>  for a numeric field held on disk.
001000*>
001100*> 05/01/26 vbc - Created per Systems Plan TD-2025-04 for the new
001200*>                product-catalog feed.
001210*> 27/01/26 vbc - Cogs/Retail-Price/Annual-Volume/Weight-Kg repacked
001220*>                comp-3 - were left DISPLAY by mistake in the
001230*>                05/01/26 rebuild.
001300*>
001400 01  TN-Catalog-Item-Record.
001500     03  TN-Cat-Sku               pic x(20).
001600     03  TN-Cat-Product-Name      pic x(30).
001700     03  TN-Cat-Hs-Code           pic x(10).
001800     03  TN-Cat-Origin-Country    pic x(2).
001900     03  TN-Cat-Cogs              pic s9(10)v99  comp-3.
002000     03  TN-Cat-Retail-Price      pic s9(10)v99  comp-3.
002100     03  TN-Cat-Annual-Volume     pic 9(9)       comp-3.
002200     03  TN-Cat-Category          pic x(20).
002300     03  TN-Cat-Weight-Kg         pic s9(8)v99   comp-3.
002400*>
