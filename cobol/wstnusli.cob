000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For US Landed-Cost    *
000400*>           Request Input File             *
000500*>*******************************************
000600*>  Field total 44 bytes, padded to 60.
000700*>
000800*> 07/01/26 vbc - Created per Systems Plan TD-2025-04 for the new
000900*>                US landed-cost request input.
001000*>
001100 01  TN-Uslc-Request-Record.
001200     03  TN-Usr-Origin-Country    pic x(2).
001300     03  TN-Usr-Customs-Value     pic s9(10)v99.
001400     03  TN-Usr-General-Rate      pic s9(3)v99.
001500     03  TN-Usr-Fta-Rate          pic s9(3)v99.
001600     03  TN-Usr-Fta-Supplied-Flag pic x.
001700     03  TN-Usr-Sect301-Rate      pic s9(1)v9(4).   *> fraction e.g. 0.2500
001800     03  TN-Usr-Sect301-Supplied  pic x.
001900     03  TN-Usr-Freight           pic s9(8)v99.
002000     03  filler                  pic x(16).
002100*>
