000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For Import-Cost       *
000400*>           Result Output File             *
000500*>     U3 duty/vat/total + currency conv    *
000600*>     plus U4 FTA-eligibility fields.       *
000700*>*******************************************
000800*>  Field total 82 bytes, padded to 132.
000900*>
001000*> 06/01/26 vbc - Created per Systems Plan TD-2025-04 for the
001100*>                new import-cost result output.
001200*>
001300 01  TN-Import-Result-Record.
001400     03  TN-Res-Hs-Code           pic x(10).
001500     03  TN-Res-Dest-Country      pic x(2).
001600     03  TN-Res-Cif-Value         pic s9(10)v99.
001700     03  TN-Res-Customs-Duty      pic s9(10)v99.
001800     03  TN-Res-Vat-Amount        pic s9(10)v99.
001900     03  TN-Res-Consump-Tax-Amt   pic s9(10)v99.
002000     03  TN-Res-Total-Cost        pic s9(10)v99.
002100     03  TN-Res-Currency          pic x(3).
002200     03  TN-Res-Exchange-Rate     pic s9(5)v9(4).
002300     03  TN-Res-Converted-Total   pic s9(12)v99.
002400     03  TN-Res-Fta-Eligible-Flag pic x.
002500     03  TN-Res-Standard-Rate     pic s9(3)v99.
002600     03  TN-Res-Preferential-Rate pic s9(3)v99.
002700     03  TN-Res-Fta-Savings-Pct   pic s9(3)v99.
002800     03  TN-Res-Error-Flag        pic x.        *> Y = HS/country not on file
002900     03  filler                  pic x(50).
003000*>
