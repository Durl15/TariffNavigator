000100*>****************************************************************
000200*>                                                               *
000300*>            Catalog Tariff Impact - Compute Step               *
000400*>                                                               *
000500*>        Validates the catalog feed, prices each item           *
000600*>        against the HS tariff master and writes the            *
000700*>        calculated-items file read by tn015 for the            *
000800*>        Portfolio Impact Report.                                *
000900*>                                                               *
001000*>****************************************************************
001100*>
001200 identification          division.
001300*>===============================
001400*>
001500*>**
001600     program-id.          tn010.
001700*>**
001800*>    author.              R J Talmadge.
001900*>                         For Harborview Trade Data Corp.
002000*>**
002100*>    installation.        Harborview Trade Data Corp - Tariff Desk.
002200*>**
002300*>    date-written.        14/03/1989.
002400*>**
002500*>    date-compiled.
002600*>**
002700*>    security.            Copyright (C) 1989-2026, Harborview Trade
002800*>                         Data Corp.  All rights reserved.
002900*>**
003000*>    remarks.             Catalog Impact Batch - Compute Step.
003100*>                         Reads the HS tariff master (sorted Code +
003200*>                         Country) into a table, validates each
003300*>                         catalog item and calculates its tariff
003400*>                         cost, landed cost, margin and annual
003500*>                         tariff exposure.  Group totals by
003600*>                         Category and by Origin-Country are
003700*>                         carried forward to tn015 on the
003800*>                         calculated-items file trailer records.
003900*>**
004000*>    version.             See Prog-Name in WS.
004100*>**
004200*>    called modules.      None.
004300*>**
004400*>    files used.
004500*>                         TN-Tariff-Master-File.   HS tariff master.
004600*>                         TN-Catalog-File.         Catalog items in.
004700*>                         TN-Calc-Item-File.       Calculated items out.
004800*>                         TN-Valid-Error-File.     Validation errors out.
004900*>**
005000*>    error messages used.
005100*>                         TN001 - TN006.
005200*>**
005300*> Changes:
005400*> 14/03/89 rjt - 1.00.00 Created - catalog pricing run for the new
005500*>                        harmonized-system tariff desk.
005600*> 02/11/89 rjt -    .01  Added Category grouping to totals, requested
005700*>                        by Import Ops (ticket HV-014).
005800*> 19/06/91 rjt -    .02  FTA-Countries list widened, KR/MX/CA routes.
005900*> 08/01/93 smk -    .03  Zero-tariff-count added to portfolio totals.
006000*> 23/09/95 smk - 1.01.00 Weighted-average margin now revenue weighted
006100*>                        per Finance memo FM-221, was item-count avg.
006200*> 11/02/98 smk - 1.02.00 Y2K: run-date windowing added - century was
006300*>                        assumed 19 throughout, blew up on test data
006400*>                        dated 00/01/99.  See zz070.
006500*> 30/08/99 smk -    .01  Confirmed clean on 01/01/2000 parallel run.
006600*> 17/05/02 vbc - 1.03.00 Migration to Open Cobol.
006700*> 12/11/06 vbc -    .01  Blank-category items now file under
006800*>                        UNCATEGORIZED rather than being rejected.
006900*> 04/03/11 vbc -    .02  HS code not on master no longer aborts the
007000*>                        item - rate defaults to zero per Ops request.
007100*> 24/10/16 vbc -    .03  Master table search converted to SEARCH ALL,
007200*>                        was a sequential scan - too slow over 5000
007300*>                        HS rows.
007400*> 16/04/24 vbc          Copyright notice update superseding all
007500*>                        previous notices.
007600*> 04/01/26 vbc - 2.00.00 Rebuilt record layouts per the Tariff
007700*>                        Desk's new landed-cost system (Systems
007800*>                        Plan TD-2025-04).
007900*> 22/01/26 vbc -    .01  Master table size raised 2000 -> 5000.
008000*> 26/01/26 vbc -    .02  Ticket HV-2236: bb040's roll-up never
008100*>                        carried the 09/23/95 revenue-weighting
008200*>                        fix forward into this rebuild - it was
008300*>                        back to a plain sum of margin percents.
008400*>                        Weighted-Margin now accumulates margin
008500*>                        pct times item revenue again, and the
008600*>                        run-total trailer prints the resulting
008700*>                        revenue-weighted average.
008800*>
008900 environment             division.
009000*>================================
009100*>
009200 configuration           section.
009300 special-names.
009400     C01 is TOP-OF-FORM.
009500     CLASS TN-Digits is "0" thru "9".
009600*>
009700 input-output            section.
009800 file-control.
009900     select TN-Tariff-Master-File assign to "TNMSTR"
010000            organization is sequential
010100            file status   is WS-Mstr-Status.
010200     select TN-Catalog-File       assign to "TNCAT"
010300            organization is sequential
010400            file status   is WS-Cat-Status.
010500     select TN-Calc-Item-File     assign to "TNCALC"
010600            organization is sequential
010700            file status   is WS-Calc-Status.
010800     select TN-Valid-Error-File   assign to "TNERR"
010900            organization is sequential
011000            file status   is WS-Err-Status.
011100*>
011200 data                    division.
011300*>================================
011400*>
011500 file section.
011600*>
011700 fd  TN-Tariff-Master-File
011800     label records are standard.
011900 copy "wstnmstr.cob".
012000*>
012100 fd  TN-Catalog-File
012200     label records are standard.
012300 copy "wstncat.cob".
012400*>
012500 fd  TN-Calc-Item-File
012600     label records are standard.
012700 copy "wstncalc.cob".
012800*>
012900 fd  TN-Valid-Error-File
013000     label records are standard.
013100 copy "wstnerr.cob".
013200*>
013300 working-storage section.
013400*>-----------------------
013500 77  prog-name               pic x(17)     value "tn010 (2.00.00)".
013600 77  WS-Term-Code             pic 9         comp   value zero.
013700*>
013800 copy "wstnmtbl.cob".
013900*>
014000 01  WS-Data.
014100     03  WS-Mstr-Status       pic xx.
014200     03  WS-Cat-Status        pic xx.
014300     03  WS-Calc-Status       pic xx.
014400     03  WS-Err-Status        pic xx.
014500     03  WS-Eof-Flag           pic x         value "N".
014600     03  WS-Row-Number          pic 9(5)      comp   value 1.
014700     03  WS-Item-Count           pic 9(7)      comp   value zero.
014800     03  WS-Error-Count          pic 9(7)      comp   value zero.
014900     03  WS-Valid-Count          pic 9(7)      comp   value zero.
015000     03  WS-Neg-Margin-Count     pic 9(7)      comp   value zero.
015100     03  WS-Zero-Tariff-Count    pic 9(7)      comp   value zero.
015200     03  TN-Mstr-Idx2            binary-long   value zero.
015300     03  WS-Hs-Code-Work         pic x(10)     value spaces.
015400     03  WS-Hs-Code-Len          pic 99        comp   value zero.
015500     03  WS-Hs-Src-Pos           pic 99        comp   value zero.
015600     03  WS-Hs-Dst-Pos           pic 99        comp   value zero.
015700     03  WS-Hs-One-Char          pic x         value space.
015800     03  WS-Found-Switch         pic x         value "N".
015900         88  Mstr-Row-Found               value "Y".
016000         88  Mstr-Row-Not-Found           value "N".
016100     03  filler                   pic x(4)  value spaces.
016200*>
016300*> Portfolio roll-up accumulators - Business Rule U2.
016400*>
016500 01  WS-Portfolio-Totals.
016600     03  WS-Port-Total-Exposure   pic s9(14)v99  comp-3 value zero.
016700     03  WS-Port-Total-Revenue    pic s9(14)v99  comp-3 value zero.
016800     03  WS-Port-Total-Landed     pic s9(14)v99  comp-3 value zero.
016900     03  WS-Port-Weighted-Margin  pic s9(14)v99  comp-3 value zero.
017000     03  WS-Port-Avg-Margin       pic s9(3)v99   comp-3 value zero.
017100     03  filler                   pic x(4)  value spaces.
017200*>
017300*> Per-item working fields for the calculation itself.
017400*>
017500 01  WS-Calc-Work.
017600     03  WS-Applicable-Rate       pic s9(3)v99   comp-3 value zero.
017700     03  WS-Fta-Applied           pic x          value "N".
017800     03  WS-Tariff-Cost           pic s9(10)v9999 comp-3 value zero.
017900     03  WS-Landed-Cost           pic s9(10)v99  comp-3 value zero.
018000     03  WS-Gross-Margin          pic s9(10)v99  comp-3 value zero.
018100     03  WS-Margin-Percent        pic s9(3)v99   comp-3 value zero.
018200     03  WS-Item-Revenue          pic s9(14)v99  comp-3 value zero.
018300     03  WS-Annual-Exposure       pic s9(12)v99  comp-3 value zero.
018400     03  WS-Mfn-Pos               binary-long    value zero.
018500     03  filler                   pic x(4)  value spaces.
018600*>
018700*> Run-date conversion block - house style, kept from py000/pyrgstr,
018800*> corrected for windowing per the 1998 Y2K change above.
018900*>
019000 01  WS-Run-Date-Raw             pic 9(6).
019100 01  WS-Run-Date.
019200     03  WS-Run-Yy                pic 99.
019300     03  WS-Run-Mm                pic 99.
019400     03  WS-Run-Dd                pic 99.
019500     03  filler                   pic x(4)  value spaces.
019600 01  WS-Century-Date.
019700     03  WS-Cent-Century          pic 99.
019800     03  WS-Cent-Yy               pic 99.
019900     03  WS-Cent-Mm               pic 99.
020000     03  WS-Cent-Dd               pic 99.
020100     03  filler                   pic x(4)  value spaces.
020200 01  WS-Date-Formats.
020300     03  WS-Date               pic x(10)   value "99/99/9999".
020400     03  WS-UK redefines WS-Date.
020500         05  WS-Days           pic 99.
020600         05  filler            pic x.
020700         05  WS-Month          pic 99.
020800         05  filler            pic x.
020900         05  WS-Year           pic 9(4).
021000     03  WS-USA redefines WS-Date.
021100         05  WS-USA-Month      pic 99.
021200         05  filler            pic x.
021300         05  WS-USA-Days       pic 99.
021400         05  filler            pic x.
021500         05  filler            pic 9(4).
021600     03  WS-Intl redefines WS-Date.
021700         05  WS-Intl-Year      pic 9(4).
021800         05  filler            pic x.
021900         05  WS-Intl-Month     pic 99.
022000         05  filler            pic x.
022100         05  WS-Intl-Days      pic 99.
022200*>
022300 01  Error-Messages.
022400     03  TN001   pic x(40) value "TN001 Tariff master file not found -".
022500     03  TN002   pic x(40) value "TN002 Catalog file not found -".
022600     03  TN003   pic x(40) value "TN003 Master table full - row skipped -".
022700     03  TN004   pic x(47) value "TN004 Run failed - no catalog item validated.".
022800     03  TN005   pic x(35) value "TN005 Read error on catalog file -".
022900     03  TN006   pic x(31) value "TN006 All-blank record skipped.".
023000*>
023100 procedure division.
023200*>******************
023300*>
023400 aa000-Main                  section.
023500*>**********************************
023600     accept    WS-Run-Date-Raw from date.
023700     perform   zz070-Window-Century.
023800     perform   aa010-Open-Files.
023900     perform   bb000-Process-Catalog.
024000     perform   aa090-Close-Files.
024100     goback    returning WS-Term-Code.
024200*>
024300 aa000-Exit.  exit section.
024400*>
024500 aa010-Open-Files            section.
024600*>**********************************
024700     open      input  TN-Tariff-Master-File.
024800     if        WS-Mstr-Status not = "00"
024900               display TN001 WS-Mstr-Status
025000               goback  returning 1
025100     end-if.
025200     open      input  TN-Catalog-File.
025300     if        WS-Cat-Status not = "00"
025400               display TN002 WS-Cat-Status
025500               close   TN-Tariff-Master-File
025600               goback  returning 1
025700     end-if.
025800     open      output TN-Calc-Item-File.
025900     open      output TN-Valid-Error-File.
026000     perform   zz010-Load-Master-Table.
026100     close     TN-Tariff-Master-File.
026200*>
026300 aa010-Exit.  exit section.
026400*>
026500 aa090-Close-Files           section.
026600*>**********************************
026700     close     TN-Catalog-File.
026800     close     TN-Calc-Item-File.
026900     close     TN-Valid-Error-File.
027000     if        WS-Valid-Count = zero and WS-Error-Count > zero
027100               display TN004
027200               move    1 to WS-Term-Code
027300     end-if.
027400*>
027500 aa090-Exit.  exit section.
027600*>
027700 zz010-Load-Master-Table     section.
027800*>**********************************
027900*> Loads the sorted HS tariff master (Code+Country ascending) into
028000*> the in-memory table for SEARCH ALL lookups during the main loop.
028100*>
028200     move      zero to TN-Mstr-Tbl-Count.
028300     perform   zz011-Read-Master-Row until WS-Eof-Flag = "Y".
028400     move      "N" to WS-Eof-Flag.
028500*>
028600 zz010-Exit.  exit section.
028700*>
028800 zz011-Read-Master-Row       section.
028900*>**********************************
029000     read      TN-Tariff-Master-File
029100               at end move "Y" to WS-Eof-Flag
029200     end-read.
029300     if        WS-Eof-Flag not = "Y"
029400               if   TN-Mstr-Tbl-Count >= 5000
029500                    display TN003 TN-Mstr-Code
029600                    move "Y" to WS-Eof-Flag
029700               else
029800                    add  1 to TN-Mstr-Tbl-Count
029900                    move TN-Mstr-Code to TN-Tbl-Code (TN-Mstr-Tbl-Count)
030000                    move TN-Mstr-Country to
030100                         TN-Tbl-Country (TN-Mstr-Tbl-Count)
030200                    move TN-Mstr-Description to
030300                         TN-Tbl-Description (TN-Mstr-Tbl-Count)
030400                    move TN-Mstr-Mfn-Rate to
030500                         TN-Tbl-Mfn-Rate (TN-Mstr-Tbl-Count)
030600                    move TN-Mstr-General-Rate to
030700                         TN-Tbl-General-Rate (TN-Mstr-Tbl-Count)
030800                    move TN-Mstr-Vat-Rate to
030900                         TN-Tbl-Vat-Rate (TN-Mstr-Tbl-Count)
031000                    move TN-Mstr-Consumption-Tax to
031100                         TN-Tbl-Consump-Tax (TN-Mstr-Tbl-Count)
031200                    move TN-Mstr-Fta-Rate to
031300                         TN-Tbl-Fta-Rate (TN-Mstr-Tbl-Count)
031400                    move TN-Mstr-Fta-Name to
031500                         TN-Tbl-Fta-Name (TN-Mstr-Tbl-Count)
031600                    move TN-Mstr-Fta-Countries to
031700                         TN-Tbl-Fta-Countries (TN-Mstr-Tbl-Count)
031800               end-if
031900     end-if.
032000*>
032100 zz011-Exit.  exit section.
032200*>
032300 zz070-Window-Century        section.
032400*>**********************************
032500*> Derives a 4-digit year from the 2-digit ACCEPT FROM DATE year -
032600*> the 1998 Y2K fix noted above.  Window: 00-49 = 20xx, 50-99 = 19xx.
032700*>
032800     move      WS-Run-Date-Raw(1:2) to WS-Run-Yy.
032900     move      WS-Run-Date-Raw(3:2) to WS-Run-Mm.
033000     move      WS-Run-Date-Raw(5:2) to WS-Run-Dd.
033100     if        WS-Run-Yy < 50
033200               move 20 to WS-Cent-Century
033300     else
033400               move 19 to WS-Cent-Century
033500     end-if.
033600     move      WS-Run-Yy to WS-Cent-Yy.
033700     move      WS-Run-Mm to WS-Cent-Mm.
033800     move      WS-Run-Dd to WS-Cent-Dd.
033900     move      WS-Cent-Mm to WS-Intl-Month.
034000     move      WS-Cent-Dd to WS-Intl-Days.
034100*>
034200 zz070-Exit.  exit section.
034300*>
034400 bb000-Process-Catalog       section.
034500*>**********************************
034600     move      2 to WS-Row-Number.
034700     perform   bb001-Read-Catalog-Row until WS-Eof-Flag = "Y".
034800     perform   bb090-Write-Totals-Trailer.
034900*>
035000 bb000-Exit.  exit section.
035100*>
035200 bb001-Read-Catalog-Row      section.
035300*>**********************************
035400     read      TN-Catalog-File
035500               at end move "Y" to WS-Eof-Flag
035600     end-read.
035700     if        WS-Eof-Flag not = "Y"
035800               perform bb010-Validate-Catalog-Record
035900               if   WS-Err-Sw = "Y"
036000                    perform bb015-Write-Error-Record
036100               else
036200                    perform bb020-Calculate-Impact
036300                    perform bb030-Write-Calc-Record
036400                    perform bb040-Accumulate-Totals
036500               end-if
036600               add  1 to WS-Row-Number
036700     end-if.
036800*>
036900 bb001-Exit.  exit section.
037000*>
037100 bb005-Switches.
037200*>**************
037300     01  WS-Err-Sw            pic x         value "N".
037400     01  WS-Err-Text           pic x(60)     value spaces.
037500     01  WS-Skip-Sw             pic x         value "N".
037600*>
037700 bb010-Validate-Catalog-Record section.
037800*>**********************************
037900*> Business Rule U1 - reject on first failing rule.  A fully blank
038000*> record is skipped silently (not an error) per Ops runbook.
038100*>
038200     move      "N" to WS-Err-Sw.
038300     move      spaces to WS-Err-Text.
038400     if        TN-Cat-Sku = spaces and TN-Cat-Product-Name = spaces
038500               and TN-Cat-Hs-Code = spaces and TN-Cat-Origin-Country
038600               = spaces
038700               move "Y" to WS-Skip-Sw
038800               move "Y" to WS-Err-Sw
038900               go to bb010-Exit
039000     end-if.
039100     move      "N" to WS-Skip-Sw.
039200     if        TN-Cat-Sku = spaces
039300               move "Y" to WS-Err-Sw
039400               move "SKU is required" to WS-Err-Text
039500               go to bb010-Exit
039600     end-if.
039700     if        TN-Cat-Product-Name = spaces
039800               move "Y" to WS-Err-Sw
039900               move "PRODUCT-NAME is required" to WS-Err-Text
040000               go to bb010-Exit
040100     end-if.
040200 bb010-Hs-Check.
040300     if        TN-Cat-Hs-Code = spaces
040400               move "Y" to WS-Err-Sw
040500               move "HS-CODE is required" to WS-Err-Text
040600               go to bb010-Exit
040700     end-if.
040800     perform   zz080-Check-All-Digits.
040900     if        WS-Found-Switch = "N"
041000               move "Y" to WS-Err-Sw
041100               move "HS-CODE must be all digits, 6-10 long" to WS-Err-Text
041200               go to bb010-Exit
041300     end-if.
041400     if        TN-Cat-Origin-Country not = "CN" and not = "US"
041500               and not = "EU" and not = "JP" and not = "KR"
041600               and not = "MX" and not = "CA"
041700               move "Y" to WS-Err-Sw
041800               move "ORIGIN-COUNTRY not recognised" to WS-Err-Text
041900               go to bb010-Exit
042000     end-if.
042100     if        TN-Cat-Cogs not > zero
042200               move "Y" to WS-Err-Sw
042300               move "COGS must be numeric and > 0" to WS-Err-Text
042400               go to bb010-Exit
042500     end-if.
042600     if        TN-Cat-Retail-Price not > zero
042700               move "Y" to WS-Err-Sw
042800               move "RETAIL-PRICE must be numeric and > 0" to WS-Err-Text
042900               go to bb010-Exit
043000     end-if.
043100     if        TN-Cat-Weight-Kg < zero
043200               move "Y" to WS-Err-Sw
043300               move "WEIGHT-KG must not be negative" to WS-Err-Text
043400               go to bb010-Exit
043500     end-if.
043600*>
043700 bb010-Exit.  exit section.
043800*>
043900 zz080-Check-All-Digits      section.
044000*>**********************************
044100*> Strips dots/spaces from HS-CODE, closing up the gaps, then
044200*> checks the result is 6-10 characters long and all numeric.
044300*>
044400     move      "Y" to WS-Found-Switch.
044500     move      spaces to WS-Hs-Code-Work.
044600     move      zero to WS-Hs-Dst-Pos.
044700     move      1 to WS-Hs-Src-Pos.
044800     perform   zz081-Strip-One-Char until WS-Hs-Src-Pos > 10.
044900     move      WS-Hs-Dst-Pos to WS-Hs-Code-Len.
045000     if        WS-Hs-Code-Len < 6 or WS-Hs-Code-Len > 10
045100               move "N" to WS-Found-Switch
045200               go to zz080-Exit
045300     end-if.
045400     if        WS-Hs-Code-Work(1:WS-Hs-Code-Len) is not numeric
045500               move "N" to WS-Found-Switch
045600     end-if.
045700*>
045800 zz080-Exit.  exit section.
045900*>
046000 zz081-Strip-One-Char        section.
046100*>**********************************
046200     move      TN-Cat-Hs-Code(WS-Hs-Src-Pos:1) to WS-Hs-One-Char.
046300     if        WS-Hs-One-Char not = "." and WS-Hs-One-Char not = space
046400               add 1 to WS-Hs-Dst-Pos
046500               move WS-Hs-One-Char to
046600                    WS-Hs-Code-Work(WS-Hs-Dst-Pos:1)
046700     end-if.
046800     add       1 to WS-Hs-Src-Pos.
046900*>
047000 zz081-Exit.  exit section.
047100*>
047200 bb015-Write-Error-Record    section.
047300*>**********************************
047400     if        WS-Skip-Sw = "Y"
047500               go to bb015-Exit
047600     end-if.
047700     move      WS-Row-Number to TN-Err-Row-Number.
047800     if        TN-Cat-Sku = spaces
047900               move "UNKNOWN" to TN-Err-Sku
048000     else
048100               move TN-Cat-Sku to TN-Err-Sku
048200     end-if.
048300     move      WS-Err-Text to TN-Err-Message.
048400     write     TN-Valid-Error-Record.
048500     add       1 to WS-Error-Count.
048600*>
048700 bb015-Exit.  exit section.
048800*>
048900 bb020-Calculate-Impact      section.
049000*>**********************************
049100*> Business Rule U2 - FTA substitution, tariff/landed/margin/exposure.
049200*>
049300*>                                       The catalog record carries
049400*>                                       no separate destination
049500*>                                       field, so the master row
049600*>                                       is located by HS-Code and
049700*>                                       the item's own Origin-
049800*>                                       Country, per Ops runbook
049900*>                                       RB-014.
050000     set       Mstr-Row-Not-Found to true.
050100     search all TN-Mstr-Tbl-Entry
050200               at end set Mstr-Row-Not-Found to true
050300               when  TN-Tbl-Code (TN-Mstr-Idx) = TN-Cat-Hs-Code
050400               and   TN-Tbl-Country (TN-Mstr-Idx) = TN-Cat-Origin-Country
050500                     set Mstr-Row-Found to true
050600     end-search.
050700     move      zero to WS-Applicable-Rate.
050800     move      "N" to WS-Fta-Applied.
050900     if        Mstr-Row-Found
051000               move TN-Tbl-Mfn-Rate (TN-Mstr-Idx) to WS-Applicable-Rate
051100               if   TN-Tbl-Fta-Rate (TN-Mstr-Idx) not = zero
051200               and  TN-Tbl-Fta-Countries (TN-Mstr-Idx) not = spaces
051300                    perform zz090-Test-Fta-Member
051400                    if   WS-Found-Switch = "Y"
051500                         move TN-Tbl-Fta-Rate (TN-Mstr-Idx)
051600                              to WS-Applicable-Rate
051700                         move "Y" to WS-Fta-Applied
051800                    end-if
051900               end-if
052000     end-if.
052100     compute   WS-Tariff-Cost rounded =
052200               TN-Cat-Cogs * WS-Applicable-Rate / 100.
052300     compute   WS-Landed-Cost rounded =
052400               TN-Cat-Cogs + WS-Tariff-Cost.
052500     compute   WS-Gross-Margin rounded =
052600               TN-Cat-Retail-Price - WS-Landed-Cost.
052700     if        TN-Cat-Retail-Price > zero
052800               compute WS-Margin-Percent rounded =
052900                       WS-Gross-Margin / TN-Cat-Retail-Price * 100
053000     else
053100               move zero to WS-Margin-Percent
053200     end-if.
053300     compute   WS-Item-Revenue rounded =
053400               TN-Cat-Retail-Price * TN-Cat-Annual-Volume.
053500     compute   WS-Annual-Exposure rounded =
053600               WS-Tariff-Cost * TN-Cat-Annual-Volume.
053700*>
053800 bb020-Exit.  exit section.
053900*>
054000 zz090-Test-Fta-Member        section.
054100*>**********************************
054200*> Tests whether the item's Origin-Country appears in the comma
054300*> separated Fta-Countries list on the master row.
054400*>
054500     move      "N" to WS-Found-Switch.
054600     move      zero to WS-Mfn-Pos.
054700     inspect   TN-Tbl-Fta-Countries (TN-Mstr-Idx) tallying WS-Mfn-Pos
054800               for all TN-Cat-Origin-Country.
054900     if        WS-Mfn-Pos > zero
055000               move "Y" to WS-Found-Switch
055100     end-if.
055200*>
055300 zz090-Exit.  exit section.
055400*>
055500 bb030-Write-Calc-Record     section.
055600*>**********************************
055700     move      TN-Cat-Sku          to TN-Calc-Sku.
055800     move      TN-Cat-Product-Name to TN-Calc-Product-Name.
055900     move      TN-Cat-Hs-Code      to TN-Calc-Hs-Code.
056000     move      TN-Cat-Origin-Country to TN-Calc-Origin-Country.
056100     move      TN-Cat-Cogs         to TN-Calc-Cogs.
056200     move      TN-Cat-Retail-Price to TN-Calc-Retail-Price.
056300     move      TN-Cat-Annual-Volume to TN-Calc-Annual-Volume.
056400     if        TN-Cat-Category = spaces
056500               move "UNCATEGORIZED" to TN-Calc-Category
056600     else
056700               move TN-Cat-Category to TN-Calc-Category
056800     end-if.
056900     move      TN-Cat-Weight-Kg    to TN-Calc-Weight-Kg.
057000     move      WS-Tariff-Cost      to TN-Calc-Tariff-Cost.
057100     move      WS-Landed-Cost      to TN-Calc-Landed-Cost.
057200     move      WS-Gross-Margin     to TN-Calc-Gross-Margin.
057300     move      WS-Margin-Percent   to TN-Calc-Margin-Percent.
057400     move      WS-Annual-Exposure  to TN-Calc-Annual-Exposure.
057500     move      WS-Applicable-Rate  to TN-Calc-Applied-Rate.
057600     move      WS-Fta-Applied      to TN-Calc-Fta-Applied-Flag.
057700     write     TN-Calc-Item-Record.
057800     add       1 to WS-Valid-Count.
057900     add       1 to WS-Item-Count.
058000*>
058100 bb030-Exit.  exit section.
058200*>
058300 bb040-Accumulate-Totals     section.
058400*>**********************************
058500     add       WS-Annual-Exposure to WS-Port-Total-Exposure.
058600     add       WS-Item-Revenue    to WS-Port-Total-Revenue.
058700     compute   WS-Port-Total-Landed rounded =
058800               WS-Port-Total-Landed + (WS-Landed-Cost *
058900               TN-Cat-Annual-Volume).
059000     compute   WS-Port-Weighted-Margin rounded =
059100               WS-Port-Weighted-Margin +
059200               (WS-Margin-Percent * WS-Item-Revenue).
059300     if        WS-Margin-Percent < zero
059400               add 1 to WS-Neg-Margin-Count
059500     end-if.
059600     if        WS-Tariff-Cost = zero
059700               add 1 to WS-Zero-Tariff-Count
059800     end-if.
059900*>
060000 bb040-Exit.  exit section.
060100*>
060200 bb090-Write-Totals-Trailer  section.
060300*>**********************************
060400*> End-of-job statistics to the job log - console operator check
060500*> before tn015 is scheduled.  tn015 does its own pass of the
060600*> Calc-Item file for the printed report and the Category/Origin
060700*> group roll-ups, this is the run-control figure only.
060800*>
060900     display   "TN010 RUN TOTALS -" upon console.
061000     display   "  ITEMS PROCESSED    " WS-Item-Count upon console.
061100     display   "  TOTAL EXPOSURE     " WS-Port-Total-Exposure
061200               upon console.
061300     display   "  TOTAL REVENUE      " WS-Port-Total-Revenue
061400               upon console.
061500     display   "  TOTAL LANDED COST  " WS-Port-Total-Landed
061600               upon console.
061700     display   "  NEGATIVE MARGINS   " WS-Neg-Margin-Count
061800               upon console.
061900     display   "  ZERO TARIFF ITEMS  " WS-Zero-Tariff-Count
062000               upon console.
062100     if        WS-Port-Total-Revenue > zero
062200               compute WS-Port-Avg-Margin rounded =
062300                       WS-Port-Weighted-Margin / WS-Port-Total-Revenue
062400     else
062500               move zero to WS-Port-Avg-Margin
062600     end-if.
062700     display   "  REVENUE-WTD MARGIN %" WS-Port-Avg-Margin
062800               upon console.
062900*>
063000 bb090-Exit.  exit section.
063100*>
