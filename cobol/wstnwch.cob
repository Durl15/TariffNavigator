000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For Watchlist Input   *
000400*>     File (U7 Change monitor).            *
000500*>     Empty code/country list = match any. *
000600*>*******************************************
000700*>  Field total 114 bytes, padded to 120.
000800*>
000900*> 11/01/26 vbc - Created per Systems Plan TD-2025-04 for the new
001000*>                active-Watchlist file.
001100*>
001200 01  TN-Watchlist-Record.
001300     03  TN-Wch-Watchlist-Id       pic x(12).
001400     03  TN-Wch-User-Id            pic x(12).
001500     03  TN-Wch-Name               pic x(30).
001600     03  TN-Wch-Hs-Codes           occurs 5 times pic x(10).
001700     03  TN-Wch-Countries          occurs 5 times pic x(2).
001800     03  TN-Wch-Active-Flag        pic x.
001900     03  filler                   pic x(6).
002000*>
