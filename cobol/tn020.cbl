000100*>****************************************************************
000200*>                                                               *
000300*>        Import-Cost + FTA-Eligibility Batch Compute Step       *
000400*>                                                               *
000500*>****************************************************************
000600*>
000700 identification          division.
000800*>================================
000900*>
001000*>**
001100      program-id.         tn020.
001200*>**
001300*>    author.              R J Talmadge.
001400*>                         For Harborview Trade Data Corp.
001500*>**
001600*>    installation.        Harborview Trade Data Corp - Tariff Desk.
001700*>**
001800*>    date-written.        04/06/1990.
001900*>**
002000*>    date-compiled.
002100*>**
002200*>    security.            Copyright (C) 1990-2026, Harborview Trade
002300*>                         Data Corp.  All rights reserved.
002400*>**
002500*>    remarks.             Import-Cost Calculator & FTA Eligibility
002600*>                         Checker.  Reads a request file of (HS code,
002700*>                         destination, origin, CIF value, currencies)
002800*>                         and writes duty/VAT/total plus FTA
002900*>                         preferential-rate results for each request.
003000*>**
003100*>    version.             See Prog-Name in WS.
003200*>**
003300*>    called modules.      None.
003400*>**
003500*>    files used.
003600*>                         TN-Tariff-Master-File.  HS master, keyed.
003700*>                         TN-Import-Request-File. Requests in.
003800*>                         TN-Import-Result-File.  Results out.
003900*>**
004000*>    error messages used.
004100*>                         TN201 - TN204.
004200*>**
004300*> Changes:
004400*> 04/06/90 rjt - 1.00.00 Created - landed-cost desk's import-cost and
004500*>                        FTA screens, batched for the overnight run.
004600*> 19/11/90 rjt -    .01  Consumption-tax formula corrected, was
004700*>                        computing on CIF alone rather than CIF+duty.
004800*> 22/07/93 smk -    .02  FTA savings-percent now zero (not negative)
004900*>                        when origin not on the preferential list.
005000*> 11/02/98 smk - 1.01.00 Y2K: run-date windowing added, see zz070.
005100*> 03/09/99 smk -    .01  Confirmed clean on 01/01/2000 parallel run.
005200*> 14/03/03 vbc - 1.02.00 Migration to Open Cobol.
005300*> 27/06/09 vbc -    .01  Currency table widened to 9 pairs, Korea and
005400*>                        Japan desks both now quote landed cost in
005500*>                        home currency.
005600*> 16/04/24 vbc          Copyright notice update superseding all
005700*>                        previous notices.
005800*> 06/01/26 vbc - 2.00.00 Rebuilt per Systems Plan TD-2025-04 -
005900*>                        was the old duty-table CIS-COBOL screen
006000*>                        handler, this is its batch successor for
006100*>                        import-cost and FTA eligibility.
006200*> 14/01/26 vbc -    .01  Single request record now drives the U4
006300*>                        FTA check as well as the U3 cost run, no
006400*>                        second pass needed.
006500*>
006600 environment             division.
006700*>================================
006800*>
006900 configuration           section.
007000 special-names.
007100     C01 is TOP-OF-FORM.
007200     CLASS TN-Digits is "0" thru "9".
007300*>
007400 input-output            section.
007500 file-control.
007600     select TN-Tariff-Master-File  assign to "TNMSTR"
007700            organization is sequential
007800            file status   is WS-Mstr-Status.
007900     select TN-Import-Request-File assign to "TNIMPI"
008000            organization is sequential
008100            file status   is WS-Imp-Status.
008200     select TN-Import-Result-File  assign to "TNIMPO"
008300            organization is sequential
008400            file status   is WS-Res-Status.
008500*>
008600 data                    division.
008700*>================================
008800*>
008900 file section.
009000*>
009100 fd  TN-Tariff-Master-File
009200     label records are standard.
009300 copy "wstnmstr.cob".
009400*>
009500 fd  TN-Import-Request-File
009600     label records are standard.
009700 copy "wstnimpi.cob".
009800*>
009900 fd  TN-Import-Result-File
010000     label records are standard.
010100 copy "wstnimpo.cob".
010200*>
010300 working-storage section.
010400*>-----------------------
010500 77  prog-name               pic x(17)     value "tn020 (2.00.00)".
010600 77  WS-Term-Code             pic 9         comp   value zero.
010700*>
010800 copy "wstnmtbl.cob".
010900*>
011000 01  WS-Data.
011100     03  WS-Mstr-Status        pic xx.
011200     03  WS-Imp-Status         pic xx.
011300     03  WS-Res-Status         pic xx.
011400     03  WS-Eof-Flag           pic x         value "N".
011500     03  WS-Row-Found-Sw       pic x         value "N".
011600         88  Mstr-Row-Found              value "Y".
011700         88  Mstr-Row-Not-Found          value "N".
011800     03  WS-Fx-Idx               binary-long   value zero.
011900     03  WS-Fx-Found-Sw         pic x         value "N".
012000         88  Fx-Pair-Found               value "Y".
012100     03  filler                   pic x(4)  value spaces.
012200*>
012300 01  WS-Calc-Work.
012400     03  WS-Duty-Amount         pic s9(10)v99  comp-3 value zero.
012500     03  WS-Vat-Amount          pic s9(10)v99  comp-3 value zero.
012600     03  WS-Consump-Amount      pic s9(10)v99  comp-3 value zero.
012700     03  WS-Total-Cost          pic s9(10)v99  comp-3 value zero.
012800     03  WS-Exchange-Rate       pic s9(5)v9(4) comp-3 value zero.
012900     03  WS-Converted-Total     pic s9(12)v99  comp-3 value zero.
013000     03  WS-Search-Pair         pic x(6)       value spaces.
013100     03  WS-Standard-Rate       pic s9(3)v99   comp-3 value zero.
013200     03  WS-Preferential-Rate   pic s9(3)v99   comp-3 value zero.
013300     03  WS-Savings-Pct         pic s9(3)v99   comp-3 value zero.
013400     03  WS-Fta-Eligible-Sw     pic x          value "N".
013500         88  Fta-Is-Eligible             value "Y".
013600     03  WS-List-Scan           pic 9(3)       comp   value zero.
013700     03  WS-List-Len            pic 9(3)       comp   value zero.
013800     03  filler                   pic x(4)  value spaces.
013900*>
014000 copy "wstnfx.cob".
014100*>
014200 01  WS-Run-Date-Raw             pic 9(6).
014300 01  WS-Run-Date.
014400     03  WS-Run-Yy                pic 99.
014500     03  WS-Run-Mm                pic 99.
014600     03  WS-Run-Dd                pic 99.
014700     03  filler                   pic x(4)  value spaces.
014800 01  WS-Date-Formats.
014900     03  WS-Date               pic x(10)   value "99/99/9999".
015000     03  WS-UK redefines WS-Date.
015100         05  WS-Days           pic 99.
015200         05  filler            pic x.
015300         05  WS-Month          pic 99.
015400         05  filler            pic x.
015500         05  WS-Year           pic 9(4).
015600     03  WS-USA redefines WS-Date.
015700         05  WS-USA-Month      pic 99.
015800         05  filler            pic x.
015900         05  WS-USA-Days       pic 99.
016000         05  filler            pic x.
016100         05  filler            pic 9(4).
016200     03  WS-Intl redefines WS-Date.
016300         05  WS-Intl-Year      pic 9(4).
016400         05  filler            pic x.
016500         05  WS-Intl-Month     pic 99.
016600         05  filler            pic x.
016700         05  WS-Intl-Days      pic 99.
016800*>
016900 01  Error-Messages.
017000     03  TN201   pic x(38) value "TN201 Tariff-master file not found -".
017100     03  TN202   pic x(40) value "TN202 Import-request file not found -".
017200     03  TN203   pic x(38) value "TN203 Master table overflow at code -".
017300     03  TN204   pic x(35) value "TN204 HS code/country not on file -".
017400*>
017500 procedure division.
017600*>******************
017700*>
017800 aa000-Main                  section.
017900*>**********************************
018000     accept    WS-Run-Date-Raw from date.
018100     perform   zz070-Window-Century.
018200     perform   aa010-Open-Files.
018300     perform   zz010-Load-Master-Table.
018400     perform   bb000-Process-Requests.
018500     perform   aa090-Close-Files.
018600     goback    returning WS-Term-Code.
018700*>
018800 aa000-Exit.  exit section.
018900*>
019000 aa010-Open-Files            section.
019100*>**********************************
019200     open      input  TN-Tariff-Master-File.
019300     if        WS-Mstr-Status not = "00"
019400               display TN201 WS-Mstr-Status
019500               move 1 to WS-Term-Code
019600               goback  returning WS-Term-Code
019700     end-if.
019800     open      input  TN-Import-Request-File.
019900     if        WS-Imp-Status not = "00"
020000               display TN202 WS-Imp-Status
020100               move 1 to WS-Term-Code
020200               goback  returning WS-Term-Code
020300     end-if.
020400     open      output TN-Import-Result-File.
020500*>
020600 aa010-Exit.  exit section.
020700*>
020800 aa090-Close-Files           section.
020900*>**********************************
021000     close     TN-Tariff-Master-File.
021100     close     TN-Import-Request-File.
021200     close     TN-Import-Result-File.
021300*>
021400 aa090-Exit.  exit section.
021500*>
021600 zz070-Window-Century        section.
021700*>**********************************
021800     move      WS-Run-Date-Raw(1:2) to WS-Run-Yy.
021900     move      WS-Run-Date-Raw(3:2) to WS-Run-Mm.
022000     move      WS-Run-Date-Raw(5:2) to WS-Run-Dd.
022100     move      WS-Run-Dd to WS-Days.
022200     move      WS-Run-Mm to WS-Month.
022300     move      WS-Run-Yy to WS-Year.
022400*>
022500 zz070-Exit.  exit section.
022600*>
022700 zz010-Load-Master-Table     section.
022800*>**********************************
022900     move      zero to TN-Mstr-Tbl-Count.
023000     perform   zz011-Read-Master-Row until WS-Eof-Flag = "Y".
023100     move      "N" to WS-Eof-Flag.
023200*>
023300 zz010-Exit.  exit section.
023400*>
023500 zz011-Read-Master-Row       section.
023600*>**********************************
023700     read      TN-Tariff-Master-File
023800               at end move "Y" to WS-Eof-Flag
023900     end-read.
024000     if        WS-Eof-Flag not = "Y"
024100               if   TN-Mstr-Tbl-Count >= 5000
024200                    display TN203 TN-Mstr-Code
024300                    move "Y" to WS-Eof-Flag
024400               else
024500                    add  1 to TN-Mstr-Tbl-Count
024600                    move TN-Mstr-Code        to TN-Tbl-Code (TN-Mstr-Tbl-Count)
024700                    move TN-Mstr-Country     to TN-Tbl-Country (TN-Mstr-Tbl-Count)
024800                    move TN-Mstr-Description to TN-Tbl-Description (TN-Mstr-Tbl-Count)
024900                    move TN-Mstr-Mfn-Rate    to TN-Tbl-Mfn-Rate (TN-Mstr-Tbl-Count)
025000                    move TN-Mstr-General-Rate to TN-Tbl-General-Rate (TN-Mstr-Tbl-Count)
025100                    move TN-Mstr-Vat-Rate    to TN-Tbl-Vat-Rate (TN-Mstr-Tbl-Count)
025200                    move TN-Mstr-Consumption-Tax to TN-Tbl-Consump-Tax (TN-Mstr-Tbl-Count)
025300                    move TN-Mstr-Fta-Rate    to TN-Tbl-Fta-Rate (TN-Mstr-Tbl-Count)
025400                    move TN-Mstr-Fta-Name    to TN-Tbl-Fta-Name (TN-Mstr-Tbl-Count)
025500                    move TN-Mstr-Fta-Countries to TN-Tbl-Fta-Countries (TN-Mstr-Tbl-Count)
025600               end-if
025700     end-if.
025800*>
025900 zz011-Exit.  exit section.
026000*>
026100 bb000-Process-Requests      section.
026200*>**********************************
026300     perform   bb001-Read-Request-Row until WS-Eof-Flag = "Y".
026400*>
026500 bb000-Exit.  exit section.
026600*>
026700 bb001-Read-Request-Row      section.
026800*>**********************************
026900     read      TN-Import-Request-File
027000               at end move "Y" to WS-Eof-Flag
027100     end-read.
027200     if        WS-Eof-Flag not = "Y"
027300               perform bb010-Find-Master-Row
027400               if   Mstr-Row-Found
027500                    move "N" to TN-Res-Error-Flag
027600                    perform bb020-Calculate-Duty-Vat
027700                    perform bb030-Convert-Currency
027800                    perform bb040-Check-Fta-Eligibility
027900               else
028000                    display TN204 TN-Imp-Hs-Code
028100                    move "Y" to TN-Res-Error-Flag
028200               end-if
028300               perform bb090-Write-Result-Record
028400     end-if.
028500*>
028600 bb001-Exit.  exit section.
028700*>
028800 bb010-Find-Master-Row       section.
028900*>**********************************
029000*> Master key is Code + Country (Ops runbook RB-014, same key as the
029100*> tn010 lookup).  U3 looks up by destination, U4's Origin is tested
029200*> against the same row's Fta-Countries list in bb040.
029300*>
029400     set       Mstr-Row-Not-Found to true.
029500     search all TN-Mstr-Tbl-Entry
029600               at end
029700                    set Mstr-Row-Not-Found to true
029800               when TN-Tbl-Code (TN-Mstr-Idx) = TN-Imp-Hs-Code
029900               and  TN-Tbl-Country (TN-Mstr-Idx) = TN-Imp-Dest-Country
030000                    set Mstr-Row-Found to true
030100     end-search.
030200*>
030300 bb010-Exit.  exit section.
030400*>
030500 bb020-Calculate-Duty-Vat    section.
030600*>**********************************
030700     move      TN-Imp-Hs-Code        to TN-Res-Hs-Code.
030800     move      TN-Imp-Dest-Country   to TN-Res-Dest-Country.
030900     move      TN-Imp-Cif-Value      to TN-Res-Cif-Value.
031000     compute   WS-Duty-Amount rounded =
031100               TN-Imp-Cif-Value * TN-Tbl-Mfn-Rate (TN-Mstr-Idx) / 100.
031200     evaluate  TN-Imp-Dest-Country
031300         when  "CN"
031400               compute WS-Vat-Amount rounded =
031500                       (TN-Imp-Cif-Value + WS-Duty-Amount) *
031600                       TN-Tbl-Vat-Rate (TN-Mstr-Idx) / 100
031700               if   TN-Tbl-Consump-Tax (TN-Mstr-Idx) > zero
031800                    compute WS-Consump-Amount rounded =
031900                            (TN-Imp-Cif-Value + WS-Duty-Amount) /
032000                            (1 - (TN-Tbl-Consump-Tax (TN-Mstr-Idx) / 100)) *
032100                            (TN-Tbl-Consump-Tax (TN-Mstr-Idx) / 100)
032200               else
032300                    move zero to WS-Consump-Amount
032400               end-if
032500               compute WS-Total-Cost rounded =
032600                       TN-Imp-Cif-Value + WS-Duty-Amount +
032700                       WS-Vat-Amount + WS-Consump-Amount
032800         when  "EU"
032900               compute WS-Vat-Amount rounded =
033000                       (TN-Imp-Cif-Value + WS-Duty-Amount) *
033100                       TN-Tbl-Vat-Rate (TN-Mstr-Idx) / 100
033200               move zero to WS-Consump-Amount
033300               compute WS-Total-Cost rounded =
033400                       TN-Imp-Cif-Value + WS-Duty-Amount + WS-Vat-Amount
033500         when  other
033600               move zero to WS-Vat-Amount
033700               move zero to WS-Consump-Amount
033800               compute WS-Total-Cost rounded =
033900                       TN-Imp-Cif-Value + WS-Duty-Amount
034000     end-evaluate.
034100     move      WS-Duty-Amount     to TN-Res-Customs-Duty.
034200     move      WS-Vat-Amount      to TN-Res-Vat-Amount.
034300     move      WS-Consump-Amount  to TN-Res-Consump-Tax-Amt.
034400     move      WS-Total-Cost      to TN-Res-Total-Cost.
034500*>
034600 bb020-Exit.  exit section.
034700*>
034800 bb030-Convert-Currency      section.
034900*>**********************************
035000     if        TN-Imp-From-Currency = TN-Imp-To-Currency
035100               move 1.0000 to WS-Exchange-Rate
035200               move WS-Total-Cost to WS-Converted-Total
035300     else
035400               move TN-Imp-From-Currency to WS-Search-Pair(1:3)
035500               move TN-Imp-To-Currency   to WS-Search-Pair(4:3)
035600               move "N" to WS-Fx-Found-Sw
035700               move 1 to WS-Fx-Idx
035800               perform zz012-Scan-Fx-Table
035900                       until Fx-Pair-Found or WS-Fx-Idx > 9
036000               if   Fx-Pair-Found
036100                    move TN-Fx-Rate (WS-Fx-Idx) to WS-Exchange-Rate
036200               else
036300                    move 1.0000 to WS-Exchange-Rate
036400               end-if
036500               compute WS-Converted-Total rounded =
036600                       WS-Total-Cost * WS-Exchange-Rate
036700     end-if.
036800     move      TN-Imp-To-Currency    to TN-Res-Currency.
036900     move      WS-Exchange-Rate      to TN-Res-Exchange-Rate.
037000     move      WS-Converted-Total    to TN-Res-Converted-Total.
037100*>
037200 bb030-Exit.  exit section.
037300*>
037400 zz012-Scan-Fx-Table         section.
037500*>**********************************
037600     if        TN-Fx-Pair (WS-Fx-Idx) = WS-Search-Pair
037700               set  Fx-Pair-Found to true
037800     else
037900               add  1 to WS-Fx-Idx
038000     end-if.
038100*>
038200 zz012-Exit.  exit section.
038300*>
038400 bb040-Check-Fta-Eligibility section.
038500*>**********************************
038600*> U4 - Origin (not Destination) is tested against the FTA-Countries
038700*> list carried on the destination row found by bb010.
038800*>
038900     move      TN-Tbl-Mfn-Rate (TN-Mstr-Idx) to WS-Standard-Rate.
039000     move      "N" to WS-Fta-Eligible-Sw.
039100     if        TN-Tbl-Fta-Rate (TN-Mstr-Idx) not = zero
039200     and       TN-Tbl-Fta-Countries (TN-Mstr-Idx) not = spaces
039300               perform zz090-Test-Fta-Member
039400     end-if.
039500     if        Fta-Is-Eligible
039600               move TN-Tbl-Fta-Rate (TN-Mstr-Idx) to WS-Preferential-Rate
039700               compute WS-Savings-Pct rounded =
039800                       WS-Standard-Rate - WS-Preferential-Rate
039900     else
040000               move WS-Standard-Rate to WS-Preferential-Rate
040100               move zero to WS-Savings-Pct
040200     end-if.
040300     move      WS-Fta-Eligible-Sw    to TN-Res-Fta-Eligible-Flag.
040400     move      WS-Standard-Rate      to TN-Res-Standard-Rate.
040500     move      WS-Preferential-Rate  to TN-Res-Preferential-Rate.
040600     move      WS-Savings-Pct        to TN-Res-Fta-Savings-Pct.
040700*>
040800 bb040-Exit.  exit section.
040900*>
041000 zz090-Test-Fta-Member       section.
041100*>**********************************
041200*> Comma-delimited membership test - safe over the closed 7-country
041300*> FTA alphabet (CN/US/EU/JP/KR/MX/CA), none a substring of another,
041400*> same idiom as tn010's zz090.
041500*>
041600     move      zero to WS-List-Scan.
041700     inspect   TN-Tbl-Fta-Countries (TN-Mstr-Idx)
041800               tallying WS-List-Scan for all TN-Imp-Origin-Country.
041900     if        WS-List-Scan > zero
042000               move "Y" to WS-Fta-Eligible-Sw
042100     end-if.
042200*>
042300 zz090-Exit.  exit section.
042400*>
042500 bb090-Write-Result-Record   section.
042600*>**********************************
042700     write     TN-Import-Result-Record.
042800     if        WS-Res-Status not = "00"
042900               display "TN205 write error on import result -" WS-Res-Status
043000     end-if.
043100*>
043200 bb090-Exit.  exit section.
