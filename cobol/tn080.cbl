000100*>****************************************************************
000200*>                                                               *
000300*>         Subscription Feature-Gate Lookup Run (U9)             *
000400*>                                                               *
000500*>****************************************************************
000600*>
000700 identification          division.
000800*>================================
000900*>
001000*>**
001100      program-id.         tn080.
001200*>**
001300*>    author.              R J Talmadge.
001400*>                         For Harborview Trade Data Corp.
001500*>**
001600*>    installation.        Harborview Trade Data Corp - Tariff Desk.
001700*>**
001800*>    date-written.        23/06/1984.
001900*>**
002000*>    date-compiled.
002100*>**
002200*>    security.            Copyright (C) 1984-2026, Harborview Trade
002300*>                         Data Corp.  All rights reserved.
002400*>**
002500*>    remarks.             Feature-Gate Lookup.  For each request
002600*>                         (plan-code, feature-code or quota-type)
002700*>                         looks the plan up in the fixed plan/
002800*>                         feature table and returns the Y/N flag
002900*>                         or the quota limit.  Unknown plan gets
003000*>                         no features and a zero limit.
003100*>**
003200*>    version.             See Prog-Name in WS.
003300*>**
003400*>    called modules.      None.
003500*>**
003600*>    files used.
003700*>                         TN-Gate-Request-File.  Requests in.
003800*>                         TN-Gate-Result-File.    Results out.
003900*>**
004000*>    error messages used.
004100*>                         TN801, TN802.
004200*>**
004300*> Changes:
004400*> 23/06/84 rjt - 1.00.00 Created - Billing wanted a single batch
004500*>                        pass that re-checks every live subscription
004600*>                        against the feature matrix overnight rather
004700*>                        than the desk doing it by hand off the rate
004800*>                        card on the wall.
004900*> 04/02/87 rjt -    .01  Added the Quota-Type request kind alongside
005000*>                        Feature-Code, Billing also wanted the
005100*>                        monthly limits re-verified in the same run.
005200*> 11/02/98 smk - 1.01.00 Y2K: run-date windowing added, see zz070.
005300*> 30/08/99 smk -    .01  Confirmed clean on 01/01/2000 parallel run.
005400*> 09/11/04 vbc - 1.02.00 Migration to Open Cobol.
005500*> 16/04/24 vbc          Copyright notice update superseding all
005600*>                        previous notices.
005700*> 20/01/26 vbc - 2.00.00 Rebuilt per Systems Plan TD-2025-04 -
005800*>                        was the password/name encode utility, kept
005900*>                        its small table-driven lookup shape for
006000*>                        the plan/feature matrix instead.
006100*>
006200 environment             division.
006300*>================================
006400*>
006500 configuration           section.
006600 special-names.
006700     C01 is TOP-OF-FORM.
006800     CLASS TN-Digits is "0" thru "9".
006900*>
007000 input-output            section.
007100 file-control.
007200     select TN-Gate-Request-File  assign to "TNGRQ"
007300            organization is sequential
007400            file status   is WS-Grq-Status.
007500     select TN-Gate-Result-File   assign to "TNGRES"
007600            organization is sequential
007700            file status   is WS-Grr-Status.
007800*>
007900 data                    division.
008000*>================================
008100*>
008200 file section.
008300*>
008400 fd  TN-Gate-Request-File
008500     label records are standard.
008600 01  TN-Gate-Request-Record.
008700     03  TN-Grq-Plan-Code        pic x(10).
008800     03  TN-Grq-Request-Kind     pic x.        *> 'F'=Feature 'Q'=Quota
008900     03  TN-Grq-Feature-Code     pic x(20).
009000     03  TN-Grq-Quota-Type       pic x(20).
009100     03  filler                 pic x(9).
009200*>
009300 fd  TN-Gate-Result-File
009400     label records are standard.
009500 01  TN-Gate-Result-Record.
009600     03  TN-Grr-Plan-Code        pic x(10).
009700     03  TN-Grr-Request-Kind     pic x.
009800     03  TN-Grr-Feature-Code     pic x(20).
009900     03  TN-Grr-Quota-Type       pic x(20).
010000     03  TN-Grr-Allowed-Flag     pic x.
010100     03  TN-Grr-Limit-Value      pic 9(6)      comp.
010200     03  TN-Grr-Plan-Known-Flag  pic x.
010300     03  filler                 pic x(18).
010400*>
010500 working-storage section.
010600*>-----------------------
010700 77  prog-name               pic x(17)     value "tn080 (2.00.00)".
010800 77  WS-Term-Code             pic 9         comp   value zero.
010900*>
011000 copy "wstnpln.cob".
011100*>
011200 01  WS-Data.
011300     03  WS-Grq-Status          pic xx.
011400     03  WS-Grr-Status          pic xx.
011500     03  WS-Req-Eof              pic x         value "N".
011600     03  WS-Req-Count             pic 9(7)      comp   value zero.
011700     03  WS-Unknown-Plan-Count    pic 9(7)      comp   value zero.
011800     03  WS-Plan-Found-Flag       pic x         value "N".
011900     03  filler                   pic x(4)  value spaces.
012000*>
012100 01  WS-Run-Date-Raw             pic 9(6).
012200 01  WS-Run-Date.
012300     03  WS-Run-Yy                pic 99.
012400     03  WS-Run-Mm                pic 99.
012500     03  WS-Run-Dd                pic 99.
012600     03  filler                   pic x(4)  value spaces.
012700 01  WS-Date-Formats.
012800     03  WS-Date               pic x(10)   value "99/99/9999".
012900     03  WS-UK redefines WS-Date.
013000         05  WS-Days           pic 99.
013100         05  filler            pic x.
013200         05  WS-Month          pic 99.
013300         05  filler            pic x.
013400         05  WS-Year           pic 9(4).
013500     03  WS-USA redefines WS-Date.
013600         05  WS-USA-Month      pic 99.
013700         05  filler            pic x.
013800         05  WS-USA-Days       pic 99.
013900         05  filler            pic x.
014000         05  filler            pic 9(4).
014100     03  WS-Intl redefines WS-Date.
014200         05  WS-Intl-Year      pic 9(4).
014300         05  filler            pic x.
014400         05  WS-Intl-Month     pic 99.
014500         05  filler            pic x.
014600         05  WS-Intl-Days      pic 99.
014700*>
014800 01  Error-Messages.
014900     03  TN801   pic x(36) value "TN801 Gate-request file not found -".
015000     03  TN802   pic x(36) value "TN802 Plan code not on file       -".
015100*>
015200 procedure division.
015300*>******************
015400*>
015500 aa000-Main                  section.
015600*>**********************************
015700     accept    WS-Run-Date-Raw from date.
015800     perform   zz070-Window-Century.
015900     perform   aa010-Open-Files.
016000     perform   bb001-Read-Request until WS-Req-Eof = "Y".
016100     perform   aa090-Close-Files.
016200     goback    returning WS-Term-Code.
016300*>
016400 aa000-Exit.  exit section.
016500*>
016600 aa010-Open-Files            section.
016700*>**********************************
016800     open      input  TN-Gate-Request-File.
016900     if        WS-Grq-Status not = "00"
017000               display TN801 WS-Grq-Status
017100               move 1 to WS-Term-Code
017200               goback  returning WS-Term-Code
017300     end-if.
017400     open      output TN-Gate-Result-File.
017500*>
017600 aa010-Exit.  exit section.
017700*>
017800 aa090-Close-Files           section.
017900*>**********************************
018000     close     TN-Gate-Request-File.
018100     close     TN-Gate-Result-File.
018200     display   "TN080 RUN TOTALS -" upon console.
018300     display   "  REQUESTS READ      " WS-Req-Count upon console.
018400     display   "  UNKNOWN PLANS      " WS-Unknown-Plan-Count
018500               upon console.
018600*>
018700 aa090-Exit.  exit section.
018800*>
018900 zz070-Window-Century        section.
019000*>**********************************
019100     move      WS-Run-Date-Raw(1:2) to WS-Run-Yy.
019200     move      WS-Run-Date-Raw(3:2) to WS-Run-Mm.
019300     move      WS-Run-Date-Raw(5:2) to WS-Run-Dd.
019400     move      WS-Run-Dd to WS-Days.
019500     move      WS-Run-Mm to WS-Month.
019600     move      WS-Run-Yy to WS-Year.
019700*>
019800 zz070-Exit.  exit section.
019900*>
020000 bb001-Read-Request          section.
020100*>**********************************
020200     read      TN-Gate-Request-File
020300               at end move "Y" to WS-Req-Eof
020400     end-read.
020500     if        WS-Req-Eof not = "Y"
020600               add  1 to WS-Req-Count
020700               perform bb010-Lookup-Plan
020800     end-if.
020900*>
021000 bb001-Exit.  exit section.
021100*>
021200 bb010-Lookup-Plan           section.
021300*>**********************************
021400     move      TN-Grq-Plan-Code    to TN-Grr-Plan-Code.
021500     move      TN-Grq-Request-Kind to TN-Grr-Request-Kind.
021600     move      TN-Grq-Feature-Code to TN-Grr-Feature-Code.
021700     move      TN-Grq-Quota-Type   to TN-Grr-Quota-Type.
021800     move      "N" to WS-Plan-Found-Flag.
021900*>
022000     set       TN-Pln-Idx to 1.
022100     search    TN-Pln-Entry
022200               at end
022300                    move "N" to WS-Plan-Found-Flag
022400               when TN-Pln-Code (TN-Pln-Idx) = TN-Grq-Plan-Code
022500                    move "Y" to WS-Plan-Found-Flag
022600     end-search.
022700*>
022800     if        WS-Plan-Found-Flag = "Y"
022900               move "Y" to TN-Grr-Plan-Known-Flag
023000               evaluate  TN-Grq-Request-Kind
023100                   when "F"
023200                        perform zz010-Test-Feature
023300                   when "Q"
023400                        perform zz020-Test-Quota
023500                   when other
023600                        move "N" to TN-Grr-Allowed-Flag
023700                        move zero to TN-Grr-Limit-Value
023800               end-evaluate
023900     else
024000               display TN802 TN-Grq-Plan-Code
024100               add  1 to WS-Unknown-Plan-Count
024200               move "N" to TN-Grr-Plan-Known-Flag
024300               move "N" to TN-Grr-Allowed-Flag
024400               move zero to TN-Grr-Limit-Value
024500     end-if.
024600*>
024700     write     TN-Gate-Result-Record.
024800     if        WS-Grr-Status not = "00"
024900               display "TN080 WRITE ERROR " WS-Grr-Status upon console
025000     end-if.
025100*>
025200 bb010-Exit.  exit section.
025300*>
025400 zz010-Test-Feature          section.
025500*>**********************************
025600     move      zero to TN-Grr-Limit-Value.
025700     evaluate  TN-Grq-Feature-Code
025800         when "BASIC-CALCULATIONS"
025900              move TN-Pln-Basic-Calc-Flag    (TN-Pln-Idx)
026000                   to TN-Grr-Allowed-Flag
026100         when "WATCHLISTS"
026200              move TN-Pln-Watchlists-Flag    (TN-Pln-Idx)
026300                   to TN-Grr-Allowed-Flag
026400         when "EMAIL-ALERTS"
026500              move TN-Pln-Email-Alerts-Flag  (TN-Pln-Idx)
026600                   to TN-Grr-Allowed-Flag
026700         when "EXTERNAL-MONITORING"
026800              move TN-Pln-Ext-Monitor-Flag   (TN-Pln-Idx)
026900                   to TN-Grr-Allowed-Flag
027000         when "PDF-EXPORT"
027100              move TN-Pln-Pdf-Export-Flag    (TN-Pln-Idx)
027200                   to TN-Grr-Allowed-Flag
027300         when "CSV-EXPORT"
027400              move TN-Pln-Csv-Export-Flag    (TN-Pln-Idx)
027500                   to TN-Grr-Allowed-Flag
027600         when "API-ACCESS"
027700              move TN-Pln-Api-Access-Flag    (TN-Pln-Idx)
027800                   to TN-Grr-Allowed-Flag
027900         when "AI-INSIGHTS"
028000              move TN-Pln-Ai-Insights-Flag   (TN-Pln-Idx)
028100                   to TN-Grr-Allowed-Flag
028200         when "PRIORITY-SUPPORT"
028300              move TN-Pln-Priority-Supp-Flag (TN-Pln-Idx)
028400                   to TN-Grr-Allowed-Flag
028500         when "CUSTOM-INTEGRATIONS"
028600              move TN-Pln-Custom-Integ-Flag  (TN-Pln-Idx)
028700                   to TN-Grr-Allowed-Flag
028800         when other
028900              move "N" to TN-Grr-Allowed-Flag
029000     end-evaluate.
029100*>
029200 zz010-Exit.  exit section.
029300*>
029400 zz020-Test-Quota            section.
029500*>**********************************
029600     move      "Y" to TN-Grr-Allowed-Flag.
029700     evaluate  TN-Grq-Quota-Type
029800         when "CALCS-PER-MONTH"
029900              move TN-Pln-Calcs-Limit       (TN-Pln-Idx)
030000                   to TN-Grr-Limit-Value
030100         when "WATCHLISTS"
030200              move TN-Pln-Watchlist-Limit    (TN-Pln-Idx)
030300                   to TN-Grr-Limit-Value
030400         when "SAVED-CALCULATIONS"
030500              move TN-Pln-Saved-Limit        (TN-Pln-Idx)
030600                   to TN-Grr-Limit-Value
030700         when "COMPARISONS-PER-MONTH"
030800              move TN-Pln-Comparisons-Limit  (TN-Pln-Idx)
030900                   to TN-Grr-Limit-Value
031000         when other
031100              move "N" to TN-Grr-Allowed-Flag
031200              move zero to TN-Grr-Limit-Value
031300     end-evaluate.
031400*>
031500 zz020-Exit.  exit section.
