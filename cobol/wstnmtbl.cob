000100*>*******************************************
000200*>                                          *
000300*>  In-Memory Table Of HS Tariff Master     *
000400*>     Loaded at start of run from the      *
000500*>     sequential master file, sorted       *
000600*>     ascending by Code + Country for      *
000700*>     SEARCH ALL (binary search).          *
000800*>*******************************************
000900*>
001000*> 04/01/26 vbc - Created per Systems Plan TD-2025-04 for the
001100*>                HS master lookup table.
001200*> 22/01/26 vbc - Max table size raised 2000 -> 5000 after vol test.
001300*>
001400 01  TN-Master-Table.
001500     03  TN-Mstr-Tbl-Count        pic 9(5)  comp   value zero.
001600     03  TN-Mstr-Tbl-Entry        occurs 5000 times
001700                                  ascending key is TN-Tbl-Key
001800                                  indexed by TN-Mstr-Idx.
001900         05  TN-Tbl-Key.
002000             07  TN-Tbl-Code      pic x(10).
002100             07  TN-Tbl-Country   pic x(2).
002200         05  TN-Tbl-Description   pic x(50).
002300         05  TN-Tbl-Mfn-Rate      pic s9(3)v99.
002400         05  TN-Tbl-General-Rate  pic s9(3)v99.
002500         05  TN-Tbl-Vat-Rate      pic s9(3)v99.
002600         05  TN-Tbl-Consump-Tax   pic s9(3)v99.
002700         05  TN-Tbl-Fta-Rate      pic s9(3)v99.
002800         05  TN-Tbl-Fta-Name      pic x(30).
002900         05  TN-Tbl-Fta-Countries pic x(30).
003000*>
