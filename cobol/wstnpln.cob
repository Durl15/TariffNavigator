000100*>*******************************************
000200*>                                          *
000300*>  Fixed Subscription Plan Feature/Quota   *
000400*>     Table (U9 Feature-Gate queries).      *
000500*>     Unknown plan = no features, qty 0.   *
000600*>*******************************************
000700*>  Feature order: Basic-Calc, Watchlists, Email-Alerts,
000800*>  Ext-Monitoring, Pdf-Export, Csv-Export, Api-Access,
000900*>  Ai-Insights, Priority-Supp, Custom-Integ.
001000*>  Quota order: Calcs/mo, Watchlists, Saved, Comparisons/mo.
001100*>
001200*> 13/01/26 vbc - Created per Systems Plan TD-2025-04 for the new
001300*>                subscription plan/feature/quota matrix.
001400*>
001500 01  TN-Plan-Literal-Block.
001600*>                                  FREE plan
001700     03  filler  pic x(10)       value "FREE".
001800     03  filler  pic x           value "Y".  *> Basic-Calc
001900     03  filler  pic x           value "N".  *> Watchlists
002000     03  filler  pic x           value "N".  *> Email-Alerts
002100     03  filler  pic x           value "N".  *> Ext-Monitoring
002200     03  filler  pic x           value "N".  *> Pdf-Export
002300     03  filler  pic x           value "N".  *> Csv-Export
002400     03  filler  pic x           value "N".  *> Api-Access
002500     03  filler  pic x           value "N".  *> Ai-Insights
002600     03  filler  pic x           value "N".  *> Priority-Supp
002700     03  filler  pic x           value "N".  *> Custom-Integ
002800     03  filler  pic 9(6)  comp  value 100.
002900     03  filler  pic 9(6)  comp  value 1.
003000     03  filler  pic 9(6)  comp  value 10.
003100     03  filler  pic 9(6)  comp  value 50.
003200*>                                  PRO plan
003300     03  filler  pic x(10)       value "PRO".
003400     03  filler  pic x           value "Y".  *> Basic-Calc
003500     03  filler  pic x           value "Y".  *> Watchlists
003600     03  filler  pic x           value "Y".  *> Email-Alerts
003700     03  filler  pic x           value "Y".  *> Ext-Monitoring
003800     03  filler  pic x           value "Y".  *> Pdf-Export
003900     03  filler  pic x           value "Y".  *> Csv-Export
004000     03  filler  pic x           value "N".  *> Api-Access
004100     03  filler  pic x           value "N".  *> Ai-Insights
004200     03  filler  pic x           value "N".  *> Priority-Supp
004300     03  filler  pic x           value "N".  *> Custom-Integ
004400     03  filler  pic 9(6)  comp  value 1000.
004500     03  filler  pic 9(6)  comp  value 10.
004600     03  filler  pic 9(6)  comp  value 100.
004700     03  filler  pic 9(6)  comp  value 500.
004800*>                                  ENTERPRISE plan
004900     03  filler  pic x(10)       value "ENTERPRISE".
005000     03  filler  pic x           value "Y".  *> Basic-Calc
005100     03  filler  pic x           value "Y".  *> Watchlists
005200     03  filler  pic x           value "Y".  *> Email-Alerts
005300     03  filler  pic x           value "Y".  *> Ext-Monitoring
005400     03  filler  pic x           value "Y".  *> Pdf-Export
005500     03  filler  pic x           value "Y".  *> Csv-Export
005600     03  filler  pic x           value "Y".  *> Api-Access
005700     03  filler  pic x           value "Y".  *> Ai-Insights
005800     03  filler  pic x           value "Y".  *> Priority-Supp
005900     03  filler  pic x           value "Y".  *> Custom-Integ
006000     03  filler  pic 9(6)  comp  value 10000.
006100     03  filler  pic 9(6)  comp  value 999999.
006200     03  filler  pic 9(6)  comp  value 999999.
006300     03  filler  pic 9(6)  comp  value 999999.
006400*>
006500 01  TN-Plan-Feature-Table redefines TN-Plan-Literal-Block.
006600     03  TN-Pln-Entry                  occurs 3 times
006700                                        indexed by TN-Pln-Idx.
006800         05  TN-Pln-Code                pic x(10).
006900         05  TN-Pln-Basic-Calc-Flag     pic x.
007000         05  TN-Pln-Watchlists-Flag     pic x.
007100         05  TN-Pln-Email-Alerts-Flag   pic x.
007200         05  TN-Pln-Ext-Monitor-Flag    pic x.
007300         05  TN-Pln-Pdf-Export-Flag     pic x.
007400         05  TN-Pln-Csv-Export-Flag     pic x.
007500         05  TN-Pln-Api-Access-Flag     pic x.
007600         05  TN-Pln-Ai-Insights-Flag    pic x.
007700         05  TN-Pln-Priority-Supp-Flag  pic x.
007800         05  TN-Pln-Custom-Integ-Flag   pic x.
007900         05  TN-Pln-Calcs-Limit         pic 9(6)  comp.
008000         05  TN-Pln-Watchlist-Limit     pic 9(6)  comp.
008100         05  TN-Pln-Saved-Limit         pic 9(6)  comp.
008200         05  TN-Pln-Comparisons-Limit   pic 9(6)  comp.
008300*>
