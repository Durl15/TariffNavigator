000100*>****************************************************************
000200*>                                                               *
000300*>       Tariff Rate Change Monitor & Watchlist Notifier         *
000400*>                                                               *
000500*>****************************************************************
000600*>
000700 identification          division.
000800*>================================
000900*>
001000*>**
001100      program-id.         tn050.
001200*>**
001300*>    author.              R J Talmadge.
001400*>                         For Harborview Trade Data Corp.
001500*>**
001600*>    installation.        Harborview Trade Data Corp - Tariff Desk.
001700*>**
001800*>    date-written.        11/05/1994.
001900*>**
002000*>    date-compiled.
002100*>**
002200*>    security.            Copyright (C) 1994-2026, Harborview Trade
002300*>                         Data Corp.  All rights reserved.
002400*>**
002500*>    remarks.             Tariff Rate Change Monitor.  Two-file match
002600*>                         of the previous and current HS master
002700*>                         snapshots (both sorted ascending Code +
002800*>                         Country), emits a change record wherever
002900*>                         the MFN rate moved, then scans the active
003000*>                         Watchlist file and emits a notification for
003100*>                         every match.
003200*>**
003300*>    version.             See Prog-Name in WS.
003400*>**
003500*>    called modules.      None.
003600*>**
003700*>    files used.
003800*>                         TN-Previous-Master-File. Prior snapshot.
003900*>                         TN-Current-Master-File.  Today's snapshot.
004000*>                         TN-Watchlist-File.       Active watchlists.
004100*>                         TN-Notify-File.          Notifications out.
004200*>**
004300*>    error messages used.
004400*>                         TN501 - TN502.
004500*>**
004600*> Changes:
004700*> 11/05/94 rjt - 1.00.00 Created - the rate desk used to diff two
004800*>                        printed master listings by eye each month,
004900*>                        this does the match mechanically overnight.
005000*> 30/03/96 smk -    .01  Rates now compared to 2 decimal places
005100*>                        rather than exact binary equality, a
005200*>                        rounding difference in the feed was firing
005300*>                        false changes.
005400*> 11/02/98 smk - 1.01.00 Y2K: run-date windowing added, see zz070.
005500*> 01/09/99 smk -    .01  Confirmed clean on 01/01/2000 parallel run.
005600*> 22/01/06 vbc - 1.02.00 Migration to Open Cobol.
005700*> 19/08/13 vbc -    .01  New keys (current-only) now reported as a
005800*>                        change from rate zero rather than silently
005900*>                        skipped, Compliance wanted new codes flagged.
006000*> 16/04/24 vbc          Copyright notice update superseding all
006100*>                        previous notices.
006200*> 11/01/26 vbc - 2.00.00 Moved the overnight rate-change diff off
006300*>                        the old printed listings onto the live
006400*>                        HS master extracts, per Compliance's
006500*>                        standing request for earlier notice of
006600*>                        MFN movements.
006700*> 23/01/26 vbc -    .01  Ticket HV-2232: notification Title and
006800*>                        Message were not carrying the HS code
006900*>                        or the rate change itself, just a fixed
007000*>                        banner line - Watchlist users could not
007100*>                        tell one notification from another.
007200*>                        Both fields now built from the change
007300*>                        record per the Watchlist spec.
007400*>
007500 environment             division.
007600*>================================
007700*>
007800 configuration           section.
007900 special-names.
008000     C01 is TOP-OF-FORM.
008100     CLASS TN-Digits is "0" thru "9".
008200*>
008300 input-output            section.
008400 file-control.
008500     select TN-Previous-Master-File assign to "TNPREV"
008600            organization is sequential
008700            file status   is WS-Prev-Status.
008800     select TN-Current-Master-File  assign to "TNCURR"
008900            organization is sequential
009000            file status   is WS-Curr-Status.
009100     select TN-Watchlist-File       assign to "TNWCH"
009200            organization is sequential
009300            file status   is WS-Wch-Status.
009400     select TN-Notify-File          assign to "TNNTF"
009500            organization is sequential
009600            file status   is WS-Ntf-Status.
009700*>
009800 data                    division.
009900*>================================
010000*>
010100 file section.
010200*>
010300 fd  TN-Previous-Master-File
010400     label records are standard.
010500 01  TN-Previous-Master-Record.
010600     03  TN-Prv-Code               pic x(10).
010700     03  TN-Prv-Description       pic x(50).
010800     03  TN-Prv-Country            pic x(2).
010900     03  TN-Prv-Mfn-Rate           pic s9(3)v99.
011000     03  filler                   pic x(82).
011100*>
011200 fd  TN-Current-Master-File
011300     label records are standard.
011400 copy "wstnmstr.cob".
011500*>
011600 fd  TN-Watchlist-File
011700     label records are standard.
011800 copy "wstnwch.cob".
011900*>
012000 fd  TN-Notify-File
012100     label records are standard.
012200 copy "wstnntf.cob".
012300*>
012400 working-storage section.
012500*>-----------------------
012600 77  prog-name               pic x(17)     value "tn050 (2.00.00)".
012700 77  WS-Term-Code             pic 9         comp   value zero.
012800*>
012900 01  WS-Data.
013000     03  WS-Prev-Status        pic xx.
013100     03  WS-Curr-Status        pic xx.
013200     03  WS-Wch-Status         pic xx.
013300     03  WS-Ntf-Status         pic xx.
013400     03  WS-Prev-Eof           pic x         value "N".
013500     03  WS-Curr-Eof           pic x         value "N".
013600     03  WS-Wch-Eof            pic x         value "N".
013700     03  WS-List-Idx             binary-long   value zero.
013800     03  WS-Match-Found-Sw      pic x         value "N".
013900         88  Code-In-List                value "Y".
014000     03  filler                   pic x(4)  value spaces.
014100*>
014200 01  WS-Compare-Keys.
014300     03  WS-Prev-Key.
014400         05  WS-Prev-Key-Code     pic x(10).
014500         05  WS-Prev-Key-Country  pic x(2).
014600     03  WS-Curr-Key.
014700         05  WS-Curr-Key-Code     pic x(10).
014800         05  WS-Curr-Key-Country  pic x(2).
014900     03  WS-Prev-Key-R redefines WS-Prev-Key pic x(12).
015000     03  WS-Curr-Key-R redefines WS-Curr-Key pic x(12).
015100     03  WS-Ntf-Old-Pct           pic zz9.99.
015200     03  WS-Ntf-New-Pct           pic zz9.99.
015300     03  filler                   pic x(4)  value spaces.
015400*>
015500*> Watchlist is loaded once into a table, change records are many but
015600*> the watchlist file is small - avoids re-reading a sequential file
015700*> from the top for every change (cannot reposition without a close).
015800*>
015900 01  WS-Watchlist-Table.
016000     03  WS-Wch-Tbl-Count         pic 9(3)       comp   value zero.
016100     03  WS-Wch-Tbl-Entry         occurs 200 times.
016200         05  WS-Wch-Tbl-User-Id    pic x(12).
016300         05  WS-Wch-Tbl-List-Id    pic x(12).
016400         05  WS-Wch-Tbl-Codes      occurs 5 times pic x(10).
016500         05  WS-Wch-Tbl-Countries  occurs 5 times pic x(2).
016600     03  filler                   pic x(4)  value spaces.
016700 01  WS-Wch-Idx                     binary-long   value zero.
016800*>
016900 copy "wstnchg.cob".
017000*>
017100 01  WS-Run-Date-Raw             pic 9(6).
017200 01  WS-Run-Date.
017300     03  WS-Run-Yy                pic 99.
017400     03  WS-Run-Mm                pic 99.
017500     03  WS-Run-Dd                pic 99.
017600     03  filler                   pic x(4)  value spaces.
017700 01  WS-Date-Formats.
017800     03  WS-Date               pic x(10)   value "99/99/9999".
017900     03  WS-UK redefines WS-Date.
018000         05  WS-Days           pic 99.
018100         05  filler            pic x.
018200         05  WS-Month          pic 99.
018300         05  filler            pic x.
018400         05  WS-Year           pic 9(4).
018500     03  WS-USA redefines WS-Date.
018600         05  WS-USA-Month      pic 99.
018700         05  filler            pic x.
018800         05  WS-USA-Days       pic 99.
018900         05  filler            pic x.
019000         05  filler            pic 9(4).
019100     03  WS-Intl redefines WS-Date.
019200         05  WS-Intl-Year      pic 9(4).
019300         05  filler            pic x.
019400         05  WS-Intl-Month     pic 99.
019500         05  filler            pic x.
019600         05  WS-Intl-Days      pic 99.
019700*>
019800 01  Error-Messages.
019900     03  TN501   pic x(40) value "TN501 Previous-master file not found -".
020000     03  TN502   pic x(39) value "TN502 Current-master file not found -".
020100*>
020200 procedure division.
020300*>******************
020400*>
020500 aa000-Main                  section.
020600*>**********************************
020700     accept    WS-Run-Date-Raw from date.
020800     perform   zz070-Window-Century.
020900     perform   aa010-Open-Files.
021000     perform   bb000-Match-Files.
021100     perform   aa090-Close-Files.
021200     goback    returning WS-Term-Code.
021300*>
021400 aa000-Exit.  exit section.
021500*>
021600 aa010-Open-Files            section.
021700*>**********************************
021800     open      input  TN-Previous-Master-File.
021900     if        WS-Prev-Status not = "00"
022000               display TN501 WS-Prev-Status
022100               move 1 to WS-Term-Code
022200               goback  returning WS-Term-Code
022300     end-if.
022400     open      input  TN-Current-Master-File.
022500     if        WS-Curr-Status not = "00"
022600               display TN502 WS-Curr-Status
022700               move 1 to WS-Term-Code
022800               goback  returning WS-Term-Code
022900     end-if.
023000     open      input  TN-Watchlist-File.
023100     if        WS-Wch-Status = "00"
023200               perform zz020-Load-Watchlist-Table
023300     end-if.
023400     close     TN-Watchlist-File.
023500     open      output TN-Notify-File.
023600*>
023700 aa010-Exit.  exit section.
023800*>
023900 aa090-Close-Files           section.
024000*>**********************************
024100     close     TN-Previous-Master-File.
024200     close     TN-Current-Master-File.
024300     close     TN-Notify-File.
024400*>
024500 aa090-Exit.  exit section.
024600*>
024700 zz070-Window-Century        section.
024800*>**********************************
024900     move      WS-Run-Date-Raw(1:2) to WS-Run-Yy.
025000     move      WS-Run-Date-Raw(3:2) to WS-Run-Mm.
025100     move      WS-Run-Date-Raw(5:2) to WS-Run-Dd.
025200     move      WS-Run-Dd to WS-Days.
025300     move      WS-Run-Mm to WS-Month.
025400     move      WS-Run-Yy to WS-Year.
025500*>
025600 zz070-Exit.  exit section.
025700*>
025800 zz020-Load-Watchlist-Table section.
025900*>**********************************
026000     move      zero to WS-Wch-Tbl-Count.
026100     perform   zz021-Read-Watchlist-Master
026200               until WS-Wch-Eof = "Y".
026300     move      "N" to WS-Wch-Eof.
026400*>
026500 zz020-Exit.  exit section.
026600*>
026700 zz021-Read-Watchlist-Master section.
026800*>**********************************
026900     read      TN-Watchlist-File
027000               at end move "Y" to WS-Wch-Eof
027100     end-read.
027200     if        WS-Wch-Eof not = "Y"
027300     and       TN-Wch-Active-Flag = "Y"
027400     and       WS-Wch-Tbl-Count < 200
027500               add  1 to WS-Wch-Tbl-Count
027600               move TN-Wch-User-Id      to WS-Wch-Tbl-User-Id (WS-Wch-Tbl-Count)
027700               move TN-Wch-Watchlist-Id to WS-Wch-Tbl-List-Id (WS-Wch-Tbl-Count)
027800               move TN-Wch-Hs-Codes     to WS-Wch-Tbl-Codes (WS-Wch-Tbl-Count)
027900               move TN-Wch-Countries    to WS-Wch-Tbl-Countries (WS-Wch-Tbl-Count)
028000     end-if.
028100*>
028200 zz021-Exit.  exit section.
028300*>
028400*> Two-file match on Code + Country, ascending - same low-to-high
028500*> compare-and-advance idiom used on every two-file match in this shop.
028600*>
028700 bb000-Match-Files           section.
028800*>**********************************
028900     perform   bb001-Read-Previous-Row.
029000     perform   bb002-Read-Current-Row.
029100     perform   bb010-Match-One-Pair
029200               until WS-Prev-Eof = "Y" and WS-Curr-Eof = "Y".
029300*>
029400 bb000-Exit.  exit section.
029500*>
029600 bb001-Read-Previous-Row     section.
029700*>**********************************
029800     if        WS-Prev-Eof not = "Y"
029900               read TN-Previous-Master-File
030000                    at end move "Y" to WS-Prev-Eof
030100               end-read
030200     end-if.
030300     if        WS-Prev-Eof not = "Y"
030400               move TN-Prv-Code    to WS-Prev-Key-Code
030500               move TN-Prv-Country to WS-Prev-Key-Country
030600     else
030700               move all "9" to WS-Prev-Key-R
030800     end-if.
030900*>
031000 bb001-Exit.  exit section.
031100*>
031200 bb002-Read-Current-Row      section.
031300*>**********************************
031400     if        WS-Curr-Eof not = "Y"
031500               read TN-Current-Master-File
031600                    at end move "Y" to WS-Curr-Eof
031700               end-read
031800     end-if.
031900     if        WS-Curr-Eof not = "Y"
032000               move TN-Mstr-Code    to WS-Curr-Key-Code
032100               move TN-Mstr-Country to WS-Curr-Key-Country
032200     else
032300               move all "9" to WS-Curr-Key-R
032400     end-if.
032500*>
032600 bb002-Exit.  exit section.
032700*>
032800 bb010-Match-One-Pair         section.
032900*>**********************************
033000     evaluate  true
033100         when  WS-Prev-Eof = "Y" and WS-Curr-Eof = "Y"
033200               continue
033300         when  WS-Prev-Eof = "Y"
033400               perform bb020-New-Key-Only
033500               perform bb002-Read-Current-Row
033600         when  WS-Curr-Eof = "Y"
033700               perform bb001-Read-Previous-Row
033800         when  WS-Prev-Key-R < WS-Curr-Key-R
033900               perform bb001-Read-Previous-Row
034000         when  WS-Prev-Key-R > WS-Curr-Key-R
034100               perform bb020-New-Key-Only
034200               perform bb002-Read-Current-Row
034300         when  other
034400               perform bb030-Compare-Rates
034500               perform bb001-Read-Previous-Row
034600               perform bb002-Read-Current-Row
034700     end-evaluate.
034800*>
034900 bb010-Exit.  exit section.
035000*>
035100 bb020-New-Key-Only          section.
035200*>**********************************
035300*> A key on the Current file only is a brand-new HS/country row -
035400*> per the 19/08/13 change this is reported as a change from rate 0.
035500*>
035600     move      "RATE-UPDATE" to TN-Chg-Change-Type.
035700     move      TN-Mstr-Code     to TN-Chg-Hs-Code.
035800     move      TN-Mstr-Country  to TN-Chg-Country.
035900     move      zero             to TN-Chg-Old-Mfn-Rate.
036000     move      TN-Mstr-Mfn-Rate to TN-Chg-New-Mfn-Rate.
036100     perform   bb040-Scan-Watchlists.
036200*>
036300 bb020-Exit.  exit section.
036400*>
036500 bb030-Compare-Rates          section.
036600*>**********************************
036700     if        TN-Mstr-Mfn-Rate not = TN-Prv-Mfn-Rate
036800               move "RATE-UPDATE" to TN-Chg-Change-Type
036900               move TN-Mstr-Code     to TN-Chg-Hs-Code
037000               move TN-Mstr-Country  to TN-Chg-Country
037100               move TN-Prv-Mfn-Rate  to TN-Chg-Old-Mfn-Rate
037200               move TN-Mstr-Mfn-Rate to TN-Chg-New-Mfn-Rate
037300               perform bb040-Scan-Watchlists
037400     end-if.
037500*>
037600 bb030-Exit.  exit section.
037700*>
037800 bb040-Scan-Watchlists        section.
037900*>**********************************
038000     move      zero to TN-Chg-Notify-Count.
038100     move      "N"  to TN-Chg-Notified-Flag.
038200     move      1 to WS-Wch-Idx.
038300     perform   bb041-Scan-One-Watchlist
038400               until WS-Wch-Idx > WS-Wch-Tbl-Count.
038500     if        TN-Chg-Notify-Count > zero
038600               move "Y" to TN-Chg-Notified-Flag
038700     end-if.
038800*>
038900 bb040-Exit.  exit section.
039000*>
039100 bb041-Scan-One-Watchlist     section.
039200*>**********************************
039300     perform   zz040-Test-Watchlist-Match.
039400     if        Code-In-List
039500               perform bb050-Write-Notification
039600               add 1 to TN-Chg-Notify-Count
039700     end-if.
039800     add       1 to WS-Wch-Idx.
039900*>
040000 bb041-Exit.  exit section.
040100*>
040200*> Empty Hs-Codes/Countries list (all occurrences blank) matches any
040300*> code/country - Business Rule U7 watchlist semantics.
040400*>
040500 zz040-Test-Watchlist-Match   section.
040600*>**********************************
040700     move      "N" to WS-Match-Found-Sw.
040800     perform   zz041-Test-Code-List.
040900     if        Code-In-List
041000               move "N" to WS-Match-Found-Sw
041100               perform zz042-Test-Country-List
041200     end-if.
041300*>
041400 zz040-Exit.  exit section.
041500*>
041600 zz041-Test-Code-List         section.
041700*>**********************************
041800     if        WS-Wch-Tbl-Codes (WS-Wch-Idx, 1) = spaces
041900               set  Code-In-List to true
042000     else
042100               move 1 to WS-List-Idx
042200               perform zz043-Scan-Code-Entry
042300                       until Code-In-List or WS-List-Idx > 5
042400     end-if.
042500*>
042600 zz041-Exit.  exit section.
042700*>
042800 zz043-Scan-Code-Entry        section.
042900*>**********************************
043000     if        WS-Wch-Tbl-Codes (WS-Wch-Idx, WS-List-Idx) = TN-Chg-Hs-Code
043100               set  Code-In-List to true
043200     else
043300               add  1 to WS-List-Idx
043400     end-if.
043500*>
043600 zz043-Exit.  exit section.
043700*>
043800 zz042-Test-Country-List      section.
043900*>**********************************
044000     if        WS-Wch-Tbl-Countries (WS-Wch-Idx, 1) = spaces
044100               set  Code-In-List to true
044200     else
044300               move 1 to WS-List-Idx
044400               perform zz044-Scan-Country-Entry
044500                       until Code-In-List or WS-List-Idx > 5
044600     end-if.
044700*>
044800 zz042-Exit.  exit section.
044900*>
045000 zz044-Scan-Country-Entry     section.
045100*>**********************************
045200     if        WS-Wch-Tbl-Countries (WS-Wch-Idx, WS-List-Idx) = TN-Chg-Country
045300               set  Code-In-List to true
045400     else
045500               add  1 to WS-List-Idx
045600     end-if.
045700*>
045800 zz044-Exit.  exit section.
045900*>
046000 bb050-Write-Notification     section.
046100*>**********************************
046200     move      WS-Wch-Tbl-User-Id (WS-Wch-Idx) to TN-Ntf-User-Id.
046300     move      WS-Wch-Tbl-List-Id (WS-Wch-Idx)  to TN-Ntf-Watchlist-Id.
046400     move      TN-Chg-Old-Mfn-Rate to WS-Ntf-Old-Pct.
046500     move      TN-Chg-New-Mfn-Rate to WS-Ntf-New-Pct.
046600     string    "TARIFF RATE CHANGE: " delimited by size
046700               TN-Chg-Hs-Code        delimited by size
046800               into TN-Ntf-Title
046900     end-string.
047000     string    "HS " delimited by size
047100               TN-Chg-Hs-Code delimited by size
047200               " (" delimited by size
047300               TN-Chg-Country delimited by size
047400               "): " delimited by size
047500               WS-Ntf-Old-Pct delimited by size
047600               "% -> " delimited by size
047700               WS-Ntf-New-Pct delimited by size
047800               "%" delimited by size
047900               into TN-Ntf-Message
048000     end-string.
048100     write     TN-Notification-Record.
048200     if        WS-Ntf-Status not = "00"
048300               display "TN503 write error on notification -" WS-Ntf-Status
048400     end-if.
048500*>
048600 bb050-Exit.  exit section.
