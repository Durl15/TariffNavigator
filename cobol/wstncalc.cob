000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For Calculated Item   *
000400*>           Output File                    *
000500*>     Catalog-Item fields plus the U2      *
000600*>     calculated extension.                *
000700*>*******************************************
000800*>  Field total 124 bytes, padded to 180.
000900*>
001000*> 05/01/26 vbc - Created per Systems Plan TD-2025-04 for the new
001100*>                landed-cost calc-item file.
001110*> 27/01/26 vbc - Cogs thru Applied-Rate repacked comp-3, house habit
001120*>                for a numeric field held on disk - were left
001130*>                DISPLAY by mistake in the 05/01/26 rebuild.
001200*>
001300 01  TN-Calc-Item-Record.
001400     03  TN-Calc-Sku               pic x(20).
001500     03  TN-Calc-Product-Name      pic x(30).
001600     03  TN-Calc-Hs-Code           pic x(10).
001700     03  TN-Calc-Origin-Country    pic x(2).
001800     03  TN-Calc-Cogs              pic s9(10)v99  comp-3.
001900     03  TN-Calc-Retail-Price      pic s9(10)v99  comp-3.
002000     03  TN-Calc-Annual-Volume     pic 9(9)       comp-3.
002100     03  TN-Calc-Category          pic x(20).
002200     03  TN-Calc-Weight-Kg         pic s9(8)v99   comp-3.
002300     03  TN-Calc-Tariff-Cost       pic s9(10)v99  comp-3.
002400     03  TN-Calc-Landed-Cost       pic s9(10)v99  comp-3.
002500     03  TN-Calc-Gross-Margin      pic s9(10)v99  comp-3.
002600     03  TN-Calc-Margin-Percent    pic s9(3)v99   comp-3.
002700     03  TN-Calc-Annual-Exposure   pic s9(12)v99  comp-3.
002800     03  TN-Calc-Applied-Rate      pic s9(3)v99   comp-3.
002900     03  TN-Calc-Fta-Applied-Flag  pic x.
003000     03  filler                   pic x(56).
003100*>
